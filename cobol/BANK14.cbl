000100*****************************************************************
000200*   PROGRAM        BANK14
000300*   SUBSYSTEM      UNIZARBANK ACCOUNT & DEBIT CARD BATCH SUITE
000400*   PURPOSE        CARD-LINK BALANCE-CONFIRMATION ENGINE.  FOR
000500*                  EACH CARD-LINK REQUEST, RESOLVES THE CUSTOMER
000600*                  FROM THE DOCUMENT NUMBER, LOOKS UP THE DEBIT
000700*                  CARD BY CARD NUMBER, RE-CHECKS THE CARD NUMBER
000800*                  DEFENSIVELY, CREDITS THE CARD'S PRIMARY
000900*                  ACCOUNT AND WRITES A CONFIRMED OR REJECTED
001000*                  RESULT.  LAST STEP OF THE NIGHTLY CYCLE - OWNS
001100*                  THE FINAL REWRITE OF ACCOUNT-FILE AND PRINTS
001200*                  THE CONTROL REPORT'S GRAND-TOTAL LINE.
001300*-----------------------------------------------------------------
001400*   CHANGE LOG
001500*   930919 RSZ ORIGINAL WRITE-UP FOR THE CARD-LINK TIE-IN         CR-0261 
001600*   970905 MLT ADDED THE RUN-TOTALS CARRYOVER READ-BACK AND THE
001700*              CONTROL-REPORT-FILE GRAND-TOTAL LINE               CR-0344 
001800*   980603 RSZ CUSTOMER/CARD LOOKUP LOGIC CUT OUT TO BANK15;
001900*              ACCOUNT-FILE STAYS OWNED HERE SINCE THIS IS THE
002000*              PROGRAM THAT UPDATES BALANCES                      CR-0402 
002100*   981130 PIB Y2K REVIEW - NO 2-DIGIT YEAR FIELDS ON ANY OF
002200*              THE FOUR FILES THIS PROGRAM TOUCHES.  REPLACED
002300*              THE CURRENT-DATE INTRINSIC WITH A WINDOWED
002400*              ACCEPT-FROM-DATE SO THE RUN TIMESTAMP IS SAFE      CR-0501 
002500*   020114 RSZ ADDED THE DEFENSIVE CARD-NUMBER RE-COMPARISON
002600*              CALLED FOR BY THE CARD REISSUE PROJECT - HARD
002700*              REJECT ON MISMATCH EVEN THOUGH THE LOOKUP WAS BY
002800*              THAT SAME NUMBER                                   CR-0589
002900*   020715 MLT DROPPED THE PACKED COMP-3 USAGE ON THE ACCOUNT
003000*              TABLE'S BALANCE/FEE/COST FIELDS - THIS SHOP
003100*              CARRIES CURRENCY IN UNPACKED DISPLAY, NOT PACKED
003200*              DECIMAL                                            CR-0591
003300*   020716 MLT PULLED ACCTMAST/CLNKREQ/CLNKRES/RUNTOTL/CTLRPT AND
003400*              THE BANK15 CALL-PARAMETER LAYOUT BACK IN-LINE - NO
003500*              OTHER PROGRAM IN THIS SUITE HAS EVER PULLED A
003600*              LAYOUT IN FROM A COPY MEMBER, THEY ARE ALL CARRIED
003700*              LOCAL                                              CR-0597
003800*****************************************************************
003900 IDENTIFICATION DIVISION.
004000 PROGRAM-ID.    BANK14.
004100 AUTHOR.        R SANZ.
004200 INSTALLATION.  UNIZARBANK EDP CENTER - ZARAGOZA.
004300 DATE-WRITTEN.  SEPTEMBER 1993.
004400 DATE-COMPILED.
004500 SECURITY.      UNIZARBANK INTERNAL USE ONLY - NOT FOR RELEASE
004600                OUTSIDE THE EDP CENTER.
004700
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM
005200     CLASS WS-NUMERIC-KEY-CLASS IS '0' THRU '9'
005300     UPSI-0 ON STATUS IS WS-DEBUG-SW-ON
005400     UPSI-0 OFF STATUS IS WS-DEBUG-SW-OFF.
005500
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT ACCOUNT-FILE ASSIGN TO ACCTFILE
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS IS WS-ACCT-FSTAT.
006100
006200     SELECT CARDLINK-REQUEST-FILE ASSIGN TO CLNKREQ
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS IS WS-CLQ-FSTAT.
006500
006600     SELECT CARDLINK-RESULT-FILE ASSIGN TO CLNKRES
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS WS-CLR-FSTAT.
006900
007000     SELECT RUN-TOTALS-FILE ASSIGN TO RUNTOTL
007100         ORGANIZATION IS SEQUENTIAL
007200         FILE STATUS IS WS-RTC-FSTAT.
007300
007400     SELECT CONTROL-REPORT-FILE ASSIGN TO CTLRPT
007500         ORGANIZATION IS LINE SEQUENTIAL
007600         FILE STATUS IS WS-CRL-FSTAT.
007700
007800 DATA DIVISION.
007900 FILE SECTION.
008000*    ACCOUNT-RECORD - ONE ENTRY PER SAVINGS/CHECKING/FIXED_TERM
008100*    ACCOUNT.  THIS PROGRAM IS THE LAST STEP OF THE NIGHTLY CYCLE
008200*    AND IS THE ONE THAT POSTS CARD-LINK CREDITS TO BALANCE, SO
008300*    IT OWNS THE FINAL REWRITE - SEE P8000 BELOW.
008400 FD  ACCOUNT-FILE
008500     LABEL RECORDS ARE STANDARD.
008600 01  ACCOUNT-RECORD.
008700     05  ACCT-ID                     PIC X(24).
008800     05  ACCT-CUSTOMER-ID            PIC X(24).
008900     05  ACCT-TYPE                   PIC X(10).
009000         88  ACCT-TYPE-SAVINGS           VALUE 'SAVINGS'.
009100         88  ACCT-TYPE-CHECKING          VALUE 'CHECKING'.
009200         88  ACCT-TYPE-FIXED-TERM        VALUE 'FIXED_TERM'.
009300     05  ACCT-BALANCE                PIC S9(11)V99.
009400     05  ACCT-VIP-FLAG               PIC 9(01).
009500         88  VIP-ACCOUNT                 VALUE 1.
009600     05  ACCT-MIN-BAL-REQUIRED       PIC S9(09)V99.
009700     05  ACCT-PYM-FLAG               PIC 9(01).
009800         88  PYM-ACCOUNT                 VALUE 1.
009900     05  ACCT-MAINTENANCE-FEE        PIC S9(07)V99.
010000     05  ACCT-HOLDERS-COUNT          PIC 9(02).
010100     05  ACCT-HOLDER-TAB OCCURS 10 TIMES.
010200         10  ACCT-HOLDER-ID          PIC X(24).
010300     05  ACCT-SIGNERS-COUNT          PIC 9(02).
010400     05  ACCT-SIGNER-TAB OCCURS 10 TIMES.
010500         10  ACCT-SIGNER-ID          PIC X(24).
010600     05  ACCT-CREATED-AT             PIC X(14).
010700     05  ACCT-CREATED-AT-R REDEFINES ACCT-CREATED-AT.
010800         10  ACCT-CREATED-YYYY       PIC 9(04).
010900         10  ACCT-CREATED-MM         PIC 9(02).
011000         10  ACCT-CREATED-DD         PIC 9(02).
011100         10  ACCT-CREATED-HH         PIC 9(02).
011200         10  ACCT-CREATED-MN         PIC 9(02).
011300         10  ACCT-CREATED-SS         PIC 9(02).
011400     05  ACCT-MODIFIED-AT            PIC X(14).
011500     05  ACCT-MODIFIED-AT-R REDEFINES ACCT-MODIFIED-AT.
011600         10  ACCT-MODIFIED-YYYY      PIC 9(04).
011700         10  ACCT-MODIFIED-MM        PIC 9(02).
011800         10  ACCT-MODIFIED-DD        PIC 9(02).
011900         10  ACCT-MODIFIED-HH        PIC 9(02).
012000         10  ACCT-MODIFIED-MN        PIC 9(02).
012100         10  ACCT-MODIFIED-SS        PIC 9(02).
012200     05  ACCT-MAX-FREE-TXN           PIC 9(03).
012300     05  ACCT-TRANSACTION-COST       PIC S9(05)V99.
012400     05  FILLER                      PIC X(10).
012500
012600*    CARDLINK-REQUEST-FILE - LINE SEQUENTIAL, READ IN SEQUENCE.
012700 FD  CARDLINK-REQUEST-FILE
012800     LABEL RECORDS ARE STANDARD.
012900 01  CARDLINK-REQUEST.
013000     05  CLQ-PHONE-NUMBER            PIC X(15).
013100     05  CLQ-CARD-NUMBER             PIC 9(16).
013200     05  CLQ-DOCUMENT-NUMBER         PIC X(20).
013300     05  CLQ-CURRENT-BALANCE         PIC S9(09)V99.
013400     05  FILLER                      PIC X(10).
013500
013600*    CARDLINK-RESULT-FILE - LINE SEQUENTIAL, WRITTEN BY BANK14,
013700*    ONE OF TWO LAYOUTS PER RESULT PER CLR-RESULT-CODE.
013800 FD  CARDLINK-RESULT-FILE
013900     LABEL RECORDS ARE STANDARD.
014000 01  CARDLINK-RESULT.
014100     05  CLR-PHONE-NUMBER            PIC X(15).
014200     05  CLR-RESULT-CODE             PIC X(09).
014300         88  CLR-CONFIRMED               VALUE 'CONFIRMED'.
014400         88  CLR-REJECTED                VALUE 'REJECTED'.
014500     05  CLR-DETAIL                  PIC X(80).
014600     05  CLR-CONFIRMED-DATA REDEFINES CLR-DETAIL.
014700         10  CLR-CARD-NUMBER         PIC 9(16).
014800         10  CLR-DOCUMENT-NUMBER     PIC X(20).
014900         10  CLR-UPDATED-BALANCE     PIC S9(11)V99.
015000         10  FILLER                  PIC X(37).
015100     05  CLR-REJECTED-DATA REDEFINES CLR-DETAIL.
015200         10  CLR-REJECT-REASON       PIC X(60).
015300         10  FILLER                  PIC X(20).
015400     05  FILLER                      PIC X(10).
015500
015600*    RUN-TOTALS-FILE - ONE-RECORD CARRYOVER FROM BANK11 THROUGH
015700*    BANK13, THE LAST FIELD FILLED IN HERE BEFORE THE GRAND-TOTAL
015800*    LINE PRINTS.
015900 FD  RUN-TOTALS-FILE
016000     LABEL RECORDS ARE STANDARD.
016100 01  RUN-TOTALS-CARRYOVER.
016200     05  RTC-REJECTED-ACCOUNT        PIC 9(09).
016300     05  RTC-REJECTED-CARD           PIC 9(09).
016400     05  RTC-REJECTED-BOOTCOIN       PIC 9(09).
016500     05  RTC-REJECTED-CARDLINK       PIC 9(09).
016600     05  FILLER                      PIC X(10).
016700
016800*    CONTROL-REPORT-FILE PRINT LINE - RUN CONTROL REPORT.
016900 FD  CONTROL-REPORT-FILE
017000     LABEL RECORDS ARE STANDARD.
017100 01  CONTROL-REPORT-LINE.
017200     05  CRL-RUN-DATE                PIC X(10).
017300     05  FILLER                      PIC X(01).
017400     05  CRL-SECTION-NAME            PIC X(20).
017500     05  FILLER                      PIC X(01).
017600     05  CRL-COUNT-LABEL             PIC X(08).
017700     05  FILLER                      PIC X(01).
017800     05  CRL-COUNT-VALUE             PIC Z(12)9.
017900     05  FILLER                      PIC X(78).
018000
018100 WORKING-STORAGE SECTION.
018200 01  WS-FILE-STATUSES.
018300     05  WS-ACCT-FSTAT           PIC X(02).
018400         88  WS-ACCT-OK              VALUE '00'.
018500     05  WS-CLQ-FSTAT            PIC X(02).
018600         88  WS-CLQ-OK               VALUE '00'.
018700     05  WS-CLR-FSTAT            PIC X(02).
018800         88  WS-CLR-OK               VALUE '00'.
018900     05  WS-RTC-FSTAT            PIC X(02).
019000         88  WS-RTC-OK               VALUE '00'.
019100     05  WS-CRL-FSTAT            PIC X(02).
019200         88  WS-CRL-OK               VALUE '00'.
019300     05  FILLER                  PIC X(08).
019400
019500*----------------------------------------------------------------
019600*    CALL LINKAGE FOR THE BANK15 LOOKUP SUBPROGRAM - SAME FIELD
019700*    LIST CARRIED, UNDER THE SAME NAMES, IN BANK15'S OWN LINKAGE
019800*    SECTION AND IN BANK12/BANK13'S WORKING-STORAGE.  KEEP ALL
019900*    FOUR IN STEP BY HAND IF THE PARAMETER LIST EVER CHANGES.
020000*----------------------------------------------------------------
020100 01  BANK15-PARM-AREA.
020200     05  BK15-FUNCTION-CODE          PIC X(20).
020300         88  BK15-FIND-ACCT-BY-ID        VALUE
020400                 'FIND-ACCT-BY-ID     '.
020500         88  BK15-FIND-ACCTS-BY-CUST     VALUE
020600                 'FIND-ACCTS-BY-CUST  '.
020700         88  BK15-LIST-ALL-ACCTS         VALUE
020800                 'LIST-ALL-ACCTS      '.
020900         88  BK15-GET-NEXT-ACCT          VALUE
021000                 'GET-NEXT-ACCT       '.
021100         88  BK15-FIND-CUST-BY-ID        VALUE
021200                 'FIND-CUST-BY-ID     '.
021300         88  BK15-FIND-CUST-BY-DOC       VALUE
021400                 'FIND-CUST-BY-DOC    '.
021500         88  BK15-FIND-CARD-BY-NUM       VALUE
021600                 'FIND-CARD-BY-NUM    '.
021700     05  BK15-KEY-1                  PIC X(24).
021800     05  BK15-CARD-NUMBER            PIC 9(16).
021900     05  BK15-FOUND-FLAG             PIC 9(01).
022000         88  BK15-FOUND                  VALUE 1.
022100         88  BK15-NOT-FOUND              VALUE 0.
022200     05  BK15-RESULT-CUSTOMER-ID     PIC X(24).
022300     05  BK15-RESULT-ACCOUNT-ID      PIC X(24).
022400     05  BK15-RESULT-ACCT-TYPE       PIC X(10).
022500     05  BK15-RESULT-DOCUMENT-NUM    PIC X(20).
022600     05  BK15-RESULT-OVERDUE-FLAG    PIC 9(01).
022700     05  BK15-RESULT-CARD-ID         PIC X(24).
022800     05  BK15-RESULT-CARD-STATUS     PIC X(08).
022900     05  BK15-RESULT-PRIMARY-ACCT   PIC X(24).
023000     05  BK15-RESULT-CARD-NUMBER     PIC 9(16).
023100     05  FILLER                      PIC X(10).
023200
023300 77  WS-ACCT-TAB-COUNT           PIC 9(04) COMP VALUE 0.
023400
023500*----------------------------------------------------------------
023600*    IN-MEMORY ACCOUNT-FILE TABLE - THIS PROGRAM IS THE LAST
023700*    STEP OF THE NIGHTLY CYCLE AND IS THE ONE THAT POSTS
023800*    CARD-LINK CREDITS TO BALANCE, SO IT LOADS AND REWRITES ITS
023900*    OWN COPY OF ACCOUNT-FILE RATHER THAN GOING THROUGH BANK15,
024000*    WHOSE TABLE IS READ-ONLY.  ROW LAYOUT MIRRORS
024100*    ACCOUNT-RECORD FIELD FOR FIELD SO A GROUP MOVE COPIES ONE
024200*    WHOLE ROW EITHER DIRECTION.
024300*----------------------------------------------------------------
024400 01  WS-ACCT-TABLE.
024500     05  TAB-ACCT-ENTRY OCCURS 1 TO 1000 TIMES
024600             DEPENDING ON WS-ACCT-TAB-COUNT
024700             ASCENDING KEY IS TAB-ACCT-ID
024800             INDEXED BY ACCT-IDX.
024900         10  TAB-ACCT-ID             PIC X(24).
025000         10  TAB-ACCT-CUSTOMER-ID    PIC X(24).
025100         10  TAB-ACCT-TYPE           PIC X(10).
025200         10  TAB-ACCT-BALANCE        PIC S9(11)V99.
025300         10  TAB-ACCT-VIP-FLAG       PIC 9(01).
025400         10  TAB-ACCT-MIN-BAL-REQD   PIC S9(09)V99.
025500         10  TAB-ACCT-PYM-FLAG       PIC 9(01).
025600         10  TAB-ACCT-MAINT-FEE      PIC S9(07)V99.
025700         10  TAB-ACCT-HOLDERS-COUNT  PIC 9(02).
025800         10  TAB-ACCT-HOLDER-TAB OCCURS 10 TIMES
025900                                     PIC X(24).
026000         10  TAB-ACCT-SIGNERS-COUNT  PIC 9(02).
026100         10  TAB-ACCT-SIGNER-TAB OCCURS 10 TIMES
026200                                     PIC X(24).
026300         10  TAB-ACCT-CREATED-AT     PIC X(14).
026400         10  TAB-ACCT-MODIFIED-AT    PIC X(14).
026500         10  TAB-ACCT-MAX-FREE-TXN   PIC 9(03).
026600         10  TAB-ACCT-TXN-COST       PIC S9(05)V99.
026700         10  TAB-ACCT-FILLER         PIC X(10).
026800
026900 01  WS-CONTROL-TOTALS.
027000     05  WS-CTR-CONFIRMED        PIC 9(09) COMP VALUE 0.
027100     05  WS-CTR-REJECTED         PIC 9(09) COMP VALUE 0.
027200     05  FILLER                  PIC X(08).
027300
027400*----------------------------------------------------------------
027500*    WS-GRAND-TOTAL-BUILD-R GIVES THE FOUR RUN-TOTALS FIELDS AN
027600*    ALTERNATE TABLE VIEW SO P8200 CAN ADD THEM UP IN A GO-TO
027700*    LOOP INSTEAD OF FOUR SEPARATE ADD STATEMENTS.
027800*----------------------------------------------------------------
027900 01  WS-GRAND-TOTAL-BUILD.
028000     05  WS-GT-ACCOUNT           PIC 9(09).
028100     05  WS-GT-CARD              PIC 9(09).
028200     05  WS-GT-BOOTCOIN          PIC 9(09).
028300     05  WS-GT-CARDLINK          PIC 9(09).
028400 01  WS-GRAND-TOTAL-BUILD-R REDEFINES WS-GRAND-TOTAL-BUILD.
028500     05  WS-GT-TAB OCCURS 4 TIMES PIC 9(09).
028600
028700 01  WS-WORK-FIELDS.
028800     05  WS-SUB                  PIC 9(04) COMP.
028900     05  WS-ACCT-SEARCH-KEY      PIC X(24).
029000     05  WS-FOUND-SW             PIC X(01).
029100         88  WS-ROW-FOUND            VALUE 'Y'.
029200     05  WS-EOF-SW               PIC X(01) VALUE 'N'.
029300         88  WS-CLQ-EOF              VALUE 'Y'.
029400     05  WS-REJECT-REASON        PIC X(60).
029500     05  WS-GRAND-TOTAL          PIC 9(09) COMP.
029600     05  WS-P9010-LABEL          PIC X(08).
029700     05  WS-P9010-VALUE          PIC 9(09) COMP.
029800     05  FILLER                  PIC X(08).
029900
030000*    RUN-DATE / RUN-TIME WORK AREA - SAME LAYOUT CARRIED IN
030100*    EVERY BATCH PROGRAM IN THIS SUITE.
030200 01  WS-RUN-DATE-TIME.
030300     05  WS-RUN-TIMESTAMP        PIC 9(14).
030400     05  WS-RUN-TS-R REDEFINES WS-RUN-TIMESTAMP.
030500         10  WS-RUN-YYYY         PIC 9(04).
030600         10  WS-RUN-MM           PIC 9(02).
030700         10  WS-RUN-DD           PIC 9(02).
030800         10  WS-RUN-HH           PIC 9(02).
030900         10  WS-RUN-MN           PIC 9(02).
031000         10  WS-RUN-SS           PIC 9(02).
031100     05  FILLER                  PIC X(08) VALUE SPACES.
031200
031300 01  WS-RUN-DATE-RAW.
031400     05  WS-RUN-RAW-YY           PIC 9(02).
031500     05  WS-RUN-RAW-MM           PIC 9(02).
031600     05  WS-RUN-RAW-DD           PIC 9(02).
031700
031800 01  WS-RUN-TIME-RAW.
031900     05  WS-RUN-RAW-HH           PIC 9(02).
032000     05  WS-RUN-RAW-MN           PIC 9(02).
032100     05  WS-RUN-RAW-SS           PIC 9(02).
032200     05  WS-RUN-RAW-HS           PIC 9(02).
032300
032400 01  WS-RUN-DATE-HR.
032500     05  WS-RUN-DATE-HR-YYYY     PIC 9(04).
032600     05  WS-RUN-DATE-HR-MM       PIC 9(02).
032700     05  WS-RUN-DATE-HR-DD       PIC 9(02).
032800     05  WS-RUN-DATE-HR-HH       PIC 9(02).
032900
033000 PROCEDURE DIVISION.
033100
033200 P1000-MAIN-CONTROL.
033300     PERFORM P1100-LOAD-ACCOUNT-TABLE THRU P1100-EXIT.
033400     PERFORM P1050-GET-RUN-DATE-TIME THRU P1050-EXIT.
033500
033600     OPEN INPUT CARDLINK-REQUEST-FILE.
033700     IF NOT WS-CLQ-OK
033800         GO TO P1000-EXIT
033900     END-IF.
034000
034100     OPEN OUTPUT CARDLINK-RESULT-FILE.
034200     IF NOT WS-CLR-OK
034300         CLOSE CARDLINK-REQUEST-FILE
034400         GO TO P1000-EXIT
034500     END-IF.
034600
034700     PERFORM P2000-PROCESS-ONE-REQUEST THRU P2000-EXIT
034800         UNTIL WS-CLQ-EOF.
034900
035000     CLOSE CARDLINK-REQUEST-FILE.
035100     CLOSE CARDLINK-RESULT-FILE.
035200
035300     PERFORM P8000-REWRITE-ACCOUNT-FILE THRU P8000-EXIT.
035400     PERFORM P8200-UPDATE-RUN-TOTALS THRU P8200-EXIT.
035500     PERFORM P9000-APPEND-CONTROL-REPORT THRU P9000-EXIT.
035600
035700 P1000-EXIT.
035800     STOP RUN.
035900
036000*    P1050-GET-RUN-DATE-TIME - BUILDS WS-RUN-DATE-TIME FROM THE
036100*    COMPILER'S ACCEPT-FROM-DATE/TIME CLOCK, WINDOWING THE
036200*    2-DIGIT YEAR ACCEPT RETURNS ONTO A 4-DIGIT CENTURY.  ADDED
036300*    IN THE Y2K REVIEW TO RETIRE THE OLD CURRENT-DATE
036400*    INTRINSIC.                                            PIB
036500 P1050-GET-RUN-DATE-TIME.
036600     ACCEPT WS-RUN-DATE-RAW FROM DATE.
036700     ACCEPT WS-RUN-TIME-RAW FROM TIME.
036800     IF WS-RUN-RAW-YY < 50
036900         COMPUTE WS-RUN-YYYY = 2000 + WS-RUN-RAW-YY
037000     ELSE
037100         COMPUTE WS-RUN-YYYY = 1900 + WS-RUN-RAW-YY
037200     END-IF.
037300     MOVE WS-RUN-RAW-MM TO WS-RUN-MM.
037400     MOVE WS-RUN-RAW-DD TO WS-RUN-DD.
037500     MOVE WS-RUN-RAW-HH TO WS-RUN-HH.
037600     MOVE WS-RUN-RAW-MN TO WS-RUN-MN.
037700     MOVE WS-RUN-RAW-SS TO WS-RUN-SS.
037800 P1050-EXIT.
037900     EXIT.
038000
038100*----------------------------------------------------------------
038200*    P1100-LOAD-ACCOUNT-TABLE - SAME LOAD LOOP BANK11 USES,
038300*    READING ACCOUNT-FILE AS BANK11 LEFT IT AT THE END OF THE
038400*    ACCOUNT ENGINE'S REWRITE.
038500*----------------------------------------------------------------
038600 P1100-LOAD-ACCOUNT-TABLE.
038700     MOVE 0 TO WS-ACCT-TAB-COUNT.
038800     OPEN INPUT ACCOUNT-FILE.
038900     IF NOT WS-ACCT-OK
039000         GO TO P1100-EXIT
039100     END-IF.
039200 P1110-LOAD-ACCT-LOOP.
039300     READ ACCOUNT-FILE AT END GO TO P1190-LOAD-ACCT-DONE.
039400     ADD 1 TO WS-ACCT-TAB-COUNT.
039500     MOVE ACCOUNT-RECORD TO TAB-ACCT-ENTRY (WS-ACCT-TAB-COUNT).
039600     GO TO P1110-LOAD-ACCT-LOOP.
039700 P1190-LOAD-ACCT-DONE.
039800     CLOSE ACCOUNT-FILE.
039900 P1100-EXIT.
040000     EXIT.
040100
040200*----------------------------------------------------------------
040300*    P2000-PROCESS-ONE-REQUEST - READS ONE CARDLINK-REQUEST AND
040400*    DRIVES IT THROUGH CUSTOMER RESOLUTION, CARD LOOKUP, THE
040500*    DEFENSIVE CARD-NUMBER RE-CHECK AND THE BALANCE POST.
040600*----------------------------------------------------------------
040700 P2000-PROCESS-ONE-REQUEST.
040800     READ CARDLINK-REQUEST-FILE AT END
040900         MOVE 'Y' TO WS-EOF-SW
041000         GO TO P2000-EXIT
041100     END-READ.
041200
041300     MOVE SPACES TO WS-REJECT-REASON.
041400
041500     MOVE CLQ-DOCUMENT-NUMBER TO BK15-KEY-1.
041600     SET BK15-FIND-CUST-BY-DOC TO TRUE.
041700     CALL 'BANK15' USING BANK15-PARM-AREA.
041800     IF NOT BK15-FOUND
041900         MOVE 'CUSTOMER NOT FOUND' TO WS-REJECT-REASON
042000         PERFORM P5000-WRITE-RESULT THRU P5000-EXIT
042100         GO TO P2000-EXIT
042200     END-IF.
042300
042400     MOVE CLQ-CARD-NUMBER TO BK15-CARD-NUMBER.
042500     SET BK15-FIND-CARD-BY-NUM TO TRUE.
042600     CALL 'BANK15' USING BANK15-PARM-AREA.
042700     IF NOT BK15-FOUND
042800         MOVE 'DEBIT CARD NOT FOUND' TO WS-REJECT-REASON
042900         PERFORM P5000-WRITE-RESULT THRU P5000-EXIT
043000         GO TO P2000-EXIT
043100     END-IF.
043200
043300     MOVE BK15-RESULT-PRIMARY-ACCT TO WS-ACCT-SEARCH-KEY.
043400     PERFORM P2100-FIND-ACCT-BY-ID THRU P2100-EXIT.
043500     IF NOT WS-ROW-FOUND
043600         MOVE 'PRIMARY ACCOUNT NOT FOUND' TO WS-REJECT-REASON
043700         PERFORM P5000-WRITE-RESULT THRU P5000-EXIT
043800         GO TO P2000-EXIT
043900     END-IF.
044000
044100*        DEFENSIVE RE-CHECK - THE CARD WAS ALREADY LOCATED BY
044200*        THIS SAME CARD NUMBER, BUT THE COMPARISON IS KEPT IN
044300*        CASE A FUTURE ONLINE REISSUE RACES WITH THIS BATCH RUN.
044400     IF BK15-RESULT-CARD-NUMBER NOT = CLQ-CARD-NUMBER
044500         MOVE 'CARD DOES NOT BELONG TO THE USER' TO
044600                 WS-REJECT-REASON
044700         PERFORM P5000-WRITE-RESULT THRU P5000-EXIT
044800         GO TO P2000-EXIT
044900     END-IF.
045000
045100     ADD CLQ-CURRENT-BALANCE TO TAB-ACCT-BALANCE (ACCT-IDX).
045200     MOVE WS-RUN-TIMESTAMP TO TAB-ACCT-MODIFIED-AT (ACCT-IDX).
045300
045400     PERFORM P5000-WRITE-RESULT THRU P5000-EXIT.
045500 P2000-EXIT.
045600     EXIT.
045700
045800*----------------------------------------------------------------
045900*    P2100-FIND-ACCT-BY-ID - SEARCHES TAB-ACCT-ENTRY FOR
046000*    WS-ACCT-SEARCH-KEY, SET BY THE CALLER BEFORE THIS PARAGRAPH
046100*    IS PERFORMED.  BANK14 KEEPS ITS OWN COPY OF ACCOUNT-FILE
046200*    BECAUSE IT MUST REWRITE THE BALANCE - BANK15'S TABLE IS
046300*    READ-ONLY.
046400*----------------------------------------------------------------
046500 P2100-FIND-ACCT-BY-ID.
046600     MOVE 'N' TO WS-FOUND-SW.
046700     SEARCH ALL TAB-ACCT-ENTRY
046800         AT END
046900             NEXT SENTENCE
047000         WHEN TAB-ACCT-ID (ACCT-IDX) = WS-ACCT-SEARCH-KEY
047100             MOVE 'Y' TO WS-FOUND-SW
047200     END-SEARCH.
047300 P2100-EXIT.
047400     EXIT.
047500
047600 P5000-WRITE-RESULT.
047700     MOVE SPACES TO CARDLINK-RESULT.
047800     MOVE CLQ-PHONE-NUMBER TO CLR-PHONE-NUMBER.
047900     IF WS-REJECT-REASON = SPACES
048000         MOVE 'CONFIRMED' TO CLR-RESULT-CODE
048100         MOVE CLQ-CARD-NUMBER TO CLR-CARD-NUMBER
048200         MOVE CLQ-DOCUMENT-NUMBER TO CLR-DOCUMENT-NUMBER
048300         MOVE TAB-ACCT-BALANCE (ACCT-IDX) TO CLR-UPDATED-BALANCE
048400         ADD 1 TO WS-CTR-CONFIRMED
048500     ELSE
048600         MOVE 'REJECTED' TO CLR-RESULT-CODE
048700         MOVE WS-REJECT-REASON TO CLR-REJECT-REASON
048800         ADD 1 TO WS-CTR-REJECTED
048900         DISPLAY 'BANK14 REJECT PHONE=' CLQ-PHONE-NUMBER
049000                 ' REASON=' WS-REJECT-REASON
049100     END-IF.
049200     WRITE CARDLINK-RESULT.
049300 P5000-EXIT.
049400     EXIT.
049500
049600*----------------------------------------------------------------
049700*    P8000-REWRITE-ACCOUNT-FILE - THE OLD-MASTER/NEW-MASTER PASS
049800*    THIS FILE SET STANDS IN FOR A TRUE INDEXED REWRITE.  THIS
049900*    IS THE LAST PROGRAM IN THE NIGHTLY CYCLE TO TOUCH
050000*    ACCOUNT-FILE, SO IT COMES BACK OUT IN ACCT-ID SEQUENCE
050100*    READY FOR TOMORROW'S BANK11 RUN.
050200*----------------------------------------------------------------
050300 P8000-REWRITE-ACCOUNT-FILE.
050400     OPEN OUTPUT ACCOUNT-FILE.
050500     MOVE 0 TO WS-SUB.
050600 P8010-REWRITE-ACCT-LOOP.
050700     ADD 1 TO WS-SUB.
050800     IF WS-SUB > WS-ACCT-TAB-COUNT
050900         GO TO P8090-REWRITE-ACCT-DONE
051000     END-IF.
051100     MOVE TAB-ACCT-ENTRY (WS-SUB) TO ACCOUNT-RECORD.
051200     WRITE ACCOUNT-RECORD.
051300     GO TO P8010-REWRITE-ACCT-LOOP.
051400 P8090-REWRITE-ACCT-DONE.
051500     CLOSE ACCOUNT-FILE.
051600 P8000-EXIT.
051700     EXIT.
051800
051900*----------------------------------------------------------------
052000*    P8200-UPDATE-RUN-TOTALS - READS THE RUN-TOTALS CARRYOVER
052100*    RECORD BANK11/BANK12/BANK13 EACH FILLED IN ONE FIELD OF,
052200*    FILLS IN THE LAST ONE (RTC-REJECTED-CARDLINK) AND ADDS THE
052300*    FOUR FIELDS UP INTO WS-GRAND-TOTAL FOR P9000 TO PRINT.
052400*----------------------------------------------------------------
052500 P8200-UPDATE-RUN-TOTALS.
052600     MOVE 0 TO RTC-REJECTED-ACCOUNT.
052700     MOVE 0 TO RTC-REJECTED-CARD.
052800     MOVE 0 TO RTC-REJECTED-BOOTCOIN.
052900     MOVE 0 TO RTC-REJECTED-CARDLINK.
053000     OPEN INPUT RUN-TOTALS-FILE.
053100     IF WS-RTC-OK
053200         READ RUN-TOTALS-FILE
053300             AT END CONTINUE
053400         END-READ
053500     END-IF.
053600     CLOSE RUN-TOTALS-FILE.
053700
053800     MOVE WS-CTR-REJECTED TO RTC-REJECTED-CARDLINK.
053900
054000     OPEN OUTPUT RUN-TOTALS-FILE.
054100     WRITE RUN-TOTALS-CARRYOVER.
054200     CLOSE RUN-TOTALS-FILE.
054300
054400     MOVE RTC-REJECTED-ACCOUNT  TO WS-GT-ACCOUNT.
054500     MOVE RTC-REJECTED-CARD     TO WS-GT-CARD.
054600     MOVE RTC-REJECTED-BOOTCOIN TO WS-GT-BOOTCOIN.
054700     MOVE RTC-REJECTED-CARDLINK TO WS-GT-CARDLINK.
054800     MOVE 0 TO WS-GRAND-TOTAL.
054900     MOVE 0 TO WS-SUB.
055000 P8210-SUM-GRAND-TOTAL-LOOP.
055100     ADD 1 TO WS-SUB.
055200     IF WS-SUB > 4
055300         GO TO P8200-EXIT
055400     END-IF.
055500     ADD WS-GT-TAB (WS-SUB) TO WS-GRAND-TOTAL.
055600     GO TO P8210-SUM-GRAND-TOTAL-LOOP.
055700 P8200-EXIT.
055800     EXIT.
055900
056000*----------------------------------------------------------------
056100*    P9000-APPEND-CONTROL-REPORT - OPENS EXTEND, SAME AS
056200*    BANK12/BANK13, ADDS THE "CARD-LINK" SECTION AND THEN THE
056300*    RUN'S FINAL GRAND-TOTAL LINE ACROSS ALL FOUR ENGINES.
056400*----------------------------------------------------------------
056500 P9000-APPEND-CONTROL-REPORT.
056600     OPEN EXTEND CONTROL-REPORT-FILE.
056700     MOVE WS-RUN-YYYY TO WS-RUN-DATE-HR-YYYY.
056800     MOVE WS-RUN-MM   TO WS-RUN-DATE-HR-MM.
056900     MOVE WS-RUN-DD   TO WS-RUN-DATE-HR-DD.
057000     MOVE WS-RUN-HH   TO WS-RUN-DATE-HR-HH.
057100
057200     MOVE 'CONFIRMD' TO WS-P9010-LABEL.
057300     MOVE WS-CTR-CONFIRMED TO WS-P9010-VALUE.
057400     PERFORM P9010-WRITE-COUNT-LINE THRU P9010-EXIT.
057500
057600     MOVE 'REJECTED' TO WS-P9010-LABEL.
057700     MOVE WS-CTR-REJECTED TO WS-P9010-VALUE.
057800     PERFORM P9010-WRITE-COUNT-LINE THRU P9010-EXIT.
057900
058000     PERFORM P9020-WRITE-GRAND-TOTAL-LINE THRU P9020-EXIT.
058100
058200     CLOSE CONTROL-REPORT-FILE.
058300 P9000-EXIT.
058400     EXIT.
058500
058600 P9010-WRITE-COUNT-LINE.
058700     MOVE SPACES TO CONTROL-REPORT-LINE.
058800     STRING WS-RUN-DATE-HR-YYYY WS-RUN-DATE-HR-MM
058900            WS-RUN-DATE-HR-DD WS-RUN-DATE-HR-HH
059000            DELIMITED BY SIZE INTO CRL-RUN-DATE.
059100     MOVE 'CARD-LINK' TO CRL-SECTION-NAME.
059200     MOVE WS-P9010-LABEL TO CRL-COUNT-LABEL.
059300     MOVE WS-P9010-VALUE TO CRL-COUNT-VALUE.
059400     WRITE CONTROL-REPORT-LINE.
059500 P9010-EXIT.
059600     EXIT.
059700
059800 P9020-WRITE-GRAND-TOTAL-LINE.
059900     MOVE SPACES TO CONTROL-REPORT-LINE.
060000     STRING WS-RUN-DATE-HR-YYYY WS-RUN-DATE-HR-MM
060100            WS-RUN-DATE-HR-DD WS-RUN-DATE-HR-HH
060200            DELIMITED BY SIZE INTO CRL-RUN-DATE.
060300     MOVE 'GRAND TOTAL' TO CRL-SECTION-NAME.
060400     MOVE 'REJECTED' TO CRL-COUNT-LABEL.
060500     MOVE WS-GRAND-TOTAL TO CRL-COUNT-VALUE.
060600     WRITE CONTROL-REPORT-LINE.
060700 P9020-EXIT.
060800     EXIT.
