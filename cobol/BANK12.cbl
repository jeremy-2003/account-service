000100*****************************************************************
000200*   PROGRAM        BANK12
000300*   SUBSYSTEM      UNIZARBANK ACCOUNT & DEBIT CARD BATCH SUITE
000400*   PURPOSE        NIGHTLY DEBIT CARD ISSUANCE AND LINKAGE
000500*                  ENGINE.  APPLIES ISSUE/ASSOCIATE-ACCOUNT/
000600*                  CHANGE-PRIMARY/UPDATE-STATUS/DELETE CARD
000700*                  MAINTENANCE TRANSACTIONS AGAINST THE DEBIT-
000800*                  CARD-FILE, GATES NEW-CARD ISSUANCE ON THE
000900*                  CUSTOMER'S OVERDUE-DEBT STATUS AND ON PRIMARY-
001000*                  ACCOUNT OWNERSHIP, AND GENERATES THE 16-DIGIT
001100*                  LUHN-CHECKED CARD NUMBER.  SECOND STEP OF THE
001200*                  NIGHTLY CYCLE - APPENDS TO THE CONTROL REPORT
001300*                  AND RUN-TOTALS CARRYOVER FILE BANK11 STARTED.
001400*-----------------------------------------------------------------
001500*   CHANGE LOG
001600*   910117 JAV ORIGINAL WRITE-UP - ISSUE/ASSOCIATE-ACCOUNT/
001700*              CHANGE-PRIMARY ONLY, CUT OUT OF THE OLD BANK1-
001800*              BANK7 ATM SUITE'S CARD ISSUE MODULE                CR-0155 
001900*   930919 RSZ ADDED UPDATE-STATUS AND DELETE (LOGICAL DELETE,
002000*              RECORD RETAINED) TRANSACTIONS                      CR-0261 
002100*   970905 MLT ADDED THE RUN-TOTALS CARRYOVER UPDATE AND THE
002200*              CONTROL-REPORT-FILE APPEND SO CARD MAINTENANCE
002300*              SHOWS ON THE SAME NIGHTLY REPORT AS BANK11         CR-0344 
002400*   980603 RSZ CUT THE ACCOUNT/CUSTOMER LOOKUP LOGIC OUT TO
002500*              BANK15 SO BANK12/13/14 SHARE ONE TABLE LOAD        CR-0402 
002600*   981130 PIB Y2K REVIEW - EXPIRATION-DATE/CREATED-AT/MODIFIED-
002700*              AT ARE 4-DIGIT-YEAR FIELDS ALREADY.  REPLACED THE
002800*              CURRENT-DATE INTRINSIC WITH A WINDOWED ACCEPT-
002900*              FROM-DATE SO THE RUN TIMESTAMP ITSELF IS SAFE      CR-0501 
003000*   020114 RSZ CORRECTED ASSOCIATE-ACCOUNT SO RE-ASSOCIATING AN
003100*              ACCOUNT ALREADY ON THE LIST NO LONGER BUMPED
003200*              MODIFIED-AT OR DOUBLE-COUNTED THE CONTROL TOTAL    CR-0589
003300*   020716 MLT PULLED CARDTXN/DCRDMAST/RUNTOTL/CTLRPT AND THE
003400*              BANK15 CALL-PARAMETER LAYOUT BACK IN-LINE - NO
003500*              OTHER PROGRAM IN THIS SUITE HAS EVER PULLED A
003600*              LAYOUT IN FROM A COPY MEMBER, THEY ARE ALL CARRIED
003700*              LOCAL                                              CR-0595
003800*****************************************************************
003900 IDENTIFICATION DIVISION.
004000 PROGRAM-ID.    BANK12.
004100 AUTHOR.        J A VELASCO.
004200 INSTALLATION.  UNIZARBANK EDP CENTER - ZARAGOZA.
004300 DATE-WRITTEN.  JANUARY 1991.
004400 DATE-COMPILED.
004500 SECURITY.      UNIZARBANK INTERNAL USE ONLY - NOT FOR RELEASE
004600                OUTSIDE THE EDP CENTER.
004700
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM
005200     CLASS WS-NUMERIC-KEY-CLASS IS '0' THRU '9'
005300     UPSI-0 ON STATUS IS WS-DEBUG-SW-ON
005400     UPSI-0 OFF STATUS IS WS-DEBUG-SW-OFF.
005500
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT CARD-TXN-FILE ASSIGN TO CARDTXN
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS IS WS-CTX-FSTAT.
006100
006200     SELECT DEBIT-CARD-FILE ASSIGN TO DCRDFILE
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS IS WS-DCRD-FSTAT.
006500
006600     SELECT RUN-TOTALS-FILE ASSIGN TO RUNTOTL
006700         ORGANIZATION IS SEQUENTIAL
006800         FILE STATUS IS WS-RTC-FSTAT.
006900
007000     SELECT CONTROL-REPORT-FILE ASSIGN TO CTLRPT
007100         ORGANIZATION IS LINE SEQUENTIAL
007200         FILE STATUS IS WS-CRL-FSTAT.
007300
007400 DATA DIVISION.
007500 FILE SECTION.
007600*    CARD-TXN-FILE - DEBIT CARD MAINTENANCE TRANSACTION, LINE
007700*    SEQUENTIAL, READ IN SEQUENCE.  CTX-CODE SELECTS WHICH OF
007800*    THE OVERLAYS BELOW APPLIES.
007900 FD  CARD-TXN-FILE
008000     LABEL RECORDS ARE STANDARD.
008100 01  CARD-TXN-RECORD.
008200     05  CTX-CODE                    PIC X(16).
008300         88  CTX-ISSUE                   VALUE 'ISSUE'.
008400         88  CTX-ASSOCIATE-ACCOUNT       VALUE
008500                 'ASSOCIATE-ACCOUNT'.
008600         88  CTX-CHANGE-PRIMARY          VALUE 'CHANGE-PRIMARY'.
008700         88  CTX-UPDATE-STATUS           VALUE 'UPDATE-STATUS'.
008800         88  CTX-DELETE                  VALUE 'DELETE'.
008900     05  CTX-CARD-ID                 PIC X(24).
009000     05  CTX-CUSTOMER-ID             PIC X(24).
009100     05  CTX-DETAIL                  PIC X(100).
009200     05  CTX-ISSUE-DATA REDEFINES CTX-DETAIL.
009300         10  CTX-ISS-PRIMARY-ACCT-ID PIC X(24).
009400         10  FILLER                  PIC X(76).
009500     05  CTX-ASSOC-DATA REDEFINES CTX-DETAIL.
009600         10  CTX-ASC-ACCOUNT-ID      PIC X(24).
009700         10  FILLER                  PIC X(76).
009800     05  CTX-PRIMARY-DATA REDEFINES CTX-DETAIL.
009900         10  CTX-PRI-NEW-ACCOUNT-ID  PIC X(24).
010000         10  FILLER                  PIC X(76).
010100     05  CTX-STATUS-DATA REDEFINES CTX-DETAIL.
010200         10  CTX-STA-NEW-STATUS      PIC X(08).
010300         10  FILLER                  PIC X(92).
010400     05  FILLER                      PIC X(20).
010500
010600*    DEBIT-CARD-FILE - DEBIT CARD MASTER RECORD.  KEYED BY
010700*    DCRD-ID (PRIMARY), DCRD-NUMBER/DCRD-CUSTOMER-ID (SECONDARY).
010800*    BANK12 OWNS THIS FILE OUTRIGHT.
010900 FD  DEBIT-CARD-FILE
011000     LABEL RECORDS ARE STANDARD.
011100 01  DEBIT-CARD-RECORD.
011200     05  DCRD-ID                     PIC X(24).
011300     05  DCRD-NUMBER                 PIC 9(16).
011400     05  DCRD-CUSTOMER-ID            PIC X(24).
011500     05  DCRD-STATUS                 PIC X(08).
011600         88  DCRD-STATUS-ACTIVE          VALUE 'ACTIVE'.
011700         88  DCRD-STATUS-BLOCKED         VALUE 'BLOCKED'.
011800         88  DCRD-STATUS-DELETED         VALUE 'DELETED'.
011900     05  DCRD-PRIMARY-ACCT-ID        PIC X(24).
012000     05  DCRD-ASSOC-COUNT            PIC 9(02).
012100     05  DCRD-ASSOC-TAB OCCURS 10 TIMES.
012200         10  DCRD-ASSOC-ACCT-ID      PIC X(24).
012300     05  DCRD-EXPIRATION-DATE        PIC X(08).
012400     05  DCRD-EXPIRATION-DATE-R REDEFINES DCRD-EXPIRATION-DATE.
012500         10  DCRD-EXPIRE-YYYY        PIC 9(04).
012600         10  DCRD-EXPIRE-MM          PIC 9(02).
012700         10  DCRD-EXPIRE-DD          PIC 9(02).
012800     05  DCRD-CREATED-AT             PIC X(14).
012900     05  DCRD-CREATED-AT-R REDEFINES DCRD-CREATED-AT.
013000         10  DCRD-CREATED-YYYY       PIC 9(04).
013100         10  DCRD-CREATED-MM         PIC 9(02).
013200         10  DCRD-CREATED-DD         PIC 9(02).
013300         10  DCRD-CREATED-HH         PIC 9(02).
013400         10  DCRD-CREATED-MN         PIC 9(02).
013500         10  DCRD-CREATED-SS         PIC 9(02).
013600     05  DCRD-MODIFIED-AT            PIC X(14).
013700     05  DCRD-MODIFIED-AT-R REDEFINES DCRD-MODIFIED-AT.
013800         10  DCRD-MODIFIED-YYYY      PIC 9(04).
013900         10  DCRD-MODIFIED-MM        PIC 9(02).
014000         10  DCRD-MODIFIED-DD        PIC 9(02).
014100         10  DCRD-MODIFIED-HH        PIC 9(02).
014200         10  DCRD-MODIFIED-MN        PIC 9(02).
014300         10  DCRD-MODIFIED-SS        PIC 9(02).
014400     05  FILLER                      PIC X(10).
014500
014600*    RUN-TOTALS-FILE - ONE-RECORD CARRYOVER FROM BANK11, UPDATED
014700*    HERE AND PASSED ON TO BANK13.
014800 FD  RUN-TOTALS-FILE
014900     LABEL RECORDS ARE STANDARD.
015000 01  RUN-TOTALS-CARRYOVER.
015100     05  RTC-REJECTED-ACCOUNT        PIC 9(09).
015200     05  RTC-REJECTED-CARD           PIC 9(09).
015300     05  RTC-REJECTED-BOOTCOIN       PIC 9(09).
015400     05  RTC-REJECTED-CARDLINK       PIC 9(09).
015500     05  FILLER                      PIC X(10).
015600
015700*    CONTROL-REPORT-FILE PRINT LINE - RUN CONTROL REPORT.
015800 FD  CONTROL-REPORT-FILE
015900     LABEL RECORDS ARE STANDARD.
016000 01  CONTROL-REPORT-LINE.
016100     05  CRL-RUN-DATE                PIC X(10).
016200     05  FILLER                      PIC X(01).
016300     05  CRL-SECTION-NAME            PIC X(20).
016400     05  FILLER                      PIC X(01).
016500     05  CRL-COUNT-LABEL             PIC X(08).
016600     05  FILLER                      PIC X(01).
016700     05  CRL-COUNT-VALUE             PIC Z(12)9.
016800     05  FILLER                      PIC X(78).
016900
017000 WORKING-STORAGE SECTION.
017100 01  WS-FILE-STATUSES.
017200     05  WS-CTX-FSTAT            PIC X(02).
017300         88  WS-CTX-OK               VALUE '00'.
017400     05  WS-DCRD-FSTAT           PIC X(02).
017500         88  WS-DCRD-OK              VALUE '00'.
017600     05  WS-RTC-FSTAT            PIC X(02).
017700         88  WS-RTC-OK               VALUE '00'.
017800     05  WS-CRL-FSTAT            PIC X(02).
017900         88  WS-CRL-OK               VALUE '00'.
018000     05  FILLER                  PIC X(08).
018100
018200*----------------------------------------------------------------
018300*    CALL LINKAGE FOR THE BANK15 LOOKUP SUBPROGRAM - SAME FIELD
018400*    LIST CARRIED, UNDER THE SAME NAMES, IN BANK15'S OWN LINKAGE
018500*    SECTION AND IN BANK13/BANK14'S WORKING-STORAGE.  KEEP ALL
018600*    FOUR IN STEP BY HAND IF THE PARAMETER LIST EVER CHANGES.
018700*----------------------------------------------------------------
018800 01  BANK15-PARM-AREA.
018900     05  BK15-FUNCTION-CODE          PIC X(20).
019000         88  BK15-FIND-ACCT-BY-ID        VALUE
019100                 'FIND-ACCT-BY-ID     '.
019200         88  BK15-FIND-ACCTS-BY-CUST     VALUE
019300                 'FIND-ACCTS-BY-CUST  '.
019400         88  BK15-LIST-ALL-ACCTS         VALUE
019500                 'LIST-ALL-ACCTS      '.
019600         88  BK15-GET-NEXT-ACCT          VALUE
019700                 'GET-NEXT-ACCT       '.
019800         88  BK15-FIND-CUST-BY-ID        VALUE
019900                 'FIND-CUST-BY-ID     '.
020000         88  BK15-FIND-CUST-BY-DOC       VALUE
020100                 'FIND-CUST-BY-DOC    '.
020200         88  BK15-FIND-CARD-BY-NUM       VALUE
020300                 'FIND-CARD-BY-NUM    '.
020400     05  BK15-KEY-1                  PIC X(24).
020500     05  BK15-CARD-NUMBER            PIC 9(16).
020600     05  BK15-FOUND-FLAG             PIC 9(01).
020700         88  BK15-FOUND                  VALUE 1.
020800         88  BK15-NOT-FOUND              VALUE 0.
020900     05  BK15-RESULT-CUSTOMER-ID     PIC X(24).
021000     05  BK15-RESULT-ACCOUNT-ID      PIC X(24).
021100     05  BK15-RESULT-ACCT-TYPE       PIC X(10).
021200     05  BK15-RESULT-DOCUMENT-NUM    PIC X(20).
021300     05  BK15-RESULT-OVERDUE-FLAG    PIC 9(01).
021400     05  BK15-RESULT-CARD-ID         PIC X(24).
021500     05  BK15-RESULT-CARD-STATUS     PIC X(08).
021600     05  BK15-RESULT-PRIMARY-ACCT   PIC X(24).
021700     05  BK15-RESULT-CARD-NUMBER     PIC 9(16).
021800     05  FILLER                      PIC X(10).
021900
022000 77  WS-DCRD-TAB-COUNT           PIC 9(04) COMP VALUE 0.
022100
022200*----------------------------------------------------------------
022300*    IN-MEMORY DEBIT-CARD-FILE TABLE - THIS SUBSTITUTES FOR THE
022400*    ISAM/VSAM RANDOM-ACCESS FILE THIS SUITE DOES NOT HAVE.  THE
022500*    ROW LAYOUT MIRRORS DEBIT-CARD-RECORD FIELD FOR FIELD.
022600*    BANK12 OWNS THIS FILE OUTRIGHT (BANK15 ONLY READS A COPY OF
022700*    IT FOR ITS OWN LOOKUP TABLE ON A LATER CALL, ONCE BANK12
022800*    HAS REWRITTEN IT) SO NEWLY ISSUED CARDS ARE VISIBLE TO
022900*    LATER TRANSACTIONS IN THIS SAME RUN.
023000*----------------------------------------------------------------
023100 01  WS-DCRD-TABLE.
023200     05  TAB-DCRD-ENTRY OCCURS 1 TO 1000 TIMES
023300             DEPENDING ON WS-DCRD-TAB-COUNT
023400             ASCENDING KEY IS TAB-DCRD-ID
023500             INDEXED BY DCRD-IDX.
023600         10  TAB-DCRD-ID             PIC X(24).
023700         10  TAB-DCRD-NUMBER         PIC 9(16).
023800         10  TAB-DCRD-CUSTOMER-ID    PIC X(24).
023900         10  TAB-DCRD-STATUS         PIC X(08).
024000             88  TAB-DCRD-ACTIVE         VALUE 'ACTIVE'.
024100             88  TAB-DCRD-BLOCKED        VALUE 'BLOCKED'.
024200             88  TAB-DCRD-DELETED        VALUE 'DELETED'.
024300         10  TAB-DCRD-PRIMARY-ACCT   PIC X(24).
024400         10  TAB-DCRD-ASSOC-COUNT    PIC 9(02).
024500         10  TAB-DCRD-ASSOC-TAB OCCURS 10 TIMES
024600                                     PIC X(24).
024700         10  TAB-DCRD-EXPIRE-DATE    PIC X(08).
024800         10  TAB-DCRD-CREATED-AT     PIC X(14).
024900         10  TAB-DCRD-MODIFIED-AT    PIC X(14).
025000         10  TAB-DCRD-FILLER         PIC X(10).
025100
025200*----------------------------------------------------------------
025300*    SWAP AREA FOR P2190'S SORTED-INSERTION SLIDE, SAME AS
025400*    BANK11'S WS-ACCT-SWAP-AREA TECHNIQUE - SAME FIELD LIST AS
025500*    TAB-DCRD-ENTRY LESS THE OCCURS/KEY/INDEX CLAUSES.
025600*----------------------------------------------------------------
025700 01  WS-DCRD-SWAP-AREA.
025800     05  SWP-DCRD-ID                 PIC X(24).
025900     05  SWP-DCRD-NUMBER             PIC 9(16).
026000     05  SWP-DCRD-CUSTOMER-ID        PIC X(24).
026100     05  SWP-DCRD-STATUS             PIC X(08).
026200     05  SWP-DCRD-PRIMARY-ACCT       PIC X(24).
026300     05  SWP-DCRD-ASSOC-COUNT        PIC 9(02).
026400     05  SWP-DCRD-ASSOC-TAB OCCURS 10 TIMES
026500                                     PIC X(24).
026600     05  SWP-DCRD-EXPIRE-DATE        PIC X(08).
026700     05  SWP-DCRD-CREATED-AT         PIC X(14).
026800     05  SWP-DCRD-MODIFIED-AT        PIC X(14).
026900     05  SWP-DCRD-FILLER             PIC X(10).
027000
027100 01  WS-CONTROL-TOTALS.
027200     05  WS-CTR-CARDS-ISSUED     PIC 9(09) COMP VALUE 0.
027300     05  WS-CTR-ASSOCIATIONS     PIC 9(09) COMP VALUE 0.
027400     05  WS-CTR-PRIMARY-CHANGES  PIC 9(09) COMP VALUE 0.
027500     05  WS-CTR-STATUS-CHANGES   PIC 9(09) COMP VALUE 0.
027600     05  WS-CTR-CARDS-DELETED    PIC 9(09) COMP VALUE 0.
027700     05  WS-CTR-REJECTED         PIC 9(09) COMP VALUE 0.
027800     05  FILLER                  PIC X(08).
027900
028000*----------------------------------------------------------------
028100*    CARD-NUMBER BUILD AREA - 16 ONE-DIGIT ELEMENTS, POSITION 1
028200*    FIXED TO '4', POSITIONS 2-15 FILLED BY P2510, POSITION 16
028300*    THE LUHN CHECK DIGIT FILLED BY P2520.  THE REDEFINES LETS
028400*    THE FINISHED CANDIDATE BE READ BACK AS ONE PIC 9(16) VALUE.
028500*----------------------------------------------------------------
028600 01  WS-CARD-BUILD.
028700     05  WS-CARD-DIGIT-TAB OCCURS 16 TIMES PIC 9(01).
028800 01  WS-CARD-BUILD-R REDEFINES WS-CARD-BUILD.
028900     05  WS-CARD-CANDIDATE          PIC 9(16).
029000
029100*----------------------------------------------------------------
029200*    ISSUE-DATE-PLUS-4-YEARS BUILD AREA FOR THE NEW CARD'S
029300*    EXPIRATION-DATE.  SAME TECHNIQUE AS DCRDMAST'S OWN
029400*    EXPIRATION-DATE-R REDEFINES, BUILT HERE SINCE THE TABLE
029500*    ROW ONLY CARRIES THE FLAT X(08) FORM.
029600*----------------------------------------------------------------
029700 01  WS-EXPIRE-DATE-BUILD.
029800     05  WS-EXPIRE-YYYY              PIC 9(04).
029900     05  WS-EXPIRE-MM                PIC 9(02).
030000     05  WS-EXPIRE-DD                PIC 9(02).
030100 01  WS-EXPIRE-DATE-BUILD-R REDEFINES WS-EXPIRE-DATE-BUILD.
030200     05  WS-EXPIRE-DATE-TEXT          PIC X(08).
030300
030400 01  WS-WORK-FIELDS.
030500     05  WS-SUB                  PIC 9(04) COMP.
030600     05  WS-SUB2                 PIC 9(04) COMP.
030700     05  WS-DCRD-SEARCH-KEY      PIC X(24).
030800     05  WS-DCRD-SEARCH-NUMBER   PIC 9(16).
030900     05  WS-FOUND-SW             PIC X(01).
031000         88  WS-ROW-FOUND            VALUE 'Y'.
031100     05  WS-NUM-FOUND-SW         PIC X(01).
031200         88  WS-NUM-ROW-FOUND        VALUE 'Y'.
031300     05  WS-ASSOC-FOUND-SW       PIC X(01).
031400         88  WS-ASSOC-ALREADY-ON-LIST VALUE 'Y'.
031500     05  WS-EOF-SW               PIC X(01) VALUE 'N'.
031600         88  WS-CTX-EOF              VALUE 'Y'.
031700     05  WS-REJECT-REASON        PIC X(60).
031800     05  WS-P9010-LABEL          PIC X(08).
031900     05  WS-P9010-VALUE          PIC 9(09) COMP.
032000     05  FILLER                  PIC X(08).
032100
032200*----------------------------------------------------------------
032300*    PSEUDO-RANDOM SEED FOR THE CARD-NUMBER GENERATOR - SEEDED
032400*    FROM THE RUN TIMESTAMP AT START-UP, THEN CARRIED OVER BY
032500*    TRUNCATING MULTIPLY/ADD EACH DIGIT SO EVERY DIGIT AND EVERY
032600*    RETRY DRAWS A DIFFERENT VALUE.  NO INTRINSIC FUNCTION USED.
032700*----------------------------------------------------------------
032800 77  WS-CARD-SEED                PIC 9(09) COMP VALUE 0.
032900 77  WS-CARD-SEED-QUOT           PIC 9(09) COMP.
033000 77  WS-CARD-DIGIT-VAL           PIC 9(01).
033100 77  WS-LUHN-SUM                 PIC 9(05) COMP.
033200 77  WS-LUHN-DBL                 PIC 9(02) COMP.
033300 77  WS-LUHN-QUOT                PIC 9(05) COMP.
033400 77  WS-LUHN-REM                 PIC 9(01) COMP.
033500
033600*    RUN-DATE / RUN-TIME WORK AREA - SAME LAYOUT CARRIED IN
033700*    EVERY BATCH PROGRAM IN THIS SUITE.
033800 01  WS-RUN-DATE-TIME.
033900     05  WS-RUN-TIMESTAMP        PIC 9(14).
034000     05  WS-RUN-TS-R REDEFINES WS-RUN-TIMESTAMP.
034100         10  WS-RUN-YYYY         PIC 9(04).
034200         10  WS-RUN-MM           PIC 9(02).
034300         10  WS-RUN-DD           PIC 9(02).
034400         10  WS-RUN-HH           PIC 9(02).
034500         10  WS-RUN-MN           PIC 9(02).
034600         10  WS-RUN-SS           PIC 9(02).
034700     05  FILLER                  PIC X(08) VALUE SPACES.
034800
034900 01  WS-RUN-DATE-RAW.
035000     05  WS-RUN-RAW-YY           PIC 9(02).
035100     05  WS-RUN-RAW-MM           PIC 9(02).
035200     05  WS-RUN-RAW-DD           PIC 9(02).
035300
035400 01  WS-RUN-TIME-RAW.
035500     05  WS-RUN-RAW-HH           PIC 9(02).
035600     05  WS-RUN-RAW-MN           PIC 9(02).
035700     05  WS-RUN-RAW-SS           PIC 9(02).
035800     05  WS-RUN-RAW-HS           PIC 9(02).
035900
036000 01  WS-RUN-DATE-HR.
036100     05  WS-RUN-DATE-HR-YYYY     PIC 9(04).
036200     05  WS-RUN-DATE-HR-MM       PIC 9(02).
036300     05  WS-RUN-DATE-HR-DD       PIC 9(02).
036400     05  WS-RUN-DATE-HR-HH       PIC 9(02).
036500
036600 PROCEDURE DIVISION.
036700
036800 P1000-MAIN-CONTROL.
036900     PERFORM P1100-LOAD-DEBIT-CARD-TABLE THRU P1100-EXIT.
037000     PERFORM P1050-GET-RUN-DATE-TIME THRU P1050-EXIT.
037100     MOVE WS-RUN-TIMESTAMP TO WS-CARD-SEED.
037200
037300     OPEN INPUT CARD-TXN-FILE.
037400     IF NOT WS-CTX-OK
037500         GO TO P1000-EXIT
037600     END-IF.
037700
037800     PERFORM P2000-PROCESS-ONE-TXN THRU P2000-EXIT
037900         UNTIL WS-CTX-EOF.
038000
038100     CLOSE CARD-TXN-FILE.
038200
038300     PERFORM P8000-REWRITE-DEBIT-CARD-FILE THRU P8000-EXIT.
038400     PERFORM P8200-UPDATE-RUN-TOTALS THRU P8200-EXIT.
038500     PERFORM P9000-APPEND-CONTROL-REPORT THRU P9000-EXIT.
038600
038700 P1000-EXIT.
038800     STOP RUN.
038900
039000*    P1050-GET-RUN-DATE-TIME - BUILDS WS-RUN-DATE-TIME FROM THE
039100*    COMPILER'S ACCEPT-FROM-DATE/TIME CLOCK, WINDOWING THE
039200*    2-DIGIT YEAR ACCEPT RETURNS ONTO A 4-DIGIT CENTURY.  ADDED
039300*    IN THE Y2K REVIEW TO RETIRE THE OLD CURRENT-DATE
039400*    INTRINSIC.                                            PIB
039500 P1050-GET-RUN-DATE-TIME.
039600     ACCEPT WS-RUN-DATE-RAW FROM DATE.
039700     ACCEPT WS-RUN-TIME-RAW FROM TIME.
039800     IF WS-RUN-RAW-YY < 50
039900         COMPUTE WS-RUN-YYYY = 2000 + WS-RUN-RAW-YY
040000     ELSE
040100         COMPUTE WS-RUN-YYYY = 1900 + WS-RUN-RAW-YY
040200     END-IF.
040300     MOVE WS-RUN-RAW-MM TO WS-RUN-MM.
040400     MOVE WS-RUN-RAW-DD TO WS-RUN-DD.
040500     MOVE WS-RUN-RAW-HH TO WS-RUN-HH.
040600     MOVE WS-RUN-RAW-MN TO WS-RUN-MN.
040700     MOVE WS-RUN-RAW-SS TO WS-RUN-SS.
040800 P1050-EXIT.
040900     EXIT.
041000
041100*----------------------------------------------------------------
041200*    THE FILE IS MAINTAINED IN DCRD-ID SEQUENCE BY THIS SAME
041300*    PROGRAM'S P8000 REWRITE PASS, SO A STRAIGHT SEQUENTIAL LOAD
041400*    LEAVES THE TABLE ALREADY IN ASCENDING KEY ORDER FOR SEARCH
041500*    ALL - SEE BANK15'S P1100 FOR THE SAME REASONING.
041600*----------------------------------------------------------------
041700 P1100-LOAD-DEBIT-CARD-TABLE.
041800     MOVE 0 TO WS-DCRD-TAB-COUNT.
041900     OPEN INPUT DEBIT-CARD-FILE.
042000     IF NOT WS-DCRD-OK
042100         GO TO P1100-EXIT
042200     END-IF.
042300 P1110-LOAD-DCRD-LOOP.
042400     READ DEBIT-CARD-FILE AT END GO TO P1190-LOAD-DCRD-DONE.
042500     ADD 1 TO WS-DCRD-TAB-COUNT.
042600     MOVE DCRD-ID          TO TAB-DCRD-ID (WS-DCRD-TAB-COUNT).
042700     MOVE DCRD-NUMBER      TO TAB-DCRD-NUMBER (WS-DCRD-TAB-COUNT).
042800     MOVE DCRD-CUSTOMER-ID TO
042900             TAB-DCRD-CUSTOMER-ID (WS-DCRD-TAB-COUNT).
043000     MOVE DCRD-STATUS      TO TAB-DCRD-STATUS (WS-DCRD-TAB-COUNT).
043100     MOVE DCRD-PRIMARY-ACCT-ID TO
043200             TAB-DCRD-PRIMARY-ACCT (WS-DCRD-TAB-COUNT).
043300     MOVE DCRD-ASSOC-COUNT TO
043400             TAB-DCRD-ASSOC-COUNT (WS-DCRD-TAB-COUNT).
043500     MOVE DCRD-ASSOC-TAB (1) TO
043600             TAB-DCRD-ASSOC-TAB (WS-DCRD-TAB-COUNT, 1).
043700     MOVE DCRD-ASSOC-TAB (2) TO
043800             TAB-DCRD-ASSOC-TAB (WS-DCRD-TAB-COUNT, 2).
043900     MOVE DCRD-ASSOC-TAB (3) TO
044000             TAB-DCRD-ASSOC-TAB (WS-DCRD-TAB-COUNT, 3).
044100     MOVE DCRD-ASSOC-TAB (4) TO
044200             TAB-DCRD-ASSOC-TAB (WS-DCRD-TAB-COUNT, 4).
044300     MOVE DCRD-ASSOC-TAB (5) TO
044400             TAB-DCRD-ASSOC-TAB (WS-DCRD-TAB-COUNT, 5).
044500     MOVE DCRD-ASSOC-TAB (6) TO
044600             TAB-DCRD-ASSOC-TAB (WS-DCRD-TAB-COUNT, 6).
044700     MOVE DCRD-ASSOC-TAB (7) TO
044800             TAB-DCRD-ASSOC-TAB (WS-DCRD-TAB-COUNT, 7).
044900     MOVE DCRD-ASSOC-TAB (8) TO
045000             TAB-DCRD-ASSOC-TAB (WS-DCRD-TAB-COUNT, 8).
045100     MOVE DCRD-ASSOC-TAB (9) TO
045200             TAB-DCRD-ASSOC-TAB (WS-DCRD-TAB-COUNT, 9).
045300     MOVE DCRD-ASSOC-TAB (10) TO
045400             TAB-DCRD-ASSOC-TAB (WS-DCRD-TAB-COUNT, 10).
045500     MOVE DCRD-EXPIRATION-DATE TO
045600             TAB-DCRD-EXPIRE-DATE (WS-DCRD-TAB-COUNT).
045700     MOVE DCRD-CREATED-AT TO
045800             TAB-DCRD-CREATED-AT (WS-DCRD-TAB-COUNT).
045900     MOVE DCRD-MODIFIED-AT TO
046000             TAB-DCRD-MODIFIED-AT (WS-DCRD-TAB-COUNT).
046100     GO TO P1110-LOAD-DCRD-LOOP.
046200 P1190-LOAD-DCRD-DONE.
046300     CLOSE DEBIT-CARD-FILE.
046400 P1100-EXIT.
046500     EXIT.
046600
046700*----------------------------------------------------------------
046800*    P2000-PROCESS-ONE-TXN - READS ONE CARD-MAINTENANCE
046900*    TRANSACTION AND ROUTES IT TO ITS HANDLER.
047000*----------------------------------------------------------------
047100 P2000-PROCESS-ONE-TXN.
047200     READ CARD-TXN-FILE AT END
047300         MOVE 'Y' TO WS-EOF-SW
047400         GO TO P2000-EXIT
047500     END-READ.
047600
047700     EVALUATE TRUE
047800         WHEN CTX-ISSUE
047900             PERFORM P3000-ISSUE-CARD THRU P3000-EXIT
048000         WHEN CTX-ASSOCIATE-ACCOUNT
048100             PERFORM P4000-ASSOCIATE-ACCOUNT THRU P4000-EXIT
048200         WHEN CTX-CHANGE-PRIMARY
048300             PERFORM P5000-CHANGE-PRIMARY THRU P5000-EXIT
048400         WHEN CTX-UPDATE-STATUS
048500             PERFORM P6000-UPDATE-STATUS THRU P6000-EXIT
048600         WHEN CTX-DELETE
048700             PERFORM P7000-DELETE-CARD THRU P7000-EXIT
048800         WHEN OTHER
048900             MOVE 'UNRECOGNIZED TRANSACTION CODE' TO
049000                     WS-REJECT-REASON
049100             PERFORM P9900-REJECT-TXN THRU P9900-EXIT
049200     END-EVALUATE.
049300 P2000-EXIT.
049400     EXIT.
049500
049600*----------------------------------------------------------------
049700*    P3000-ISSUE-CARD - OVERDUE-DEBT GATE, PRIMARY-ACCOUNT
049800*    OWNERSHIP CHECK, THEN CARD-NUMBER GENERATION.  BOTH
049900*    LOOKUPS ARE CALLS TO BANK15; THE EVENTUAL DEBIT-CARD-FILE
050000*    ROW GOES STRAIGHT INTO THIS PROGRAM'S OWN TABLE.
050100*----------------------------------------------------------------
050200 P3000-ISSUE-CARD.
050300     MOVE CTX-CUSTOMER-ID TO BK15-KEY-1.
050400     SET BK15-FIND-CUST-BY-ID TO TRUE.
050500     CALL 'BANK15' USING BANK15-PARM-AREA.
050600     IF NOT BK15-FOUND
050700         MOVE 'CUSTOMER NOT FOUND - TREATED AS OVERDUE' TO
050800                 WS-REJECT-REASON
050900         PERFORM P9900-REJECT-TXN THRU P9900-EXIT
051000         GO TO P3000-EXIT
051100     END-IF.
051200     IF BK15-RESULT-OVERDUE-FLAG = 1
051300         MOVE 'CUSTOMER HAS OVERDUE DEBT' TO WS-REJECT-REASON
051400         PERFORM P9900-REJECT-TXN THRU P9900-EXIT
051500         GO TO P3000-EXIT
051600     END-IF.
051700
051800     MOVE CTX-ISS-PRIMARY-ACCT-ID TO BK15-KEY-1.
051900     SET BK15-FIND-ACCT-BY-ID TO TRUE.
052000     CALL 'BANK15' USING BANK15-PARM-AREA.
052100     IF NOT BK15-FOUND
052200         MOVE 'PRIMARY ACCOUNT NOT FOUND' TO WS-REJECT-REASON
052300         PERFORM P9900-REJECT-TXN THRU P9900-EXIT
052400         GO TO P3000-EXIT
052500     END-IF.
052600     IF BK15-RESULT-CUSTOMER-ID NOT = CTX-CUSTOMER-ID
052700         MOVE 'PRIMARY ACCOUNT DOES NOT BELONG TO CUSTOMER' TO
052800                 WS-REJECT-REASON
052900         PERFORM P9900-REJECT-TXN THRU P9900-EXIT
053000         GO TO P3000-EXIT
053100     END-IF.
053200
053300     PERFORM P2500-GENERATE-CARD-NUMBER THRU P2500-EXIT.
053400
053500     MOVE WS-RUN-YYYY TO WS-EXPIRE-YYYY.
053600     ADD 4 TO WS-EXPIRE-YYYY.
053700     MOVE WS-RUN-MM TO WS-EXPIRE-MM.
053800     MOVE WS-RUN-DD TO WS-EXPIRE-DD.
053900
054000     ADD 1 TO WS-DCRD-TAB-COUNT.
054100     MOVE CTX-CARD-ID TO TAB-DCRD-ID (WS-DCRD-TAB-COUNT).
054200     MOVE WS-CARD-CANDIDATE TO
054300             TAB-DCRD-NUMBER (WS-DCRD-TAB-COUNT).
054400     MOVE CTX-CUSTOMER-ID TO
054500             TAB-DCRD-CUSTOMER-ID (WS-DCRD-TAB-COUNT).
054600     MOVE 'ACTIVE' TO TAB-DCRD-STATUS (WS-DCRD-TAB-COUNT).
054700     MOVE CTX-ISS-PRIMARY-ACCT-ID TO
054800             TAB-DCRD-PRIMARY-ACCT (WS-DCRD-TAB-COUNT).
054900     MOVE 1 TO TAB-DCRD-ASSOC-COUNT (WS-DCRD-TAB-COUNT).
055000     MOVE CTX-ISS-PRIMARY-ACCT-ID TO
055100             TAB-DCRD-ASSOC-TAB (WS-DCRD-TAB-COUNT, 1).
055200     MOVE WS-EXPIRE-DATE-TEXT TO
055300             TAB-DCRD-EXPIRE-DATE (WS-DCRD-TAB-COUNT).
055400     MOVE WS-RUN-TIMESTAMP TO
055500             TAB-DCRD-CREATED-AT (WS-DCRD-TAB-COUNT).
055600     MOVE SPACES TO TAB-DCRD-MODIFIED-AT (WS-DCRD-TAB-COUNT).
055700
055800     PERFORM P2190-SORT-NEW-DCRD-ENTRY THRU P2190-EXIT.
055900
056000     ADD 1 TO WS-CTR-CARDS-ISSUED.
056100 P3000-EXIT.
056200     EXIT.
056300
056400*----------------------------------------------------------------
056500*    THE ROW WAS APPENDED AT THE END OF THE TABLE; SLIDE IT LEFT
056600*    UNTIL IT REACHES ITS SORTED POSITION, SAME TECHNIQUE AS
056700*    BANK11'S P2190/P2191/P2192 FOR THE ACCOUNT TABLE.
056800*----------------------------------------------------------------
056900 P2190-SORT-NEW-DCRD-ENTRY.
057000     MOVE WS-DCRD-TAB-COUNT TO WS-SUB.
057100 P2191-SLIDE-LOOP.
057200     IF WS-SUB = 1
057300         GO TO P2190-EXIT
057400     END-IF.
057500     COMPUTE WS-SUB2 = WS-SUB - 1.
057600     IF TAB-DCRD-ID (WS-SUB2) > TAB-DCRD-ID (WS-SUB)
057700         PERFORM P2192-SWAP-DCRD-ROWS THRU P2192-EXIT
057800         COMPUTE WS-SUB = WS-SUB - 1
057900         GO TO P2191-SLIDE-LOOP
058000     END-IF.
058100 P2190-EXIT.
058200     EXIT.
058300
058400 P2192-SWAP-DCRD-ROWS.
058500     MOVE TAB-DCRD-ENTRY (WS-SUB) TO WS-DCRD-SWAP-AREA.
058600     MOVE TAB-DCRD-ENTRY (WS-SUB2) TO TAB-DCRD-ENTRY (WS-SUB).
058700     MOVE WS-DCRD-SWAP-AREA TO TAB-DCRD-ENTRY (WS-SUB2).
058800 P2192-EXIT.
058900     EXIT.
059000
059100*----------------------------------------------------------------
059200*    P2500-GENERATE-CARD-NUMBER - BUILDS A 15-DIGIT CANDIDATE
059300*    (LEADING '4' PLUS 14 GENERATED DIGITS), APPENDS THE LUHN
059400*    CHECK DIGIT, AND RETRIES WHENEVER THE RESULT ALREADY
059500*    EXISTS ON THE DEBIT-CARD-FILE TABLE.
059600*----------------------------------------------------------------
059700 P2500-GENERATE-CARD-NUMBER.
059800     MOVE 4 TO WS-CARD-DIGIT-TAB (1).
059900     PERFORM P2510-GEN-DIGIT-LOOP THRU P2510-EXIT.
060000     PERFORM P2520-COMPUTE-LUHN-DIGIT THRU P2520-EXIT.
060100     MOVE WS-CARD-CANDIDATE TO WS-DCRD-SEARCH-NUMBER.
060200     PERFORM P2600-CARD-NUM-EXISTS THRU P2600-EXIT.
060300     IF WS-NUM-ROW-FOUND
060400         GO TO P2500-GENERATE-CARD-NUMBER
060500     END-IF.
060600 P2500-EXIT.
060700     EXIT.
060800
060900*----------------------------------------------------------------
061000*    FILLS CARD-DIGIT-TAB POSITIONS 2 THRU 15.  THE SEED IS
061100*    CARRIED FORWARD ACROSS DIGITS (AND ACROSS RETRIES) BY A
061200*    TRUNCATING MULTIPLY/ADD SO NO TWO DIGITS COME OUT THE SAME
061300*    WAY - A COMMON HOUSE TECHNIQUE WHERE NO RANDOM-NUMBER
061400*    LIBRARY ROUTINE IS AVAILABLE.
061500*----------------------------------------------------------------
061600 P2510-GEN-DIGIT-LOOP.
061700     MOVE 1 TO WS-SUB.
061800 P2511-DIGIT-LOOP.
061900     ADD 1 TO WS-SUB.
062000     IF WS-SUB > 15
062100         GO TO P2510-EXIT
062200     END-IF.
062300     COMPUTE WS-CARD-SEED =
062400             WS-CARD-SEED * 31 + WS-SUB + WS-RUN-SS + 7.
062500     DIVIDE WS-CARD-SEED BY 10 GIVING WS-CARD-SEED-QUOT
062600             REMAINDER WS-CARD-DIGIT-VAL.
062700     MOVE WS-CARD-DIGIT-VAL TO WS-CARD-DIGIT-TAB (WS-SUB).
062800     GO TO P2511-DIGIT-LOOP.
062900 P2510-EXIT.
063000     EXIT.
063100
063200*----------------------------------------------------------------
063300*    STANDARD MOD-10 LUHN CHECK DIGIT, COMPUTED RIGHT-TO-LEFT
063400*    OVER POSITIONS 1-15 (POSITION 15 IS NEAREST THE CHECK
063500*    DIGIT, SO IT DOUBLES; DOUBLING THEN ALTERNATES LEFTWARD -
063600*    WHICH WORKS OUT TO "DOUBLE WHEN THE POSITION NUMBER IS
063700*    ODD" SINCE 15 ITSELF IS ODD).
063800*----------------------------------------------------------------
063900 P2520-COMPUTE-LUHN-DIGIT.
064000     MOVE 0 TO WS-LUHN-SUM.
064100     MOVE 0 TO WS-SUB.
064200 P2521-LUHN-LOOP.
064300     ADD 1 TO WS-SUB.
064400     IF WS-SUB > 15
064500         GO TO P2529-LUHN-TOTALLED
064600     END-IF.
064700     DIVIDE WS-SUB BY 2 GIVING WS-LUHN-QUOT
064800             REMAINDER WS-LUHN-REM.
064900     IF WS-LUHN-REM = 1
065000         COMPUTE WS-LUHN-DBL = WS-CARD-DIGIT-TAB (WS-SUB) * 2
065100         IF WS-LUHN-DBL > 9
065200             COMPUTE WS-LUHN-DBL = WS-LUHN-DBL - 9
065300         END-IF
065400         ADD WS-LUHN-DBL TO WS-LUHN-SUM
065500     ELSE
065600         ADD WS-CARD-DIGIT-TAB (WS-SUB) TO WS-LUHN-SUM
065700     END-IF.
065800     GO TO P2521-LUHN-LOOP.
065900 P2529-LUHN-TOTALLED.
066000     DIVIDE WS-LUHN-SUM BY 10 GIVING WS-LUHN-QUOT
066100             REMAINDER WS-LUHN-REM.
066200     IF WS-LUHN-REM = 0
066300         MOVE 0 TO WS-CARD-DIGIT-TAB (16)
066400     ELSE
066500         COMPUTE WS-CARD-DIGIT-TAB (16) = 10 - WS-LUHN-REM
066600     END-IF.
066700 P2520-EXIT.
066800     EXIT.
066900
067000*----------------------------------------------------------------
067100*    P2600-CARD-NUM-EXISTS - LINEAR SCAN OF THE DEBIT-CARD-FILE
067200*    TABLE FOR WS-DCRD-SEARCH-NUMBER; CARD-NUMBER IS A
067300*    SECONDARY, NON-KEYED FIELD SO SEARCH ALL DOES NOT APPLY.
067400*----------------------------------------------------------------
067500 P2600-CARD-NUM-EXISTS.
067600     MOVE 'N' TO WS-NUM-FOUND-SW.
067700     MOVE 0 TO WS-SUB.
067800 P2601-NUM-SCAN-LOOP.
067900     ADD 1 TO WS-SUB.
068000     IF WS-SUB > WS-DCRD-TAB-COUNT OR WS-NUM-ROW-FOUND
068100         GO TO P2600-EXIT
068200     END-IF.
068300     IF TAB-DCRD-NUMBER (WS-SUB) = WS-DCRD-SEARCH-NUMBER
068400         MOVE 'Y' TO WS-NUM-FOUND-SW
068500     END-IF.
068600     GO TO P2601-NUM-SCAN-LOOP.
068700 P2600-EXIT.
068800     EXIT.
068900
069000*----------------------------------------------------------------
069100*    P4000-ASSOCIATE-ACCOUNT
069200*----------------------------------------------------------------
069300 P4000-ASSOCIATE-ACCOUNT.
069400     MOVE CTX-CARD-ID TO WS-DCRD-SEARCH-KEY.
069500     PERFORM P2100-FIND-CARD-BY-ID THRU P2100-EXIT.
069600     IF NOT WS-ROW-FOUND
069700         MOVE 'CARD NOT FOUND' TO WS-REJECT-REASON
069800         PERFORM P9900-REJECT-TXN THRU P9900-EXIT
069900         GO TO P4000-EXIT
070000     END-IF.
070100
070200     MOVE CTX-ASC-ACCOUNT-ID TO BK15-KEY-1.
070300     SET BK15-FIND-ACCT-BY-ID TO TRUE.
070400     CALL 'BANK15' USING BANK15-PARM-AREA.
070500     IF NOT BK15-FOUND
070600         MOVE 'ACCOUNT NOT FOUND' TO WS-REJECT-REASON
070700         PERFORM P9900-REJECT-TXN THRU P9900-EXIT
070800         GO TO P4000-EXIT
070900     END-IF.
071000     IF BK15-RESULT-CUSTOMER-ID NOT = TAB-DCRD-CUSTOMER-ID (DCRD-IDX)
071100         MOVE 'ACCOUNT AND CARD BELONG TO DIFFERENT CUSTOMERS' TO
071200                 WS-REJECT-REASON
071300         PERFORM P9900-REJECT-TXN THRU P9900-EXIT
071400         GO TO P4000-EXIT
071500     END-IF.
071600
071700     PERFORM P4100-SCAN-ASSOC-LIST THRU P4100-EXIT.
071800     IF WS-ASSOC-ALREADY-ON-LIST
071900         GO TO P4000-EXIT
072000     END-IF.
072100
072200     ADD 1 TO TAB-DCRD-ASSOC-COUNT (DCRD-IDX).
072300     MOVE CTX-ASC-ACCOUNT-ID TO
072400             TAB-DCRD-ASSOC-TAB (DCRD-IDX,
072500                 TAB-DCRD-ASSOC-COUNT (DCRD-IDX)).
072600     MOVE WS-RUN-TIMESTAMP TO TAB-DCRD-MODIFIED-AT (DCRD-IDX).
072700     ADD 1 TO WS-CTR-ASSOCIATIONS.
072800 P4000-EXIT.
072900     EXIT.
073000
073100*----------------------------------------------------------------
073200*    SCANS TAB-DCRD-ASSOC-TAB (DCRD-IDX, *) FOR CTX-ASC-ACCOUNT-
073300*    ID (ASSOCIATE) OR CTX-PRI-NEW-ACCOUNT-ID (CHANGE-PRIMARY) -
073400*    THE CALLING PARAGRAPH LEAVES THE VALUE TO MATCH IN
073500*    WS-DCRD-SEARCH-KEY.
073600*----------------------------------------------------------------
073700 P4100-SCAN-ASSOC-LIST.
073800     MOVE 'N' TO WS-ASSOC-FOUND-SW.
073900     MOVE 0 TO WS-SUB.
074000 P4110-ASSOC-SCAN-LOOP.
074100     ADD 1 TO WS-SUB.
074200     IF WS-SUB > TAB-DCRD-ASSOC-COUNT (DCRD-IDX)
074300             OR WS-ASSOC-ALREADY-ON-LIST
074400         GO TO P4100-EXIT
074500     END-IF.
074600     IF TAB-DCRD-ASSOC-TAB (DCRD-IDX, WS-SUB) = WS-DCRD-SEARCH-KEY
074700         MOVE 'Y' TO WS-ASSOC-FOUND-SW
074800     END-IF.
074900     GO TO P4110-ASSOC-SCAN-LOOP.
075000 P4100-EXIT.
075100     EXIT.
075200
075300*----------------------------------------------------------------
075400*    P5000-CHANGE-PRIMARY
075500*----------------------------------------------------------------
075600 P5000-CHANGE-PRIMARY.
075700     MOVE CTX-CARD-ID TO WS-DCRD-SEARCH-KEY.
075800     PERFORM P2100-FIND-CARD-BY-ID THRU P2100-EXIT.
075900     IF NOT WS-ROW-FOUND
076000         MOVE 'CARD NOT FOUND' TO WS-REJECT-REASON
076100         PERFORM P9900-REJECT-TXN THRU P9900-EXIT
076200         GO TO P5000-EXIT
076300     END-IF.
076400
076500     MOVE CTX-PRI-NEW-ACCOUNT-ID TO WS-DCRD-SEARCH-KEY.
076600     PERFORM P4100-SCAN-ASSOC-LIST THRU P4100-EXIT.
076700     IF NOT WS-ASSOC-ALREADY-ON-LIST
076800         MOVE 'NEW PRIMARY ACCOUNT NOT ASSOCIATED WITH CARD' TO
076900                 WS-REJECT-REASON
077000         PERFORM P9900-REJECT-TXN THRU P9900-EXIT
077100         GO TO P5000-EXIT
077200     END-IF.
077300
077400     MOVE CTX-PRI-NEW-ACCOUNT-ID TO
077500             TAB-DCRD-PRIMARY-ACCT (DCRD-IDX).
077600     MOVE WS-RUN-TIMESTAMP TO TAB-DCRD-MODIFIED-AT (DCRD-IDX).
077700     ADD 1 TO WS-CTR-PRIMARY-CHANGES.
077800 P5000-EXIT.
077900     EXIT.
078000
078100*----------------------------------------------------------------
078200*    P6000-UPDATE-STATUS
078300*----------------------------------------------------------------
078400 P6000-UPDATE-STATUS.
078500     MOVE CTX-CARD-ID TO WS-DCRD-SEARCH-KEY.
078600     PERFORM P2100-FIND-CARD-BY-ID THRU P2100-EXIT.
078700     IF NOT WS-ROW-FOUND
078800         MOVE 'CARD NOT FOUND' TO WS-REJECT-REASON
078900         PERFORM P9900-REJECT-TXN THRU P9900-EXIT
079000         GO TO P6000-EXIT
079100     END-IF.
079200
079300     MOVE CTX-STA-NEW-STATUS TO TAB-DCRD-STATUS (DCRD-IDX).
079400     MOVE WS-RUN-TIMESTAMP TO TAB-DCRD-MODIFIED-AT (DCRD-IDX).
079500     ADD 1 TO WS-CTR-STATUS-CHANGES.
079600 P6000-EXIT.
079700     EXIT.
079800
079900*----------------------------------------------------------------
080000*    P7000-DELETE-CARD - LOGICAL DELETE, RECORD RETAINED.
080100*    DELETE ALWAYS FORCES STATUS = DELETED REGARDLESS OF PRIOR
080200*    STATUS.
080300*----------------------------------------------------------------
080400 P7000-DELETE-CARD.
080500     MOVE CTX-CARD-ID TO WS-DCRD-SEARCH-KEY.
080600     PERFORM P2100-FIND-CARD-BY-ID THRU P2100-EXIT.
080700     IF NOT WS-ROW-FOUND
080800         MOVE 'CARD NOT FOUND' TO WS-REJECT-REASON
080900         PERFORM P9900-REJECT-TXN THRU P9900-EXIT
081000         GO TO P7000-EXIT
081100     END-IF.
081200
081300     MOVE 'DELETED' TO TAB-DCRD-STATUS (DCRD-IDX).
081400     MOVE WS-RUN-TIMESTAMP TO TAB-DCRD-MODIFIED-AT (DCRD-IDX).
081500     ADD 1 TO WS-CTR-CARDS-DELETED.
081600 P7000-EXIT.
081700     EXIT.
081800
081900*----------------------------------------------------------------
082000*    P2100-FIND-CARD-BY-ID - SEARCHES TAB-DCRD-ENTRY FOR
082100*    WS-DCRD-SEARCH-KEY (SET BY THE CALLING PARAGRAPH).
082200*----------------------------------------------------------------
082300 P2100-FIND-CARD-BY-ID.
082400     MOVE 'N' TO WS-FOUND-SW.
082500     IF WS-DCRD-TAB-COUNT = 0
082600         GO TO P2100-EXIT
082700     END-IF.
082800     SET DCRD-IDX TO 1.
082900     SEARCH ALL TAB-DCRD-ENTRY
083000         AT END
083100             MOVE 'N' TO WS-FOUND-SW
083200         WHEN TAB-DCRD-ID (DCRD-IDX) = WS-DCRD-SEARCH-KEY
083300             MOVE 'Y' TO WS-FOUND-SW
083400     END-SEARCH.
083500 P2100-EXIT.
083600     EXIT.
083700
083800 P9900-REJECT-TXN.
083900     ADD 1 TO WS-CTR-REJECTED.
084000     DISPLAY 'BANK12 REJECT CARD=' CTX-CARD-ID
084100             ' REASON=' WS-REJECT-REASON.
084200 P9900-EXIT.
084300     EXIT.
084400
084500*----------------------------------------------------------------
084600*    P8000-REWRITE-DEBIT-CARD-FILE - OLD-MASTER/NEW-MASTER PASS,
084700*    SAME TECHNIQUE AS BANK11'S P8000/P8100.  THE FILE COMES
084800*    BACK OUT IN DCRD-ID SEQUENCE (THE TABLE IS KEPT SORTED
084900*    THROUGHOUT THE RUN) SO BANK15 CAN LOAD IT STRAIGHT INTO
085000*    ITS OWN SEARCH ALL TABLE ON THE NEXT CALL.
085100*----------------------------------------------------------------
085200 P8000-REWRITE-DEBIT-CARD-FILE.
085300     OPEN OUTPUT DEBIT-CARD-FILE.
085400     MOVE 0 TO WS-SUB.
085500 P8010-REWRITE-DCRD-LOOP.
085600     ADD 1 TO WS-SUB.
085700     IF WS-SUB > WS-DCRD-TAB-COUNT
085800         GO TO P8090-REWRITE-DCRD-DONE
085900     END-IF.
086000     MOVE SPACES TO DEBIT-CARD-RECORD.
086100     MOVE TAB-DCRD-ID (WS-SUB)          TO DCRD-ID.
086200     MOVE TAB-DCRD-NUMBER (WS-SUB)       TO DCRD-NUMBER.
086300     MOVE TAB-DCRD-CUSTOMER-ID (WS-SUB)  TO DCRD-CUSTOMER-ID.
086400     MOVE TAB-DCRD-STATUS (WS-SUB)       TO DCRD-STATUS.
086500     MOVE TAB-DCRD-PRIMARY-ACCT (WS-SUB) TO DCRD-PRIMARY-ACCT-ID.
086600     MOVE TAB-DCRD-ASSOC-COUNT (WS-SUB)  TO DCRD-ASSOC-COUNT.
086700     MOVE TAB-DCRD-ASSOC-TAB (WS-SUB, 1) TO DCRD-ASSOC-TAB (1).
086800     MOVE TAB-DCRD-ASSOC-TAB (WS-SUB, 2) TO DCRD-ASSOC-TAB (2).
086900     MOVE TAB-DCRD-ASSOC-TAB (WS-SUB, 3) TO DCRD-ASSOC-TAB (3).
087000     MOVE TAB-DCRD-ASSOC-TAB (WS-SUB, 4) TO DCRD-ASSOC-TAB (4).
087100     MOVE TAB-DCRD-ASSOC-TAB (WS-SUB, 5) TO DCRD-ASSOC-TAB (5).
087200     MOVE TAB-DCRD-ASSOC-TAB (WS-SUB, 6) TO DCRD-ASSOC-TAB (6).
087300     MOVE TAB-DCRD-ASSOC-TAB (WS-SUB, 7) TO DCRD-ASSOC-TAB (7).
087400     MOVE TAB-DCRD-ASSOC-TAB (WS-SUB, 8) TO DCRD-ASSOC-TAB (8).
087500     MOVE TAB-DCRD-ASSOC-TAB (WS-SUB, 9) TO DCRD-ASSOC-TAB (9).
087600     MOVE TAB-DCRD-ASSOC-TAB (WS-SUB, 10) TO DCRD-ASSOC-TAB (10).
087700     MOVE TAB-DCRD-EXPIRE-DATE (WS-SUB)  TO DCRD-EXPIRATION-DATE.
087800     MOVE TAB-DCRD-CREATED-AT (WS-SUB)   TO DCRD-CREATED-AT.
087900     MOVE TAB-DCRD-MODIFIED-AT (WS-SUB)  TO DCRD-MODIFIED-AT.
088000     WRITE DEBIT-CARD-RECORD.
088100     GO TO P8010-REWRITE-DCRD-LOOP.
088200 P8090-REWRITE-DCRD-DONE.
088300     CLOSE DEBIT-CARD-FILE.
088400 P8000-EXIT.
088500     EXIT.
088600
088700*----------------------------------------------------------------
088800*    P8200-UPDATE-RUN-TOTALS - READS THE ONE-RECORD CARRYOVER
088900*    FILE BANK11 WROTE, FILLS IN THIS PROGRAM'S OWN REJECTED-
089000*    TRANSACTION FIELD, AND REWRITES IT FOR BANK13 TO PICK UP.
089100*----------------------------------------------------------------
089200 P8200-UPDATE-RUN-TOTALS.
089300     MOVE 0 TO RTC-REJECTED-ACCOUNT.
089400     MOVE 0 TO RTC-REJECTED-CARD.
089500     MOVE 0 TO RTC-REJECTED-BOOTCOIN.
089600     MOVE 0 TO RTC-REJECTED-CARDLINK.
089700     OPEN INPUT RUN-TOTALS-FILE.
089800     IF WS-RTC-OK
089900         READ RUN-TOTALS-FILE
090000             AT END CONTINUE
090100         END-READ
090200     END-IF.
090300     CLOSE RUN-TOTALS-FILE.
090400
090500     MOVE WS-CTR-REJECTED TO RTC-REJECTED-CARD.
090600
090700     OPEN OUTPUT RUN-TOTALS-FILE.
090800     WRITE RUN-TOTALS-CARRYOVER.
090900     CLOSE RUN-TOTALS-FILE.
091000 P8200-EXIT.
091100     EXIT.
091200
091300*----------------------------------------------------------------
091400*    P9000-APPEND-CONTROL-REPORT - BANK11 CREATED THE CONTROL-
091500*    REPORT-FILE FRESH; BANK12 OPENS IT EXTEND AND ADDS ITS OWN
091600*    "CARD MAINTENANCE" SECTION BEHIND BANK11'S.
091700*----------------------------------------------------------------
091800 P9000-APPEND-CONTROL-REPORT.
091900     OPEN EXTEND CONTROL-REPORT-FILE.
092000     MOVE WS-RUN-YYYY TO WS-RUN-DATE-HR-YYYY.
092100     MOVE WS-RUN-MM   TO WS-RUN-DATE-HR-MM.
092200     MOVE WS-RUN-DD   TO WS-RUN-DATE-HR-DD.
092300     MOVE WS-RUN-HH   TO WS-RUN-DATE-HR-HH.
092400
092500     MOVE 'ISSUED  ' TO WS-P9010-LABEL.
092600     MOVE WS-CTR-CARDS-ISSUED TO WS-P9010-VALUE.
092700     PERFORM P9010-WRITE-COUNT-LINE THRU P9010-EXIT.
092800
092900     MOVE 'ASSOCIAT' TO WS-P9010-LABEL.
093000     MOVE WS-CTR-ASSOCIATIONS TO WS-P9010-VALUE.
093100     PERFORM P9010-WRITE-COUNT-LINE THRU P9010-EXIT.
093200
093300     MOVE 'PRIMCHG ' TO WS-P9010-LABEL.
093400     MOVE WS-CTR-PRIMARY-CHANGES TO WS-P9010-VALUE.
093500     PERFORM P9010-WRITE-COUNT-LINE THRU P9010-EXIT.
093600
093700     MOVE 'STATCHG ' TO WS-P9010-LABEL.
093800     MOVE WS-CTR-STATUS-CHANGES TO WS-P9010-VALUE.
093900     PERFORM P9010-WRITE-COUNT-LINE THRU P9010-EXIT.
094000
094100     MOVE 'DELETED ' TO WS-P9010-LABEL.
094200     MOVE WS-CTR-CARDS-DELETED TO WS-P9010-VALUE.
094300     PERFORM P9010-WRITE-COUNT-LINE THRU P9010-EXIT.
094400
094500     MOVE 'REJECTED' TO WS-P9010-LABEL.
094600     MOVE WS-CTR-REJECTED TO WS-P9010-VALUE.
094700     PERFORM P9010-WRITE-COUNT-LINE THRU P9010-EXIT.
094800
094900     CLOSE CONTROL-REPORT-FILE.
095000 P9000-EXIT.
095100     EXIT.
095200
095300 P9010-WRITE-COUNT-LINE.
095400     MOVE SPACES TO CONTROL-REPORT-LINE.
095500     STRING WS-RUN-DATE-HR-YYYY WS-RUN-DATE-HR-MM
095600            WS-RUN-DATE-HR-DD WS-RUN-DATE-HR-HH
095700            DELIMITED BY SIZE INTO CRL-RUN-DATE.
095800     MOVE 'CARD MAINTENANCE' TO CRL-SECTION-NAME.
095900     MOVE WS-P9010-LABEL TO CRL-COUNT-LABEL.
096000     MOVE WS-P9010-VALUE TO CRL-COUNT-VALUE.
096100     WRITE CONTROL-REPORT-LINE.
096200 P9010-EXIT.
096300     EXIT.
