000100*****************************************************************
000200*   PROGRAM        BANK13
000300*   SUBSYSTEM      UNIZARBANK ACCOUNT & DEBIT CARD BATCH SUITE
000400*   PURPOSE        BOOTCOIN ACCOUNT-ASSOCIATION VALIDATOR.  FOR
000500*                  EACH BOOTCOIN TIE-IN REQUEST, RESOLVES THE
000600*                  CUSTOMER FROM THE DOCUMENT NUMBER CARRIED ON
000700*                  THE WIRE, CONFIRMS THE PRESENTED ACCOUNT
000800*                  BELONGS TO THAT CUSTOMER AND IS A CHECKING OR
000900*                  SAVINGS ACCOUNT, AND WRITES A CONFIRMED OR
001000*                  REJECTED RESPONSE.  THIRD STEP OF THE NIGHTLY
001100*                  CYCLE - APPENDS TO BANK11'S CONTROL REPORT AND
001200*                  RUN-TOTALS CARRYOVER FILE.
001300*-----------------------------------------------------------------
001400*   CHANGE LOG
001500*   920804 MLT ORIGINAL WRITE-UP FOR THE BOOTCOIN TIE-IN          CR-0230 
001600*   970905 MLT ADDED THE RUN-TOTALS CARRYOVER UPDATE AND THE
001700*              CONTROL-REPORT-FILE APPEND                         CR-0344 
001800*   980603 RSZ CUT THE CUSTOMER/ACCOUNT LOOKUP LOGIC OUT TO
001900*              BANK15 SO BANK12/13/14 SHARE ONE TABLE LOAD        CR-0402 
002000*   981130 PIB Y2K REVIEW - NO 2-DIGIT YEAR FIELDS ON EITHER
002100*              THE REQUEST OR RESPONSE RECORD.  REPLACED THE
002200*              CURRENT-DATE INTRINSIC WITH A WINDOWED ACCEPT-
002300*              FROM-DATE SO THE RUN TIMESTAMP ITSELF IS SAFE      CR-0501
002400*   020715 MLT DROPPED THE WS-ACCOUNT-KEY-WORK-R BRANCH/SEQUENCE
002500*              REDEFINES - NOTHING IN THIS PROGRAM EVER READ THE
002600*              SPLIT FIELDS, THE ACCOUNT ID GOES TO BANK15 WHOLE  CR-0592
002700*   020716 MLT PULLED BCOINREQ/BCOINRSP/RUNTOTL/CTLRPT AND THE
002800*              BANK15 CALL-PARAMETER LAYOUT BACK IN-LINE - NO
002900*              OTHER PROGRAM IN THIS SUITE HAS EVER PULLED A
003000*              LAYOUT IN FROM A COPY MEMBER, THEY ARE ALL CARRIED
003100*              LOCAL                                              CR-0596
003200*****************************************************************
003300 IDENTIFICATION DIVISION.
003400 PROGRAM-ID.    BANK13.
003500 AUTHOR.        M L TORRES.
003600 INSTALLATION.  UNIZARBANK EDP CENTER - ZARAGOZA.
003700 DATE-WRITTEN.  AUGUST 1992.
003800 DATE-COMPILED.
003900 SECURITY.      UNIZARBANK INTERNAL USE ONLY - NOT FOR RELEASE
004000                OUTSIDE THE EDP CENTER.
004100
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     CLASS WS-NUMERIC-KEY-CLASS IS '0' THRU '9'
004700     UPSI-0 ON STATUS IS WS-DEBUG-SW-ON
004800     UPSI-0 OFF STATUS IS WS-DEBUG-SW-OFF.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT BOOTCOIN-REQUEST-FILE ASSIGN TO BCOINREQ
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS IS WS-BVR-FSTAT.
005500
005600     SELECT BOOTCOIN-RESPONSE-FILE ASSIGN TO BCOINRSP
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS IS WS-BVS-FSTAT.
005900
006000     SELECT RUN-TOTALS-FILE ASSIGN TO RUNTOTL
006100         ORGANIZATION IS SEQUENTIAL
006200         FILE STATUS IS WS-RTC-FSTAT.
006300
006400     SELECT CONTROL-REPORT-FILE ASSIGN TO CTLRPT
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         FILE STATUS IS WS-CRL-FSTAT.
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000*    BOOTCOIN-REQUEST-FILE - LINE SEQUENTIAL, READ IN SEQUENCE.
007100 FD  BOOTCOIN-REQUEST-FILE
007200     LABEL RECORDS ARE STANDARD.
007300 01  BOOTCOIN-VALIDATION-REQUEST.
007400     05  BVR-EVENT-ID                PIC X(24).
007500     05  BVR-DOCUMENT-NUMBER         PIC X(20).
007600     05  BVR-PHONE-NUMBER            PIC X(15).
007700     05  BVR-BANK-ACCOUNT-ID         PIC X(24).
007800     05  FILLER                      PIC X(10).
007900
008000*    BOOTCOIN-RESPONSE-FILE - LINE SEQUENTIAL, WRITTEN BY BANK13,
008100*    ONE RESPONSE PER REQUEST.
008200 FD  BOOTCOIN-RESPONSE-FILE
008300     LABEL RECORDS ARE STANDARD.
008400 01  BOOTCOIN-VALIDATION-RESPONSE.
008500     05  BVS-EVENT-ID                PIC X(24).
008600     05  BVS-SUCCESS-FLAG            PIC 9(01).
008700         88  BVS-SUCCESS                 VALUE 1.
008800         88  BVS-REJECTED                VALUE 0.
008900     05  BVS-ERROR-MESSAGE           PIC X(60).
009000     05  FILLER                      PIC X(10).
009100
009200*    RUN-TOTALS-FILE - ONE-RECORD CARRYOVER FROM BANK12, UPDATED
009300*    HERE AND PASSED ON TO BANK14.
009400 FD  RUN-TOTALS-FILE
009500     LABEL RECORDS ARE STANDARD.
009600 01  RUN-TOTALS-CARRYOVER.
009700     05  RTC-REJECTED-ACCOUNT        PIC 9(09).
009800     05  RTC-REJECTED-CARD           PIC 9(09).
009900     05  RTC-REJECTED-BOOTCOIN       PIC 9(09).
010000     05  RTC-REJECTED-CARDLINK       PIC 9(09).
010100     05  FILLER                      PIC X(10).
010200
010300*    CONTROL-REPORT-FILE PRINT LINE - RUN CONTROL REPORT.
010400 FD  CONTROL-REPORT-FILE
010500     LABEL RECORDS ARE STANDARD.
010600 01  CONTROL-REPORT-LINE.
010700     05  CRL-RUN-DATE                PIC X(10).
010800     05  FILLER                      PIC X(01).
010900     05  CRL-SECTION-NAME            PIC X(20).
011000     05  FILLER                      PIC X(01).
011100     05  CRL-COUNT-LABEL             PIC X(08).
011200     05  FILLER                      PIC X(01).
011300     05  CRL-COUNT-VALUE             PIC Z(12)9.
011400     05  FILLER                      PIC X(78).
011500
011600 WORKING-STORAGE SECTION.
011700 01  WS-FILE-STATUSES.
011800     05  WS-BVR-FSTAT            PIC X(02).
011900         88  WS-BVR-OK               VALUE '00'.
012000     05  WS-BVS-FSTAT            PIC X(02).
012100         88  WS-BVS-OK               VALUE '00'.
012200     05  WS-RTC-FSTAT            PIC X(02).
012300         88  WS-RTC-OK               VALUE '00'.
012400     05  WS-CRL-FSTAT            PIC X(02).
012500         88  WS-CRL-OK               VALUE '00'.
012600     05  FILLER                  PIC X(08).
012700
012800*----------------------------------------------------------------
012900*    CALL LINKAGE FOR THE BANK15 LOOKUP SUBPROGRAM - SAME FIELD
013000*    LIST CARRIED, UNDER THE SAME NAMES, IN BANK15'S OWN LINKAGE
013100*    SECTION AND IN BANK12/BANK14'S WORKING-STORAGE.  KEEP ALL
013200*    FOUR IN STEP BY HAND IF THE PARAMETER LIST EVER CHANGES.
013300*----------------------------------------------------------------
013400 01  BANK15-PARM-AREA.
013500     05  BK15-FUNCTION-CODE          PIC X(20).
013600         88  BK15-FIND-ACCT-BY-ID        VALUE
013700                 'FIND-ACCT-BY-ID     '.
013800         88  BK15-FIND-ACCTS-BY-CUST     VALUE
013900                 'FIND-ACCTS-BY-CUST  '.
014000         88  BK15-LIST-ALL-ACCTS         VALUE
014100                 'LIST-ALL-ACCTS      '.
014200         88  BK15-GET-NEXT-ACCT          VALUE
014300                 'GET-NEXT-ACCT       '.
014400         88  BK15-FIND-CUST-BY-ID        VALUE
014500                 'FIND-CUST-BY-ID     '.
014600         88  BK15-FIND-CUST-BY-DOC       VALUE
014700                 'FIND-CUST-BY-DOC    '.
014800         88  BK15-FIND-CARD-BY-NUM       VALUE
014900                 'FIND-CARD-BY-NUM    '.
015000     05  BK15-KEY-1                  PIC X(24).
015100     05  BK15-CARD-NUMBER            PIC 9(16).
015200     05  BK15-FOUND-FLAG             PIC 9(01).
015300         88  BK15-FOUND                  VALUE 1.
015400         88  BK15-NOT-FOUND              VALUE 0.
015500     05  BK15-RESULT-CUSTOMER-ID     PIC X(24).
015600     05  BK15-RESULT-ACCOUNT-ID      PIC X(24).
015700     05  BK15-RESULT-ACCT-TYPE       PIC X(10).
015800     05  BK15-RESULT-DOCUMENT-NUM    PIC X(20).
015900     05  BK15-RESULT-OVERDUE-FLAG    PIC 9(01).
016000     05  BK15-RESULT-CARD-ID         PIC X(24).
016100     05  BK15-RESULT-CARD-STATUS     PIC X(08).
016200     05  BK15-RESULT-PRIMARY-ACCT   PIC X(24).
016300     05  BK15-RESULT-CARD-NUMBER     PIC 9(16).
016400     05  FILLER                      PIC X(10).
016500
016600*----------------------------------------------------------------
016700*    ONE-DIGIT REDEFINES OF THE SUCCESS-FLAG, KEPT HERE ONLY TO
016800*    CARRY THE PIC-9(01)/PIC-X(01) TWO WAYS FOR THE DISPLAY
016900*    MESSAGE - NOT USED ON THE WRITTEN RESPONSE RECORD ITSELF,
017000*    WHICH IS BUILT DIRECTLY IN P5000.
017100*----------------------------------------------------------------
017200 01  WS-SUCCESS-DISPLAY.
017300     05  WS-SUCCESS-DIGIT            PIC 9(01).
017400 01  WS-SUCCESS-DISPLAY-R REDEFINES WS-SUCCESS-DISPLAY.
017500     05  WS-SUCCESS-CHAR             PIC X(01).
017600
017700 01  WS-CONTROL-TOTALS.
017800     05  WS-CTR-CONFIRMED        PIC 9(09) COMP VALUE 0.
017900     05  WS-CTR-REJECTED         PIC 9(09) COMP VALUE 0.
018000     05  FILLER                  PIC X(08).
018100
018200*----------------------------------------------------------------
018300*    WS-REJECT-DETAIL-R GIVES THE REJECT-REASON TEXT AN
018400*    ALTERNATE CODE/TEXT VIEW SO THE DISPLAY LINE IN P5000 CAN
018500*    SHOW A SHORT REASON CODE WITHOUT A SEPARATE TABLE OF CODES.
018600*----------------------------------------------------------------
018700 01  WS-REJECT-DETAIL.
018800     05  WS-REJECT-REASON        PIC X(60).
018900 01  WS-REJECT-DETAIL-R REDEFINES WS-REJECT-DETAIL.
019000     05  WS-REJECT-CODE          PIC X(10).
019100     05  WS-REJECT-TEXT          PIC X(50).
019200
019300*----------------------------------------------------------------
019400*    WS-ACCOUNT-KEY-WORK HOLDS THE ACCOUNT ID OFF THE REQUEST
019500*    RECORD LONG ENOUGH TO HAND IT TO BANK15 ON THE LOOKUP CALL.
019600*----------------------------------------------------------------
019700 01  WS-ACCOUNT-KEY-WORK.
019800     05  WS-ACCOUNT-KEY-TEXT     PIC X(24).
019900
020000 77  WS-RESOLVED-CUSTOMER-ID     PIC X(24).
020100
020200 01  WS-WORK-FIELDS.
020300     05  WS-FOUND-SW             PIC X(01).
020400         88  WS-ROW-FOUND            VALUE 'Y'.
020500     05  WS-EOF-SW               PIC X(01) VALUE 'N'.
020600         88  WS-BVR-EOF              VALUE 'Y'.
020700     05  WS-P9010-LABEL          PIC X(08).
020800     05  WS-P9010-VALUE          PIC 9(09) COMP.
020900     05  FILLER                  PIC X(08).
021000
021100*    RUN-DATE / RUN-TIME WORK AREA - SAME LAYOUT CARRIED IN
021200*    EVERY BATCH PROGRAM IN THIS SUITE.
021300 01  WS-RUN-DATE-TIME.
021400     05  WS-RUN-TIMESTAMP        PIC 9(14).
021500     05  WS-RUN-TS-R REDEFINES WS-RUN-TIMESTAMP.
021600         10  WS-RUN-YYYY         PIC 9(04).
021700         10  WS-RUN-MM           PIC 9(02).
021800         10  WS-RUN-DD           PIC 9(02).
021900         10  WS-RUN-HH           PIC 9(02).
022000         10  WS-RUN-MN           PIC 9(02).
022100         10  WS-RUN-SS           PIC 9(02).
022200     05  FILLER                  PIC X(08) VALUE SPACES.
022300
022400 01  WS-RUN-DATE-RAW.
022500     05  WS-RUN-RAW-YY           PIC 9(02).
022600     05  WS-RUN-RAW-MM           PIC 9(02).
022700     05  WS-RUN-RAW-DD           PIC 9(02).
022800
022900 01  WS-RUN-TIME-RAW.
023000     05  WS-RUN-RAW-HH           PIC 9(02).
023100     05  WS-RUN-RAW-MN           PIC 9(02).
023200     05  WS-RUN-RAW-SS           PIC 9(02).
023300     05  WS-RUN-RAW-HS           PIC 9(02).
023400
023500 01  WS-RUN-DATE-HR.
023600     05  WS-RUN-DATE-HR-YYYY     PIC 9(04).
023700     05  WS-RUN-DATE-HR-MM       PIC 9(02).
023800     05  WS-RUN-DATE-HR-DD       PIC 9(02).
023900     05  WS-RUN-DATE-HR-HH       PIC 9(02).
024000
024100 PROCEDURE DIVISION.
024200
024300 P1000-MAIN-CONTROL.
024400     PERFORM P1050-GET-RUN-DATE-TIME THRU P1050-EXIT.
024500
024600     OPEN INPUT BOOTCOIN-REQUEST-FILE.
024700     IF NOT WS-BVR-OK
024800         GO TO P1000-EXIT
024900     END-IF.
025000
025100     OPEN OUTPUT BOOTCOIN-RESPONSE-FILE.
025200     IF NOT WS-BVS-OK
025300         CLOSE BOOTCOIN-REQUEST-FILE
025400         GO TO P1000-EXIT
025500     END-IF.
025600
025700     PERFORM P2000-PROCESS-ONE-REQUEST THRU P2000-EXIT
025800         UNTIL WS-BVR-EOF.
025900
026000     CLOSE BOOTCOIN-REQUEST-FILE.
026100     CLOSE BOOTCOIN-RESPONSE-FILE.
026200
026300     PERFORM P8200-UPDATE-RUN-TOTALS THRU P8200-EXIT.
026400     PERFORM P9000-APPEND-CONTROL-REPORT THRU P9000-EXIT.
026500
026600 P1000-EXIT.
026700     STOP RUN.
026800
026900*    P1050-GET-RUN-DATE-TIME - BUILDS WS-RUN-DATE-TIME FROM THE
027000*    COMPILER'S ACCEPT-FROM-DATE/TIME CLOCK, WINDOWING THE
027100*    2-DIGIT YEAR ACCEPT RETURNS ONTO A 4-DIGIT CENTURY.  ADDED
027200*    IN THE Y2K REVIEW TO RETIRE THE OLD CURRENT-DATE
027300*    INTRINSIC.                                            PIB
027400 P1050-GET-RUN-DATE-TIME.
027500     ACCEPT WS-RUN-DATE-RAW FROM DATE.
027600     ACCEPT WS-RUN-TIME-RAW FROM TIME.
027700     IF WS-RUN-RAW-YY < 50
027800         COMPUTE WS-RUN-YYYY = 2000 + WS-RUN-RAW-YY
027900     ELSE
028000         COMPUTE WS-RUN-YYYY = 1900 + WS-RUN-RAW-YY
028100     END-IF.
028200     MOVE WS-RUN-RAW-MM TO WS-RUN-MM.
028300     MOVE WS-RUN-RAW-DD TO WS-RUN-DD.
028400     MOVE WS-RUN-RAW-HH TO WS-RUN-HH.
028500     MOVE WS-RUN-RAW-MN TO WS-RUN-MN.
028600     MOVE WS-RUN-RAW-SS TO WS-RUN-SS.
028700 P1050-EXIT.
028800     EXIT.
028900
029000*----------------------------------------------------------------
029100*    P2000-PROCESS-ONE-REQUEST - READS ONE BOOTCOIN VALIDATION
029200*    REQUEST AND DRIVES IT THROUGH THE THREE-STEP CHECK: RESOLVE
029300*    CUSTOMER, LOOK UP ACCOUNT, VALIDATE ACCOUNT TYPE.
029400*----------------------------------------------------------------
029500 P2000-PROCESS-ONE-REQUEST.
029600     READ BOOTCOIN-REQUEST-FILE AT END
029700         MOVE 'Y' TO WS-EOF-SW
029800         GO TO P2000-EXIT
029900     END-READ.
030000
030100     MOVE SPACES TO WS-REJECT-REASON.
030200
030300     MOVE BVR-DOCUMENT-NUMBER TO BK15-KEY-1.
030400     SET BK15-FIND-CUST-BY-DOC TO TRUE.
030500     CALL 'BANK15' USING BANK15-PARM-AREA.
030600     IF NOT BK15-FOUND
030700         MOVE 'NOCUST'   TO WS-REJECT-CODE
030800         MOVE 'CUSTOMER NOT FOUND FOR DOCUMENT NUMBER'
030900                 TO WS-REJECT-TEXT
031000         PERFORM P5000-WRITE-RESPONSE THRU P5000-EXIT
031100         GO TO P2000-EXIT
031200     END-IF.
031300
031400*        SAVE THE RESOLVED CUSTOMER ID BEFORE THE ACCOUNT LOOKUP
031500*        BELOW OVERWRITES BK15-RESULT-CUSTOMER-ID WITH THE
031600*        ACCOUNT'S OWNING CUSTOMER.
031700     MOVE BK15-RESULT-CUSTOMER-ID TO WS-RESOLVED-CUSTOMER-ID.
031800
031900     MOVE BVR-BANK-ACCOUNT-ID TO WS-ACCOUNT-KEY-WORK.
032000     MOVE WS-ACCOUNT-KEY-TEXT TO BK15-KEY-1.
032100     SET BK15-FIND-ACCT-BY-ID TO TRUE.
032200     CALL 'BANK15' USING BANK15-PARM-AREA.
032300     IF NOT BK15-FOUND
032400         MOVE 'NOACCT'   TO WS-REJECT-CODE
032500         MOVE 'BANK ACCOUNT NOT FOUND' TO WS-REJECT-TEXT
032600         PERFORM P5000-WRITE-RESPONSE THRU P5000-EXIT
032700         GO TO P2000-EXIT
032800     END-IF.
032900
033000     PERFORM P2010-CHECK-OWNERSHIP-AND-TYPE THRU P2010-EXIT.
033100 P2000-EXIT.
033200     EXIT.
033300
033400*----------------------------------------------------------------
033500*    P2010-CHECK-OWNERSHIP-AND-TYPE - BK15-RESULT-CUSTOMER-ID
033600*    AND BK15-RESULT-ACCT-TYPE WERE LEFT BY THE FIND-ACCT-BY-ID
033700*    CALL ABOVE.  THE CUSTOMER ID RESOLVED FROM THE DOCUMENT
033800*    NUMBER WAS SAVED OFF IN P2000 BEFORE THAT CALL OVERWROTE
033900*    THE PARM AREA, AND IS COMPARED HERE.
034000*----------------------------------------------------------------
034100 P2010-CHECK-OWNERSHIP-AND-TYPE.
034200     IF BK15-RESULT-ACCT-TYPE NOT = 'CHECKING' AND
034300             BK15-RESULT-ACCT-TYPE NOT = 'SAVINGS'
034400         MOVE 'BADTYPE' TO WS-REJECT-CODE
034500         MOVE 'ACCOUNT IS NOT CHECKING OR SAVINGS'
034600                 TO WS-REJECT-TEXT
034700         PERFORM P5000-WRITE-RESPONSE THRU P5000-EXIT
034800         GO TO P2010-EXIT
034900     END-IF.
035000
035100     IF WS-RESOLVED-CUSTOMER-ID NOT = BK15-RESULT-CUSTOMER-ID
035200         MOVE 'NOTOWNR' TO WS-REJECT-CODE
035300         MOVE 'ACCOUNT DOES NOT BELONG TO CUSTOMER'
035400                 TO WS-REJECT-TEXT
035500         PERFORM P5000-WRITE-RESPONSE THRU P5000-EXIT
035600         GO TO P2010-EXIT
035700     END-IF.
035800
035900     PERFORM P5000-WRITE-RESPONSE THRU P5000-EXIT.
036000 P2010-EXIT.
036100     EXIT.
036200
036300 P5000-WRITE-RESPONSE.
036400     MOVE SPACES TO BOOTCOIN-VALIDATION-RESPONSE.
036500     MOVE BVR-EVENT-ID TO BVS-EVENT-ID.
036600     IF WS-REJECT-REASON = SPACES
036700         MOVE 1 TO BVS-SUCCESS-FLAG
036800         MOVE BVS-SUCCESS-FLAG TO WS-SUCCESS-DIGIT
036900         ADD 1 TO WS-CTR-CONFIRMED
037000     ELSE
037100         MOVE 0 TO BVS-SUCCESS-FLAG
037200         MOVE BVS-SUCCESS-FLAG TO WS-SUCCESS-DIGIT
037300         MOVE WS-REJECT-TEXT TO BVS-ERROR-MESSAGE
037400         ADD 1 TO WS-CTR-REJECTED
037500         DISPLAY 'BANK13 REJECT EVENT=' BVR-EVENT-ID
037600                 ' FLAG=' WS-SUCCESS-CHAR
037700                 ' REASON=' WS-REJECT-REASON
037800     END-IF.
037900     WRITE BOOTCOIN-VALIDATION-RESPONSE.
038000 P5000-EXIT.
038100     EXIT.
038200
038300*----------------------------------------------------------------
038400*    P8200-UPDATE-RUN-TOTALS - READS THE ONE-RECORD CARRYOVER
038500*    FILE BANK12 REWROTE, FILLS IN THIS PROGRAM'S OWN REJECTED-
038600*    TRANSACTION FIELD, AND REWRITES IT FOR BANK14 TO PICK UP.
038700*----------------------------------------------------------------
038800 P8200-UPDATE-RUN-TOTALS.
038900     MOVE 0 TO RTC-REJECTED-ACCOUNT.
039000     MOVE 0 TO RTC-REJECTED-CARD.
039100     MOVE 0 TO RTC-REJECTED-BOOTCOIN.
039200     MOVE 0 TO RTC-REJECTED-CARDLINK.
039300     OPEN INPUT RUN-TOTALS-FILE.
039400     IF WS-RTC-OK
039500         READ RUN-TOTALS-FILE
039600             AT END CONTINUE
039700         END-READ
039800     END-IF.
039900     CLOSE RUN-TOTALS-FILE.
040000
040100     MOVE WS-CTR-REJECTED TO RTC-REJECTED-BOOTCOIN.
040200
040300     OPEN OUTPUT RUN-TOTALS-FILE.
040400     WRITE RUN-TOTALS-CARRYOVER.
040500     CLOSE RUN-TOTALS-FILE.
040600 P8200-EXIT.
040700     EXIT.
040800
040900*----------------------------------------------------------------
041000*    P9000-APPEND-CONTROL-REPORT - OPENS EXTEND, SAME AS BANK12,
041100*    AND ADDS THE "BOOTCOIN VALIDATION" SECTION.
041200*----------------------------------------------------------------
041300 P9000-APPEND-CONTROL-REPORT.
041400     OPEN EXTEND CONTROL-REPORT-FILE.
041500     MOVE WS-RUN-YYYY TO WS-RUN-DATE-HR-YYYY.
041600     MOVE WS-RUN-MM   TO WS-RUN-DATE-HR-MM.
041700     MOVE WS-RUN-DD   TO WS-RUN-DATE-HR-DD.
041800     MOVE WS-RUN-HH   TO WS-RUN-DATE-HR-HH.
041900
042000     MOVE 'CONFIRMD' TO WS-P9010-LABEL.
042100     MOVE WS-CTR-CONFIRMED TO WS-P9010-VALUE.
042200     PERFORM P9010-WRITE-COUNT-LINE THRU P9010-EXIT.
042300
042400     MOVE 'REJECTED' TO WS-P9010-LABEL.
042500     MOVE WS-CTR-REJECTED TO WS-P9010-VALUE.
042600     PERFORM P9010-WRITE-COUNT-LINE THRU P9010-EXIT.
042700
042800     CLOSE CONTROL-REPORT-FILE.
042900 P9000-EXIT.
043000     EXIT.
043100
043200 P9010-WRITE-COUNT-LINE.
043300     MOVE SPACES TO CONTROL-REPORT-LINE.
043400     STRING WS-RUN-DATE-HR-YYYY WS-RUN-DATE-HR-MM
043500            WS-RUN-DATE-HR-DD WS-RUN-DATE-HR-HH
043600            DELIMITED BY SIZE INTO CRL-RUN-DATE.
043700     MOVE 'BOOTCOIN VALIDATION' TO CRL-SECTION-NAME.
043800     MOVE WS-P9010-LABEL TO CRL-COUNT-LABEL.
043900     MOVE WS-P9010-VALUE TO CRL-COUNT-VALUE.
044000     WRITE CONTROL-REPORT-LINE.
044100 P9010-EXIT.
044200     EXIT.
