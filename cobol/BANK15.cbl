000100*****************************************************************
000200*   PROGRAM        BANK15
000300*   SUBSYSTEM      UNIZARBANK ACCOUNT & DEBIT CARD BATCH SUITE
000400*   PURPOSE        READ-ONLY LOOKUP SUBPROGRAM AGAINST THE
000500*                  ACCOUNT-FILE, CUSTOMER-FILE AND DEBIT-CARD-
000600*                  FILE TABLES.  CALLED BY BANK12, BANK13 AND
000700*                  BANK14 SO THE SAME SEARCH-ALL TABLE LOGIC
000800*                  IS NOT COPIED INTO EACH OF THEM.  PERFORMS
000900*                  NO WRITES OF ITS OWN.
001000*-----------------------------------------------------------------
001100*   CHANGE LOG
001200*   900312 JAV ORIGINAL WRITE-UP, ACCOUNT/CUSTOMER TABLE LOAD
001300*              AND FIND-ACCT-BY-ID / FIND-CUST-BY-ID ONLY         CR-0118 
001400*   910117 JAV ADDED DEBIT-CARD-FILE TABLE AND FIND-CARD-BY-ID
001500*              FOR THE NEW CARD-MAINTENANCE ENGINE                CR-0155 
001600*   920804 MLT ADDED FIND-CUST-BY-DOC FOR THE BOOTCOIN TIE-IN     CR-0230 
001700*   930919 RSZ ADDED FIND-CARD-BY-NUM FOR THE CARD-LINK TIE-IN    CR-0261 
001800*   970905 MLT REVIEWED TABLE SIZES AGAINST YEAR-END VOLUMES,
001900*              NO CHANGE MADE                                     CR-0344 
002000*   980603 RSZ ADDED BANK12 AS A SECOND CALLER OF THIS
002100*              SUBPROGRAM - PARAMETER LIST UNCHANGED               CR-0402
002200*   981130 PIB Y2K REVIEW - WS-RUN-* DATE FIELDS ARE 4-DIGIT
002300*              YEAR ALREADY, NO CHANGE REQUIRED                   CR-0501 
002400*   020318 MLT ADDED THE ACCOUNT BROWSE - FIND-ACCTS-BY-CUST,
002500*              LIST-ALL-ACCTS AND GET-NEXT-ACCT - SO THE ACCOUNT
002600*              QUERY/MAINTENANCE UNIT CAN SUPPORT REPORTING'S
002700*              PER-CUSTOMER AND FULL ACCOUNT LISTINGS WITHOUT A
002800*              SEPARATE TABLE-SCAN IN EVERY CALLING PROGRAM       CR-0590
002900*   020715 MLT DROPPED P4000-FIND-CARD-BY-ID - NOTHING IN THE
003000*              DELIVERED SYSTEM EVER SET BK15-FIND-CARD-BY-ID,
003100*              BANK12 DOES ITS OWN LOCAL CARD LOOKUP INSTEAD       CR-0592
003200*   020716 MLT P4500-FIND-CARD-BY-NUM WAS NEVER MOVING THE FOUND
003300*              CARD'S OWN NUMBER TO BK15-RESULT-CARD-NUMBER -
003400*              BANK14'S OWNERSHIP CHECK COMPARES AGAINST THAT
003500*              FIELD AND WAS FAILING EVERY CARD-LINK REQUEST      CR-0593
003600*   020716 MLT PULLED ACCTMAST/CUSTMAST/DCRDMAST AND THE RUN-
003700*              DATE WORK AREA BACK IN-LINE, AND RENAMED THE
003800*              LINKAGE-SECTION PARM GROUP LK15-PARM-AREA DIRECTLY
003900*              - NO OTHER PROGRAM IN THIS SUITE HAS EVER PULLED A
004000*              LAYOUT IN FROM A COPY MEMBER, THEY ARE ALL CARRIED
004100*              LOCAL, CALLERS INCLUDED                             CR-0594
004200*****************************************************************
004300 IDENTIFICATION DIVISION.
004400 PROGRAM-ID.    BANK15.
004500 AUTHOR.        J A VELASCO.
004600 INSTALLATION.  UNIZARBANK EDP CENTER - ZARAGOZA.
004700 DATE-WRITTEN.  MARCH 1990.
004800 DATE-COMPILED.
004900 SECURITY.      UNIZARBANK INTERNAL USE ONLY - NOT FOR RELEASE
005000                OUTSIDE THE EDP CENTER.
005100
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM
005600     CLASS WS-NUMERIC-KEY-CLASS IS '0' THRU '9'
005700     UPSI-0 ON STATUS IS BK15-DEBUG-SW-ON
005800     UPSI-0 OFF STATUS IS BK15-DEBUG-SW-OFF.
005900
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT ACCOUNT-FILE ASSIGN TO ACCTFILE
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS IS WS-ACCT-FSTAT.
006500
006600     SELECT CUSTOMER-FILE ASSIGN TO CUSTFILE
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS WS-CUST-FSTAT.
006900
007000     SELECT DEBIT-CARD-FILE ASSIGN TO DCRDFILE
007100         ORGANIZATION IS LINE SEQUENTIAL
007200         FILE STATUS IS WS-DCRD-FSTAT.
007300
007400 DATA DIVISION.
007500 FILE SECTION.
007600*    ACCOUNT-FILE - ACCOUNT MASTER RECORD, ONE ENTRY PER SAVINGS/
007700*    CHECKING/FIXED_TERM ACCOUNT.  BANK15 ONLY READS THIS FILE TO
007800*    LOAD WS-ACCT-TABLE BELOW - SEE BANK11 FOR THE FIELD-BY-FIELD
007900*    LAYOUT NOTES, THIS COPY OF THE RECORD IS KEPT IN STEP BY HAND.
008000 FD  ACCOUNT-FILE
008100     LABEL RECORDS ARE STANDARD.
008200 01  ACCOUNT-RECORD.
008300     05  ACCT-ID                     PIC X(24).
008400     05  ACCT-CUSTOMER-ID            PIC X(24).
008500     05  ACCT-TYPE                   PIC X(10).
008600         88  ACCT-TYPE-SAVINGS           VALUE 'SAVINGS'.
008700         88  ACCT-TYPE-CHECKING          VALUE 'CHECKING'.
008800         88  ACCT-TYPE-FIXED-TERM        VALUE 'FIXED_TERM'.
008900     05  ACCT-BALANCE                PIC S9(11)V99.
009000     05  ACCT-VIP-FLAG               PIC 9(01).
009100         88  VIP-ACCOUNT                 VALUE 1.
009200     05  ACCT-MIN-BAL-REQUIRED       PIC S9(09)V99.
009300     05  ACCT-PYM-FLAG               PIC 9(01).
009400         88  PYM-ACCOUNT                 VALUE 1.
009500     05  ACCT-MAINTENANCE-FEE        PIC S9(07)V99.
009600     05  ACCT-HOLDERS-COUNT          PIC 9(02).
009700     05  ACCT-HOLDER-TAB OCCURS 10 TIMES.
009800         10  ACCT-HOLDER-ID          PIC X(24).
009900     05  ACCT-SIGNERS-COUNT          PIC 9(02).
010000     05  ACCT-SIGNER-TAB OCCURS 10 TIMES.
010100         10  ACCT-SIGNER-ID          PIC X(24).
010200     05  ACCT-CREATED-AT             PIC X(14).
010300     05  ACCT-CREATED-AT-R REDEFINES ACCT-CREATED-AT.
010400         10  ACCT-CREATED-YYYY       PIC 9(04).
010500         10  ACCT-CREATED-MM         PIC 9(02).
010600         10  ACCT-CREATED-DD         PIC 9(02).
010700         10  ACCT-CREATED-HH         PIC 9(02).
010800         10  ACCT-CREATED-MN         PIC 9(02).
010900         10  ACCT-CREATED-SS         PIC 9(02).
011000     05  ACCT-MODIFIED-AT            PIC X(14).
011100     05  ACCT-MODIFIED-AT-R REDEFINES ACCT-MODIFIED-AT.
011200         10  ACCT-MODIFIED-YYYY      PIC 9(04).
011300         10  ACCT-MODIFIED-MM        PIC 9(02).
011400         10  ACCT-MODIFIED-DD        PIC 9(02).
011500         10  ACCT-MODIFIED-HH        PIC 9(02).
011600         10  ACCT-MODIFIED-MN        PIC 9(02).
011700         10  ACCT-MODIFIED-SS        PIC 9(02).
011800     05  ACCT-MAX-FREE-TXN           PIC 9(03).
011900     05  ACCT-TRANSACTION-COST       PIC S9(05)V99.
012000     05  FILLER                      PIC X(10).
012100
012200*    CUSTOMER-FILE - CUSTOMER MASTER RECORD, READ-ONLY REFERENCE.
012300*    BANK15 ONLY READS THIS FILE TO LOAD WS-CUST-TABLE BELOW.
012400 FD  CUSTOMER-FILE
012500     LABEL RECORDS ARE STANDARD.
012600 01  CUSTOMER-RECORD.
012700     05  CUST-ID                     PIC X(24).
012800     05  CUST-DOCUMENT-NUMBER        PIC X(20).
012900     05  CUST-FULL-NAME              PIC X(60).
013000     05  CUST-TYPE                   PIC X(08).
013100         88  CUST-TYPE-PERSONAL          VALUE 'PERSONAL'.
013200         88  CUST-TYPE-BUSINESS          VALUE 'BUSINESS'.
013300     05  CUST-VIP-FLAG                PIC 9(01).
013400         88  VIP-CUSTOMER                VALUE 1.
013500     05  CUST-PYM-FLAG                PIC 9(01).
013600         88  PYM-CUSTOMER                VALUE 1.
013700     05  CUST-OVERDUE-FLAG            PIC 9(01).
013800         88  CUST-OVERDUE-DEBT            VALUE 1.
013900     05  FILLER                       PIC X(09).
014000
014100*    DEBIT-CARD-FILE - DEBIT CARD MASTER RECORD.  KEYED BY
014200*    DCRD-ID (PRIMARY), DCRD-NUMBER/DCRD-CUSTOMER-ID (SECONDARY).
014300 FD  DEBIT-CARD-FILE
014400     LABEL RECORDS ARE STANDARD.
014500 01  DEBIT-CARD-RECORD.
014600     05  DCRD-ID                     PIC X(24).
014700     05  DCRD-NUMBER                 PIC 9(16).
014800     05  DCRD-CUSTOMER-ID            PIC X(24).
014900     05  DCRD-STATUS                 PIC X(08).
015000         88  DCRD-STATUS-ACTIVE          VALUE 'ACTIVE'.
015100         88  DCRD-STATUS-BLOCKED         VALUE 'BLOCKED'.
015200         88  DCRD-STATUS-DELETED         VALUE 'DELETED'.
015300     05  DCRD-PRIMARY-ACCT-ID        PIC X(24).
015400     05  DCRD-ASSOC-COUNT            PIC 9(02).
015500     05  DCRD-ASSOC-TAB OCCURS 10 TIMES.
015600         10  DCRD-ASSOC-ACCT-ID      PIC X(24).
015700     05  DCRD-EXPIRATION-DATE        PIC X(08).
015800     05  DCRD-EXPIRATION-DATE-R REDEFINES DCRD-EXPIRATION-DATE.
015900         10  DCRD-EXPIRE-YYYY        PIC 9(04).
016000         10  DCRD-EXPIRE-MM          PIC 9(02).
016100         10  DCRD-EXPIRE-DD          PIC 9(02).
016200     05  DCRD-CREATED-AT             PIC X(14).
016300     05  DCRD-CREATED-AT-R REDEFINES DCRD-CREATED-AT.
016400         10  DCRD-CREATED-YYYY       PIC 9(04).
016500         10  DCRD-CREATED-MM         PIC 9(02).
016600         10  DCRD-CREATED-DD         PIC 9(02).
016700         10  DCRD-CREATED-HH         PIC 9(02).
016800         10  DCRD-CREATED-MN         PIC 9(02).
016900         10  DCRD-CREATED-SS         PIC 9(02).
017000     05  DCRD-MODIFIED-AT            PIC X(14).
017100     05  DCRD-MODIFIED-AT-R REDEFINES DCRD-MODIFIED-AT.
017200         10  DCRD-MODIFIED-YYYY      PIC 9(04).
017300         10  DCRD-MODIFIED-MM        PIC 9(02).
017400         10  DCRD-MODIFIED-DD        PIC 9(02).
017500         10  DCRD-MODIFIED-HH        PIC 9(02).
017600         10  DCRD-MODIFIED-MN        PIC 9(02).
017700         10  DCRD-MODIFIED-SS        PIC 9(02).
017800     05  FILLER                      PIC X(10).
017900
018000 WORKING-STORAGE SECTION.
018100 01  WS-FILE-STATUSES.
018200     05  WS-ACCT-FSTAT           PIC X(02).
018300         88  WS-ACCT-OK              VALUE '00'.
018400         88  WS-ACCT-EOF             VALUE '10'.
018500     05  WS-CUST-FSTAT           PIC X(02).
018600         88  WS-CUST-OK              VALUE '00'.
018700         88  WS-CUST-EOF             VALUE '10'.
018800     05  WS-DCRD-FSTAT           PIC X(02).
018900         88  WS-DCRD-OK              VALUE '00'.
019000         88  WS-DCRD-EOF             VALUE '10'.
019100     05  FILLER                  PIC X(08).
019200
019300 77  WS-TABLES-LOADED-SW        PIC X(01) VALUE 'N'.
019400     88  WS-TABLES-LOADED           VALUE 'Y'.
019500
019600 77  WS-ACCT-TAB-COUNT           PIC 9(04) COMP.
019700 77  WS-CUST-TAB-COUNT           PIC 9(04) COMP.
019800 77  WS-DCRD-TAB-COUNT           PIC 9(04) COMP.
019900
020000 01  WS-ACCT-TABLE.
020100     05  WS-ACCT-ENTRY OCCURS 1 TO 1000 TIMES
020200             DEPENDING ON WS-ACCT-TAB-COUNT
020300             ASCENDING KEY IS WS-ACCT-ENTRY-ID
020400             INDEXED BY WS-ACCT-IDX.
020500         10  WS-ACCT-ENTRY-ID        PIC X(24).
020600         10  WS-ACCT-ENTRY-CUST-ID   PIC X(24).
020700         10  WS-ACCT-ENTRY-TYPE      PIC X(10).
020800         10  FILLER                  PIC X(10).
020900
021000 01  WS-CUST-TABLE.
021100     05  WS-CUST-ENTRY OCCURS 1 TO 1000 TIMES
021200             DEPENDING ON WS-CUST-TAB-COUNT
021300             ASCENDING KEY IS WS-CUST-ENTRY-ID
021400             INDEXED BY WS-CUST-IDX.
021500         10  WS-CUST-ENTRY-ID        PIC X(24).
021600         10  WS-CUST-ENTRY-DOC       PIC X(20).
021700         10  WS-CUST-ENTRY-OVERDUE   PIC 9(01).
021800         10  FILLER                  PIC X(10).
021900
022000 01  WS-DCRD-TABLE.
022100     05  WS-DCRD-ENTRY OCCURS 1 TO 1000 TIMES
022200             DEPENDING ON WS-DCRD-TAB-COUNT
022300             ASCENDING KEY IS WS-DCRD-ENTRY-ID
022400             INDEXED BY WS-DCRD-IDX.
022500         10  WS-DCRD-ENTRY-ID        PIC X(24).
022600         10  WS-DCRD-ENTRY-NUMBER    PIC 9(16).
022700         10  WS-DCRD-ENTRY-CUST-ID   PIC X(24).
022800         10  WS-DCRD-ENTRY-STATUS    PIC X(08).
022900         10  WS-DCRD-ENTRY-PRIM-ACCT PIC X(24).
023000         10  FILLER                  PIC X(10).
023100
023200 77  WS-SCAN-SUB                 PIC 9(04) COMP.
023300 77  WS-SCAN-FOUND-SW            PIC X(01).
023400     88  WS-SCAN-FOUND               VALUE 'Y'.
023500
023600*----------------------------------------------------------------
023700*    BROWSE CURSOR FOR FIND-ACCTS-BY-CUST/LIST-ALL-ACCTS/GET-
023800*    NEXT-ACCT.  THE CURSOR SURVIVES FROM ONE CALL TO THE NEXT
023900*    THE SAME WAY WS-TABLES-LOADED-SW DOES, SINCE WORKING-
024000*    STORAGE IS NOT RE-INITIALIZED BETWEEN CALLS WITHIN A RUN
024100*    UNIT.                                                        CR-0590 
024200*----------------------------------------------------------------
024300 77  WS-BROWSE-SUB               PIC 9(04) COMP.
024400 77  WS-BROWSE-MODE-SW           PIC X(01).
024500     88  WS-BROWSE-MODE-ALL          VALUE 'A'.
024600     88  WS-BROWSE-MODE-CUST         VALUE 'C'.
024700 77  WS-BROWSE-CUST-ID           PIC X(24).
024800
024900*    RUN-DATE / RUN-TIME WORK AREA - SAME LAYOUT CARRIED IN
025000*    EVERY BATCH PROGRAM IN THIS SUITE.  BANK15 ITSELF NEVER
025100*    ACCEPTS A RUN DATE - LEFT HERE FOR SYMMETRY WITH BANK11-14.
025200 01  WS-RUN-DATE-TIME.
025300     05  WS-RUN-TIMESTAMP        PIC 9(14).
025400     05  WS-RUN-TS-R REDEFINES WS-RUN-TIMESTAMP.
025500         10  WS-RUN-YYYY         PIC 9(04).
025600         10  WS-RUN-MM           PIC 9(02).
025700         10  WS-RUN-DD           PIC 9(02).
025800         10  WS-RUN-HH           PIC 9(02).
025900         10  WS-RUN-MN           PIC 9(02).
026000         10  WS-RUN-SS           PIC 9(02).
026100     05  FILLER                  PIC X(08) VALUE SPACES.
026200
026300 01  WS-RUN-DATE-RAW.
026400     05  WS-RUN-RAW-YY           PIC 9(02).
026500     05  WS-RUN-RAW-MM           PIC 9(02).
026600     05  WS-RUN-RAW-DD           PIC 9(02).
026700
026800 01  WS-RUN-TIME-RAW.
026900     05  WS-RUN-RAW-HH           PIC 9(02).
027000     05  WS-RUN-RAW-MN           PIC 9(02).
027100     05  WS-RUN-RAW-SS           PIC 9(02).
027200     05  WS-RUN-RAW-HS           PIC 9(02).
027300
027400 01  WS-RUN-DATE-HR.
027500     05  WS-RUN-DATE-HR-YYYY     PIC 9(04).
027600     05  WS-RUN-DATE-HR-MM       PIC 9(02).
027700     05  WS-RUN-DATE-HR-DD       PIC 9(02).
027800     05  WS-RUN-DATE-HR-HH       PIC 9(02).
027900
028000 LINKAGE SECTION.
028100*    CALL LINKAGE FOR THIS SUBPROGRAM.  BANK12, BANK13 AND
028200*    BANK14 EACH CARRY THIS SAME FIELD LIST, UNDER THE SAME
028300*    NAMES, IN THEIR OWN WORKING-STORAGE TO BUILD THE CALL -
028400*    KEEP ALL FOUR IN STEP BY HAND IF THE PARAMETER LIST EVER
028500*    CHANGES.
028600 01  LK15-PARM-AREA.
028700     05  BK15-FUNCTION-CODE          PIC X(20).
028800         88  BK15-FIND-ACCT-BY-ID        VALUE
028900                 'FIND-ACCT-BY-ID     '.
029000         88  BK15-FIND-ACCTS-BY-CUST     VALUE
029100                 'FIND-ACCTS-BY-CUST  '.
029200         88  BK15-LIST-ALL-ACCTS         VALUE
029300                 'LIST-ALL-ACCTS      '.
029400         88  BK15-GET-NEXT-ACCT          VALUE
029500                 'GET-NEXT-ACCT       '.
029600         88  BK15-FIND-CUST-BY-ID        VALUE
029700                 'FIND-CUST-BY-ID     '.
029800         88  BK15-FIND-CUST-BY-DOC       VALUE
029900                 'FIND-CUST-BY-DOC    '.
030000         88  BK15-FIND-CARD-BY-NUM       VALUE
030100                 'FIND-CARD-BY-NUM    '.
030200     05  BK15-KEY-1                  PIC X(24).
030300     05  BK15-CARD-NUMBER            PIC 9(16).
030400     05  BK15-FOUND-FLAG             PIC 9(01).
030500         88  BK15-FOUND                  VALUE 1.
030600         88  BK15-NOT-FOUND              VALUE 0.
030700     05  BK15-RESULT-CUSTOMER-ID     PIC X(24).
030800     05  BK15-RESULT-ACCOUNT-ID      PIC X(24).
030900     05  BK15-RESULT-ACCT-TYPE       PIC X(10).
031000     05  BK15-RESULT-DOCUMENT-NUM    PIC X(20).
031100     05  BK15-RESULT-OVERDUE-FLAG    PIC 9(01).
031200     05  BK15-RESULT-CARD-ID         PIC X(24).
031300     05  BK15-RESULT-CARD-STATUS     PIC X(08).
031400     05  BK15-RESULT-PRIMARY-ACCT   PIC X(24).
031500     05  BK15-RESULT-CARD-NUMBER     PIC 9(16).
031600     05  FILLER                      PIC X(10).
031700
031800 PROCEDURE DIVISION USING LK15-PARM-AREA.
031900
032000*----------------------------------------------------------------
032100*    P1000-MAIN-CONTROL - LOADS THE THREE TABLES ON THE FIRST
032200*    CALL OF A RUN (WS-TABLES-LOADED-SW STAYS SET FOR THE LIFE
032300*    OF THE RUN UNIT), THEN DISPATCHES ON THE FUNCTION CODE.
032400*----------------------------------------------------------------
032500 P1000-MAIN-CONTROL.
032600     IF NOT WS-TABLES-LOADED
032700         PERFORM P1100-LOAD-ACCOUNT-TABLE THRU P1100-EXIT
032800         PERFORM P1200-LOAD-CUSTOMER-TABLE THRU P1200-EXIT
032900         PERFORM P1300-LOAD-DEBIT-CARD-TABLE THRU P1300-EXIT
033000         MOVE 'Y' TO WS-TABLES-LOADED-SW
033100     END-IF.
033200
033300     MOVE 0 TO BK15-FOUND-FLAG.
033400     EVALUATE TRUE
033500         WHEN BK15-FIND-ACCT-BY-ID
033600             PERFORM P2000-FIND-ACCT-BY-ID THRU P2000-EXIT
033700         WHEN BK15-FIND-ACCTS-BY-CUST
033800             PERFORM P2500-FIND-ACCTS-BY-CUST THRU P2500-EXIT
033900         WHEN BK15-LIST-ALL-ACCTS
034000             PERFORM P2550-LIST-ALL-ACCTS THRU P2550-EXIT
034100         WHEN BK15-GET-NEXT-ACCT
034200             PERFORM P2580-GET-NEXT-ACCT THRU P2580-EXIT
034300         WHEN BK15-FIND-CUST-BY-ID
034400             PERFORM P3000-FIND-CUST-BY-ID THRU P3000-EXIT
034500         WHEN BK15-FIND-CUST-BY-DOC
034600             PERFORM P3500-FIND-CUST-BY-DOC THRU P3500-EXIT
034700         WHEN BK15-FIND-CARD-BY-NUM
034800             PERFORM P4500-FIND-CARD-BY-NUM THRU P4500-EXIT
034900         WHEN OTHER
035000             MOVE 0 TO BK15-FOUND-FLAG
035100     END-EVALUATE.
035200
035300     GOBACK.
035400
035500*----------------------------------------------------------------
035600*    THE FILES ARE MAINTAINED IN SORTED KEY ORDER BY THE OWNING
035700*    BATCH STEP (BANK11 REWRITES ACCOUNT-FILE/CUSTOMER-FILE IN
035800*    ACCT-ID/CUST-ID SEQUENCE; BANK12 REWRITES DEBIT-CARD-FILE
035900*    IN DCRD-ID SEQUENCE) SO A STRAIGHT SEQUENTIAL LOAD LEAVES
036000*    EACH TABLE ALREADY IN ASCENDING KEY ORDER FOR SEARCH ALL.
036100*----------------------------------------------------------------
036200 P1100-LOAD-ACCOUNT-TABLE.
036300     MOVE 0 TO WS-ACCT-TAB-COUNT.
036400     OPEN INPUT ACCOUNT-FILE.
036500     IF NOT WS-ACCT-OK
036600         GO TO P1100-EXIT
036700     END-IF.
036800 P1110-LOAD-ACCT-LOOP.
036900     READ ACCOUNT-FILE AT END GO TO P1190-LOAD-ACCT-DONE.
037000     ADD 1 TO WS-ACCT-TAB-COUNT.
037100     MOVE ACCT-ID TO WS-ACCT-ENTRY-ID (WS-ACCT-TAB-COUNT).
037200     MOVE ACCT-CUSTOMER-ID TO
037300             WS-ACCT-ENTRY-CUST-ID (WS-ACCT-TAB-COUNT).
037400     MOVE ACCT-TYPE TO WS-ACCT-ENTRY-TYPE (WS-ACCT-TAB-COUNT).
037500     GO TO P1110-LOAD-ACCT-LOOP.
037600 P1190-LOAD-ACCT-DONE.
037700     CLOSE ACCOUNT-FILE.
037800 P1100-EXIT.
037900     EXIT.
038000
038100 P1200-LOAD-CUSTOMER-TABLE.
038200     MOVE 0 TO WS-CUST-TAB-COUNT.
038300     OPEN INPUT CUSTOMER-FILE.
038400     IF NOT WS-CUST-OK
038500         GO TO P1200-EXIT
038600     END-IF.
038700 P1210-LOAD-CUST-LOOP.
038800     READ CUSTOMER-FILE AT END GO TO P1290-LOAD-CUST-DONE.
038900     ADD 1 TO WS-CUST-TAB-COUNT.
039000     MOVE CUST-ID TO WS-CUST-ENTRY-ID (WS-CUST-TAB-COUNT).
039100     MOVE CUST-DOCUMENT-NUMBER TO
039200             WS-CUST-ENTRY-DOC (WS-CUST-TAB-COUNT).
039300     MOVE CUST-OVERDUE-FLAG TO
039400             WS-CUST-ENTRY-OVERDUE (WS-CUST-TAB-COUNT).
039500     GO TO P1210-LOAD-CUST-LOOP.
039600 P1290-LOAD-CUST-DONE.
039700     CLOSE CUSTOMER-FILE.
039800 P1200-EXIT.
039900     EXIT.
040000
040100 P1300-LOAD-DEBIT-CARD-TABLE.
040200     MOVE 0 TO WS-DCRD-TAB-COUNT.
040300     OPEN INPUT DEBIT-CARD-FILE.
040400     IF NOT WS-DCRD-OK
040500         GO TO P1300-EXIT
040600     END-IF.
040700 P1310-LOAD-DCRD-LOOP.
040800     READ DEBIT-CARD-FILE AT END GO TO P1390-LOAD-DCRD-DONE.
040900     ADD 1 TO WS-DCRD-TAB-COUNT.
041000     MOVE DCRD-ID TO WS-DCRD-ENTRY-ID (WS-DCRD-TAB-COUNT).
041100     MOVE DCRD-NUMBER TO
041200             WS-DCRD-ENTRY-NUMBER (WS-DCRD-TAB-COUNT).
041300     MOVE DCRD-CUSTOMER-ID TO
041400             WS-DCRD-ENTRY-CUST-ID (WS-DCRD-TAB-COUNT).
041500     MOVE DCRD-STATUS TO
041600             WS-DCRD-ENTRY-STATUS (WS-DCRD-TAB-COUNT).
041700     MOVE DCRD-PRIMARY-ACCT-ID TO
041800             WS-DCRD-ENTRY-PRIM-ACCT (WS-DCRD-TAB-COUNT).
041900     GO TO P1310-LOAD-DCRD-LOOP.
042000 P1390-LOAD-DCRD-DONE.
042100     CLOSE DEBIT-CARD-FILE.
042200 P1300-EXIT.
042300     EXIT.
042400
042500 P2000-FIND-ACCT-BY-ID.
042600     IF WS-ACCT-TAB-COUNT = 0
042700         GO TO P2000-EXIT
042800     END-IF.
042900     SET WS-ACCT-IDX TO 1.
043000     SEARCH ALL WS-ACCT-ENTRY
043100         AT END
043200             MOVE 0 TO BK15-FOUND-FLAG
043300         WHEN WS-ACCT-ENTRY-ID (WS-ACCT-IDX) = BK15-KEY-1
043400             MOVE 1 TO BK15-FOUND-FLAG
043500             MOVE WS-ACCT-ENTRY-CUST-ID (WS-ACCT-IDX) TO
043600                     BK15-RESULT-CUSTOMER-ID
043700             MOVE WS-ACCT-ENTRY-TYPE (WS-ACCT-IDX) TO
043800                     BK15-RESULT-ACCT-TYPE
043900     END-SEARCH.
044000 P2000-EXIT.
044100     EXIT.
044200
044300*----------------------------------------------------------------
044400*    P2500-FIND-ACCTS-BY-CUST, P2550-LIST-ALL-ACCTS AND
044500*    P2580-GET-NEXT-ACCT WORK AS A THREE-CALL BROWSE, THE WAY A
044600*    START FOLLOWED BY REPEATED READ NEXT WOULD WORK AGAINST AN
044700*    ISAM ACCOUNT FILE.  THE FIRST CALL (EITHER FIND-ACCTS-BY-
044800*    CUST OR LIST-ALL-ACCTS) POSITIONS WS-BROWSE-SUB AND RETURNS
044900*    THE FIRST MATCH; THE CALLER THEN REPEATS THE CALL WITH
045000*    GET-NEXT-ACCT UNTIL BK15-NOT-FOUND COMES BACK.  ADDED FOR
045100*    THE ACCOUNT QUERY/MAINTENANCE UNIT SO REPORTING AND THE
045200*    OTHER PROGRAMS CAN BROWSE ACCOUNTS BY CUSTOMER OR IN FULL
045300*    WITHOUT COPYING THE TABLE-SCAN LOGIC.                        CR-0590 
045400*----------------------------------------------------------------
045500 P2500-FIND-ACCTS-BY-CUST.
045600     MOVE BK15-KEY-1 TO WS-BROWSE-CUST-ID.
045700     MOVE 'C' TO WS-BROWSE-MODE-SW.
045800     MOVE 0 TO WS-BROWSE-SUB.
045900     PERFORM P2600-BROWSE-NEXT-ACCT THRU P2600-EXIT.
046000 P2500-EXIT.
046100     EXIT.
046200
046300 P2550-LIST-ALL-ACCTS.
046400     MOVE SPACES TO WS-BROWSE-CUST-ID.
046500     MOVE 'A' TO WS-BROWSE-MODE-SW.
046600     MOVE 0 TO WS-BROWSE-SUB.
046700     PERFORM P2600-BROWSE-NEXT-ACCT THRU P2600-EXIT.
046800 P2550-EXIT.
046900     EXIT.
047000
047100 P2580-GET-NEXT-ACCT.
047200     PERFORM P2600-BROWSE-NEXT-ACCT THRU P2600-EXIT.
047300 P2580-EXIT.
047400     EXIT.
047500
047600 P2600-BROWSE-NEXT-ACCT.
047700     IF WS-ACCT-TAB-COUNT = 0
047800         GO TO P2600-EXIT
047900     END-IF.
048000 P2610-BROWSE-LOOP.
048100     ADD 1 TO WS-BROWSE-SUB.
048200     IF WS-BROWSE-SUB > WS-ACCT-TAB-COUNT
048300         GO TO P2600-EXIT
048400     END-IF.
048500     IF WS-BROWSE-MODE-ALL
048600         OR WS-ACCT-ENTRY-CUST-ID (WS-BROWSE-SUB) = WS-BROWSE-CUST-ID
048700         MOVE 1 TO BK15-FOUND-FLAG
048800         MOVE WS-ACCT-ENTRY-ID (WS-BROWSE-SUB) TO
048900                 BK15-RESULT-ACCOUNT-ID
049000         MOVE WS-ACCT-ENTRY-CUST-ID (WS-BROWSE-SUB) TO
049100                 BK15-RESULT-CUSTOMER-ID
049200         MOVE WS-ACCT-ENTRY-TYPE (WS-BROWSE-SUB) TO
049300                 BK15-RESULT-ACCT-TYPE
049400         GO TO P2600-EXIT
049500     END-IF.
049600     GO TO P2610-BROWSE-LOOP.
049700 P2600-EXIT.
049800     EXIT.
049900
050000 P3000-FIND-CUST-BY-ID.
050100     IF WS-CUST-TAB-COUNT = 0
050200         GO TO P3000-EXIT
050300     END-IF.
050400     SET WS-CUST-IDX TO 1.
050500     SEARCH ALL WS-CUST-ENTRY
050600         AT END
050700             MOVE 0 TO BK15-FOUND-FLAG
050800         WHEN WS-CUST-ENTRY-ID (WS-CUST-IDX) = BK15-KEY-1
050900             MOVE 1 TO BK15-FOUND-FLAG
051000             MOVE WS-CUST-ENTRY-DOC (WS-CUST-IDX) TO
051100                     BK15-RESULT-DOCUMENT-NUM
051200             MOVE WS-CUST-ENTRY-OVERDUE (WS-CUST-IDX) TO
051300                     BK15-RESULT-OVERDUE-FLAG
051400     END-SEARCH.
051500 P3000-EXIT.
051600     EXIT.
051700
051800*----------------------------------------------------------------
051900*    CUST-ID IS THE PRIMARY KEY OF CUSTOMER-FILE; DOCUMENT-NUMBER
052000*    IS A SECONDARY, NON-KEYED FIELD, SO THIS LOOKUP IS A PLAIN
052100*    SEQUENTIAL SCAN OF THE TABLE RATHER THAN A SEARCH ALL.
052200*----------------------------------------------------------------
052300 P3500-FIND-CUST-BY-DOC.
052400     MOVE 'N' TO WS-SCAN-FOUND-SW.
052500     MOVE 0 TO WS-SCAN-SUB.
052600 P3510-SCAN-LOOP.
052700     ADD 1 TO WS-SCAN-SUB.
052800     IF WS-SCAN-SUB > WS-CUST-TAB-COUNT OR WS-SCAN-FOUND
052900         GO TO P3500-EXIT
053000     END-IF.
053100     IF WS-CUST-ENTRY-DOC (WS-SCAN-SUB) = BK15-KEY-1
053200         MOVE 'Y' TO WS-SCAN-FOUND-SW
053300         MOVE 1 TO BK15-FOUND-FLAG
053400         MOVE WS-CUST-ENTRY-ID (WS-SCAN-SUB) TO
053500                 BK15-RESULT-CUSTOMER-ID
053600         MOVE WS-CUST-ENTRY-OVERDUE (WS-SCAN-SUB) TO
053700                 BK15-RESULT-OVERDUE-FLAG
053800     END-IF.
053900     GO TO P3510-SCAN-LOOP.
054000 P3500-EXIT.
054100     EXIT.
054200
054300*----------------------------------------------------------------
054400*    CARD-NUMBER IS A SECONDARY KEY (CARD-ID IS PRIMARY) SO THIS
054500*    TOO IS A PLAIN SEQUENTIAL SCAN, LIKE THE CREDIT-CARD-FILE
054600*    SCAN OVER IN BANK11.
054700*----------------------------------------------------------------
054800 P4500-FIND-CARD-BY-NUM.
054900     MOVE 'N' TO WS-SCAN-FOUND-SW.
055000     MOVE 0 TO WS-SCAN-SUB.
055100 P4510-SCAN-LOOP.
055200     ADD 1 TO WS-SCAN-SUB.
055300     IF WS-SCAN-SUB > WS-DCRD-TAB-COUNT OR WS-SCAN-FOUND
055400         GO TO P4500-EXIT
055500     END-IF.
055600     IF WS-DCRD-ENTRY-NUMBER (WS-SCAN-SUB) = BK15-CARD-NUMBER
055700         MOVE 'Y' TO WS-SCAN-FOUND-SW
055800         MOVE 1 TO BK15-FOUND-FLAG
055900         MOVE WS-DCRD-ENTRY-ID (WS-SCAN-SUB) TO
056000                 BK15-RESULT-CARD-ID
056100         MOVE WS-DCRD-ENTRY-CUST-ID (WS-SCAN-SUB) TO
056200                 BK15-RESULT-CUSTOMER-ID
056300         MOVE WS-DCRD-ENTRY-STATUS (WS-SCAN-SUB) TO
056400                 BK15-RESULT-CARD-STATUS
056500         MOVE WS-DCRD-ENTRY-PRIM-ACCT (WS-SCAN-SUB) TO
056600                 BK15-RESULT-PRIMARY-ACCT
056700         MOVE WS-DCRD-ENTRY-NUMBER (WS-SCAN-SUB) TO
056800                 BK15-RESULT-CARD-NUMBER
056900     END-IF.
057000     GO TO P4510-SCAN-LOOP.
057100 P4500-EXIT.
057200     EXIT.
