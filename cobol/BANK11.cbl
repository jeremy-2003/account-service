000100*****************************************************************
000200*   PROGRAM        BANK11
000300*   SUBSYSTEM      UNIZARBANK ACCOUNT & DEBIT CARD BATCH SUITE
000400*   PURPOSE        NIGHTLY ACCOUNT ELIGIBILITY AND BENEFIT
000500*                  ENGINE.  APPLIES CREATE/UPDATE/DELETE/VIP/
000600*                  PYM TRANSACTIONS AGAINST THE ACCOUNT-FILE,
000700*                  ENFORCES THE ONE-ACCOUNT-PER-TYPE LIMITS, AND
000800*                  DERIVES VIP (SAVINGS) AND PYM (CHECKING)
000900*                  BENEFITS FROM CREDIT-CARD OWNERSHIP.  FIRST
001000*                  STEP OF THE NIGHTLY CYCLE - CREATES THE RUN
001100*                  TOTALS CARRYOVER FILE AND THE CONTROL REPORT
001200*                  THAT BANK12/13/14 APPEND TO.
001300*-----------------------------------------------------------------
001400*   CHANGE LOG
001500*   900312 JAV ORIGINAL WRITE-UP - CREATE/UPDATE/DELETE ONLY,
001600*              CUT OUT OF THE OLD BANK1-BANK7 ATM SUITE           CR-0118 
001700*   920417 JAV ADDED VIP/PYM DERIVATION FROM CREDIT-CARD-FILE
001800*              ON ACCOUNT CREATE                                  CR-0203 
001900*   970905 MLT ADDED PER-ACCOUNT-TYPE FREE-TXN/FEE SCHEDULE AND
002000*              THE RUN-TOTALS CARRYOVER FILE FOR THE REPORT'S
002100*              GRAND-TOTAL LINE                                   CR-0344 
002200*   980603 RSZ ADDED THE EXPLICIT VIP/PYM ADMINISTRATIVE
002300*              OVERRIDE TRANSACTION (ATX-CODE 'VIP'/'PYM')        CR-0402 
002400*   981130 PIB Y2K REVIEW - ACCT-CREATED-AT/MODIFIED-AT ARE
002500*              4-DIGIT-YEAR TIMESTAMPS ALREADY.  REPLACED THE
002600*              CURRENT-DATE INTRINSIC WITH A WINDOWED ACCEPT-
002700*              FROM-DATE SO THE RUN TIMESTAMP ITSELF IS SAFE      CR-0501 
002800*   020114 RSZ CORRECTED DELETE LOGIC SO A REJECTED DELETE NO
002900*              LONGER LEFT THE ACCOUNT TABLE ENTRY MARKED GONE    CR-0588
003000*   020715 MLT DROPPED THE PACKED COMP-3 USAGE ON THE BALANCE/
003100*              FEE/COST FIELDS AND THEIR TABLE AND SWAP-AREA
003200*              COPIES - THIS SHOP CARRIES CURRENCY IN UNPACKED
003300*              DISPLAY, NOT PACKED DECIMAL                        CR-0591
003400*   020716 MLT PULLED THE ACCOUNT-TXN/ACCOUNT/CUSTOMER/CREDIT-
003500*              CARD/RUN-TOTALS/CONTROL-REPORT RECORD LAYOUTS AND
003600*              THE RUN-DATE WORK AREA BACK IN-LINE - NO OTHER
003700*              PROGRAM IN THIS SUITE HAS EVER PULLED A LAYOUT IN
003800*              FROM A COPY MEMBER, THEY ARE ALL CARRIED LOCAL     CR-0593
003900*****************************************************************
004000 IDENTIFICATION DIVISION.
004100 PROGRAM-ID.    BANK11.
004200 AUTHOR.        J A VELASCO.
004300 INSTALLATION.  UNIZARBANK EDP CENTER - ZARAGOZA.
004400 DATE-WRITTEN.  MARCH 1990.
004500 DATE-COMPILED.
004600 SECURITY.      UNIZARBANK INTERNAL USE ONLY - NOT FOR RELEASE
004700                OUTSIDE THE EDP CENTER.
004800
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     CLASS WS-NUMERIC-KEY-CLASS IS '0' THRU '9'
005400     UPSI-0 ON STATUS IS WS-DEBUG-SW-ON
005500     UPSI-0 OFF STATUS IS WS-DEBUG-SW-OFF.
005600
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT ACCOUNT-TXN-FILE ASSIGN TO ACCTTXN
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS IS WS-ATX-FSTAT.
006200
006300     SELECT ACCOUNT-FILE ASSIGN TO ACCTFILE
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS WS-ACCT-FSTAT.
006600
006700     SELECT CUSTOMER-FILE ASSIGN TO CUSTFILE
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS IS WS-CUST-FSTAT.
007000
007100     SELECT CREDIT-CARD-FILE ASSIGN TO CCRDFILE
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS IS WS-CCRD-FSTAT.
007400
007500     SELECT RUN-TOTALS-FILE ASSIGN TO RUNTOTL
007600         ORGANIZATION IS SEQUENTIAL
007700         FILE STATUS IS WS-RTC-FSTAT.
007800
007900     SELECT CONTROL-REPORT-FILE ASSIGN TO CTLRPT
008000         ORGANIZATION IS LINE SEQUENTIAL
008100         FILE STATUS IS WS-CRL-FSTAT.
008200
008300 DATA DIVISION.
008400 FILE SECTION.
008500*    ACCOUNT-TXN-FILE - ACCOUNT MAINTENANCE TRANSACTION, LINE
008600*    SEQUENTIAL, READ IN SEQUENCE.  ATX-CODE SELECTS WHICH OF
008700*    THE THREE OVERLAYS BELOW APPLIES.
008800 FD  ACCOUNT-TXN-FILE
008900     LABEL RECORDS ARE STANDARD.
009000 01  ACCOUNT-TXN-RECORD.
009100     05  ATX-CODE                    PIC X(08).
009200         88  ATX-CREATE                  VALUE 'CREATE'.
009300         88  ATX-UPDATE                  VALUE 'UPDATE'.
009400         88  ATX-DELETE                  VALUE 'DELETE'.
009500         88  ATX-VIP-CHANGE              VALUE 'VIP'.
009600         88  ATX-PYM-CHANGE              VALUE 'PYM'.
009700     05  ATX-ACCT-ID                 PIC X(24).
009800     05  ATX-CUSTOMER-ID             PIC X(24).
009900     05  ATX-DETAIL                  PIC X(500).
010000     05  ATX-CREATE-DATA REDEFINES ATX-DETAIL.
010100         10  ATX-CRE-ACCT-TYPE       PIC X(10).
010200         10  FILLER                  PIC X(490).
010300     05  ATX-UPDATE-DATA REDEFINES ATX-DETAIL.
010400         10  ATX-UPD-ACCT-TYPE       PIC X(10).
010500         10  ATX-UPD-HOLD-COUNT      PIC 9(02).
010600         10  ATX-UPD-HOLDER-TAB OCCURS 10 TIMES.
010700             15  ATX-UPD-HOLDER-ID   PIC X(24).
010800         10  ATX-UPD-SIGN-COUNT      PIC 9(02).
010900         10  ATX-UPD-SIGNER-TAB OCCURS 10 TIMES.
011000             15  ATX-UPD-SIGNER-ID   PIC X(24).
011100         10  FILLER                  PIC X(8).
011200     05  ATX-STATCHG-DATA REDEFINES ATX-DETAIL.
011300         10  ATX-STAT-SET-FLAG       PIC 9(01).
011400             88  ATX-STAT-SET-ON         VALUE 1.
011500             88  ATX-STAT-SET-OFF        VALUE 0.
011600         10  FILLER                  PIC X(499).
011700     05  FILLER                      PIC X(20).
011800
011900*    ACCOUNT-FILE - ACCOUNT MASTER RECORD, ONE ENTRY PER SAVINGS/
012000*    CHECKING/FIXED_TERM ACCOUNT.  KEYED BY ACCT-ID (PRIMARY),
012100*    ACCT-CUSTOMER-ID (SECONDARY, NON-UNIQUE).
012200 FD  ACCOUNT-FILE
012300     LABEL RECORDS ARE STANDARD.
012400 01  ACCOUNT-RECORD.
012500     05  ACCT-ID                     PIC X(24).
012600     05  ACCT-CUSTOMER-ID            PIC X(24).
012700     05  ACCT-TYPE                   PIC X(10).
012800         88  ACCT-TYPE-SAVINGS           VALUE 'SAVINGS'.
012900         88  ACCT-TYPE-CHECKING          VALUE 'CHECKING'.
013000         88  ACCT-TYPE-FIXED-TERM        VALUE 'FIXED_TERM'.
013100     05  ACCT-BALANCE                PIC S9(11)V99.
013200     05  ACCT-VIP-FLAG               PIC 9(01).
013300         88  VIP-ACCOUNT                 VALUE 1.
013400     05  ACCT-MIN-BAL-REQUIRED       PIC S9(09)V99.
013500     05  ACCT-PYM-FLAG               PIC 9(01).
013600         88  PYM-ACCOUNT                 VALUE 1.
013700     05  ACCT-MAINTENANCE-FEE        PIC S9(07)V99.
013800     05  ACCT-HOLDERS-COUNT          PIC 9(02).
013900     05  ACCT-HOLDER-TAB OCCURS 10 TIMES.
014000         10  ACCT-HOLDER-ID          PIC X(24).
014100     05  ACCT-SIGNERS-COUNT          PIC 9(02).
014200     05  ACCT-SIGNER-TAB OCCURS 10 TIMES.
014300         10  ACCT-SIGNER-ID          PIC X(24).
014400     05  ACCT-CREATED-AT             PIC X(14).
014500     05  ACCT-CREATED-AT-R REDEFINES ACCT-CREATED-AT.
014600         10  ACCT-CREATED-YYYY       PIC 9(04).
014700         10  ACCT-CREATED-MM         PIC 9(02).
014800         10  ACCT-CREATED-DD         PIC 9(02).
014900         10  ACCT-CREATED-HH         PIC 9(02).
015000         10  ACCT-CREATED-MN         PIC 9(02).
015100         10  ACCT-CREATED-SS         PIC 9(02).
015200     05  ACCT-MODIFIED-AT            PIC X(14).
015300     05  ACCT-MODIFIED-AT-R REDEFINES ACCT-MODIFIED-AT.
015400         10  ACCT-MODIFIED-YYYY      PIC 9(04).
015500         10  ACCT-MODIFIED-MM        PIC 9(02).
015600         10  ACCT-MODIFIED-DD        PIC 9(02).
015700         10  ACCT-MODIFIED-HH        PIC 9(02).
015800         10  ACCT-MODIFIED-MN        PIC 9(02).
015900         10  ACCT-MODIFIED-SS        PIC 9(02).
016000     05  ACCT-MAX-FREE-TXN           PIC 9(03).
016100     05  ACCT-TRANSACTION-COST       PIC S9(05)V99.
016200     05  FILLER                      PIC X(10).
016300
016400*    CUSTOMER-FILE - CUSTOMER MASTER RECORD, READ-ONLY REFERENCE
016500*    MAINTAINED BY THE CUSTOMER-MASTER SUBSYSTEM.  THE VIP/PYM
016600*    FLAGS BELOW ARE THE ONLY FIELDS THIS SUITE UPDATES.
016700 FD  CUSTOMER-FILE
016800     LABEL RECORDS ARE STANDARD.
016900 01  CUSTOMER-RECORD.
017000     05  CUST-ID                     PIC X(24).
017100     05  CUST-DOCUMENT-NUMBER        PIC X(20).
017200     05  CUST-FULL-NAME              PIC X(60).
017300     05  CUST-TYPE                   PIC X(08).
017400         88  CUST-TYPE-PERSONAL          VALUE 'PERSONAL'.
017500         88  CUST-TYPE-BUSINESS          VALUE 'BUSINESS'.
017600     05  CUST-VIP-FLAG                PIC 9(01).
017700         88  VIP-CUSTOMER                VALUE 1.
017800     05  CUST-PYM-FLAG                PIC 9(01).
017900         88  PYM-CUSTOMER                VALUE 1.
018000     05  CUST-OVERDUE-FLAG            PIC 9(01).
018100         88  CUST-OVERDUE-DEBT            VALUE 1.
018200     05  FILLER                       PIC X(09).
018300
018400*    CREDIT-CARD-FILE - EXTERNAL REFERENCE FILE, READ ONLY.
018500*    SCANNED SEQUENTIALLY GROUPED BY CC-CUSTOMER-ID; USED ONLY TO
018600*    DECIDE VIP/PYM ELIGIBILITY.
018700 FD  CREDIT-CARD-FILE
018800     LABEL RECORDS ARE STANDARD.
018900 01  CREDIT-CARD-RECORD.
019000     05  CC-ID                       PIC X(24).
019100     05  CC-CUSTOMER-ID               PIC X(24).
019200     05  CC-TYPE                      PIC X(20).
019300         88  CC-TYPE-PERSONAL             VALUE
019400                 'PERSONAL_CREDIT_CARD'.
019500         88  CC-TYPE-BUSINESS             VALUE
019600                 'BUSINESS_CREDIT_CARD'.
019700     05  CC-CREDIT-LIMIT              PIC S9(09)V99.
019800     05  FILLER                       PIC X(10).
019900
020000*    RUN-TOTALS-FILE - ONE RECORD, PASSED FROM JOB STEP TO JOB
020100*    STEP (BANK11 THEN BANK12 THEN BANK13 THEN BANK14) SO THE
020200*    LAST STEP CAN PRINT THE GRAND-TOTAL LINE.  BANK11 CREATES
020300*    THE FILE FRESH AT THE START OF EACH NIGHTLY CYCLE.
020400 FD  RUN-TOTALS-FILE
020500     LABEL RECORDS ARE STANDARD.
020600 01  RUN-TOTALS-CARRYOVER.
020700     05  RTC-REJECTED-ACCOUNT        PIC 9(09).
020800     05  RTC-REJECTED-CARD           PIC 9(09).
020900     05  RTC-REJECTED-BOOTCOIN       PIC 9(09).
021000     05  RTC-REJECTED-CARDLINK       PIC 9(09).
021100     05  FILLER                      PIC X(10).
021200
021300*    CONTROL-REPORT-FILE PRINT LINE - RUN CONTROL REPORT.  ONE
021400*    PRINT LINE PER CONTROL-TOTAL/SUBTOTAL/GRAND-TOTAL ENTRY.
021500 FD  CONTROL-REPORT-FILE
021600     LABEL RECORDS ARE STANDARD.
021700 01  CONTROL-REPORT-LINE.
021800     05  CRL-RUN-DATE                PIC X(10).
021900     05  FILLER                      PIC X(01).
022000     05  CRL-SECTION-NAME            PIC X(20).
022100     05  FILLER                      PIC X(01).
022200     05  CRL-COUNT-LABEL             PIC X(08).
022300     05  FILLER                      PIC X(01).
022400     05  CRL-COUNT-VALUE             PIC Z(12)9.
022500     05  FILLER                      PIC X(78).
022600
022700 WORKING-STORAGE SECTION.
022800 01  WS-FILE-STATUSES.
022900     05  WS-ATX-FSTAT            PIC X(02).
023000         88  WS-ATX-OK               VALUE '00'.
023100     05  WS-ACCT-FSTAT           PIC X(02).
023200         88  WS-ACCT-OK              VALUE '00'.
023300     05  WS-CUST-FSTAT           PIC X(02).
023400         88  WS-CUST-OK              VALUE '00'.
023500     05  WS-CCRD-FSTAT           PIC X(02).
023600         88  WS-CCRD-OK              VALUE '00'.
023700     05  WS-RTC-FSTAT            PIC X(02).
023800         88  WS-RTC-OK               VALUE '00'.
023900     05  WS-CRL-FSTAT            PIC X(02).
024000         88  WS-CRL-OK               VALUE '00'.
024100     05  FILLER                  PIC X(08).
024200
024300*----------------------------------------------------------------
024400*    CONFIGURATION CONSTANTS - FREE-TRANSACTION ALLOWANCE, PER-
024500*    TRANSACTION FEE, AND THE VIP/PYM MINIMUM-BALANCE / WAIVED-
024600*    FEE FIGURES.  NOT DERIVED FROM ANY FILE - HOUSE POLICY.
024700*----------------------------------------------------------------
024800 01  WS-FEE-SCHEDULE.
024900     05  WS-SAV-MAX-FREE-TXN     PIC 9(03)  VALUE 5.
025000     05  WS-SAV-TXN-COST         PIC S9(05)V99 VALUE 5.50.
025100     05  WS-CHK-MAX-FREE-TXN     PIC 9(03)  VALUE 4.
025200     05  WS-CHK-TXN-COST         PIC S9(05)V99 VALUE 4.20.
025300     05  WS-FXT-MAX-FREE-TXN     PIC 9(03)  VALUE 3.
025400     05  WS-FXT-TXN-COST         PIC S9(05)V99 VALUE 8.50.
025500     05  WS-VIP-MIN-BALANCE      PIC S9(09)V99 VALUE 60.00.
025600     05  WS-PYM-NORMAL-FEE       PIC S9(07)V99 VALUE 100.00.
025700     05  WS-PYM-WAIVED-FEE       PIC S9(07)V99 VALUE 0.00.
025800     05  FILLER                  PIC X(08).
025900
026000 77  WS-ACCT-TAB-COUNT           PIC 9(04) COMP VALUE 0.
026100 77  WS-CUST-TAB-COUNT           PIC 9(04) COMP VALUE 0.
026200 77  WS-CCRD-TAB-COUNT           PIC 9(04) COMP VALUE 0.
026300
026400*----------------------------------------------------------------
026500*    IN-MEMORY ACCOUNT-FILE TABLE - THIS SUBSTITUTES FOR THE
026600*    ISAM/VSAM RANDOM-ACCESS FILE THIS SUITE DOES NOT HAVE.  THE
026700*    ROW LAYOUT MIRRORS ACCOUNT-RECORD FIELD FOR FIELD SO
026800*    "MOVE ACCOUNT-RECORD TO TAB-ACCT-ENTRY (X)" AND ITS REVERSE
026900*    COPY THE WHOLE RECORD IN ONE GROUP MOVE - KEEP THE TWO
027000*    LAYOUTS IN STEP IF ACCTMAST EVER CHANGES.
027100*----------------------------------------------------------------
027200 01  WS-ACCT-TABLE.
027300     05  TAB-ACCT-ENTRY OCCURS 1 TO 1000 TIMES
027400             DEPENDING ON WS-ACCT-TAB-COUNT
027500             ASCENDING KEY IS TAB-ACCT-ID
027600             INDEXED BY ACCT-IDX.
027700         10  TAB-ACCT-ID             PIC X(24).
027800         10  TAB-ACCT-CUSTOMER-ID    PIC X(24).
027900         10  TAB-ACCT-TYPE           PIC X(10).
028000         10  TAB-ACCT-BALANCE        PIC S9(11)V99.
028100         10  TAB-ACCT-VIP-FLAG       PIC 9(01).
028200         10  TAB-ACCT-MIN-BAL-REQD   PIC S9(09)V99.
028300         10  TAB-ACCT-PYM-FLAG       PIC 9(01).
028400         10  TAB-ACCT-MAINT-FEE      PIC S9(07)V99.
028500         10  TAB-ACCT-HOLDERS-COUNT  PIC 9(02).
028600         10  TAB-ACCT-HOLDER-TAB OCCURS 10 TIMES
028700                                     PIC X(24).
028800         10  TAB-ACCT-SIGNERS-COUNT  PIC 9(02).
028900         10  TAB-ACCT-SIGNER-TAB OCCURS 10 TIMES
029000                                     PIC X(24).
029100         10  TAB-ACCT-CREATED-AT     PIC X(14).
029200         10  TAB-ACCT-MODIFIED-AT    PIC X(14).
029300         10  TAB-ACCT-MAX-FREE-TXN   PIC 9(03).
029400         10  TAB-ACCT-TXN-COST       PIC S9(05)V99.
029500         10  TAB-ACCT-FILLER         PIC X(10).
029600         10  TAB-ACCT-DELETED-SW     PIC X(01) VALUE 'N'.
029700             88  TAB-ACCT-DELETED        VALUE 'Y'.
029800
029900*----------------------------------------------------------------
030000*    SWAP AREA FOR P2190'S SORTED-INSERTION SLIDE - SAME FIELD
030100*    LIST AS TAB-ACCT-ENTRY (LESS THE OCCURS/KEY/INDEX CLAUSES,
030200*    WHICH ARE TABLE-HANDLING ONLY AND DO NOT AFFECT STORAGE) SO
030300*    A SINGLE GROUP MOVE COPIES ONE WHOLE ROW.
030400*----------------------------------------------------------------
030500 01  WS-ACCT-SWAP-AREA.
030600     05  SWP-ACCT-ID                 PIC X(24).
030700     05  SWP-ACCT-CUSTOMER-ID        PIC X(24).
030800     05  SWP-ACCT-TYPE               PIC X(10).
030900     05  SWP-ACCT-BALANCE            PIC S9(11)V99.
031000     05  SWP-ACCT-VIP-FLAG           PIC 9(01).
031100     05  SWP-ACCT-MIN-BAL-REQD       PIC S9(09)V99.
031200     05  SWP-ACCT-PYM-FLAG           PIC 9(01).
031300     05  SWP-ACCT-MAINT-FEE          PIC S9(07)V99.
031400     05  SWP-ACCT-HOLDERS-COUNT      PIC 9(02).
031500     05  SWP-ACCT-HOLDER-TAB OCCURS 10 TIMES
031600                                     PIC X(24).
031700     05  SWP-ACCT-SIGNERS-COUNT      PIC 9(02).
031800     05  SWP-ACCT-SIGNER-TAB OCCURS 10 TIMES
031900                                     PIC X(24).
032000     05  SWP-ACCT-CREATED-AT         PIC X(14).
032100     05  SWP-ACCT-MODIFIED-AT        PIC X(14).
032200     05  SWP-ACCT-MAX-FREE-TXN       PIC 9(03).
032300     05  SWP-ACCT-TXN-COST           PIC S9(05)V99.
032400     05  SWP-ACCT-FILLER             PIC X(10).
032500     05  SWP-ACCT-DELETED-SW         PIC X(01).
032600
032700 01  WS-CUST-TABLE.
032800     05  TAB-CUST-ENTRY OCCURS 1 TO 1000 TIMES
032900             DEPENDING ON WS-CUST-TAB-COUNT
033000             ASCENDING KEY IS TAB-CUST-ID
033100             INDEXED BY CUST-IDX.
033200         10  TAB-CUST-ID             PIC X(24).
033300         10  TAB-CUST-DOCUMENT-NUM   PIC X(20).
033400         10  TAB-CUST-FULL-NAME      PIC X(60).
033500         10  TAB-CUST-TYPE           PIC X(08).
033600         10  TAB-CUST-VIP-FLAG       PIC 9(01).
033700         10  TAB-CUST-PYM-FLAG       PIC 9(01).
033800         10  TAB-CUST-OVERDUE-FLAG   PIC 9(01).
033900         10  TAB-CUST-FILLER         PIC X(09).
034000
034100*----------------------------------------------------------------
034200*    CREDIT-CARD-FILE IS SCANNED SEQUENTIALLY AND ONLY THE
034300*    CUSTOMER-ID IS KEPT SINCE THIS ENGINE NEVER LOOKS AT THE
034400*    CARD ITSELF, JUST WHETHER ONE EXISTS FOR THE CUSTOMER.
034500*----------------------------------------------------------------
034600 01  WS-CCRD-TABLE.
034700     05  TAB-CCRD-CUST-ID OCCURS 1 TO 2000 TIMES
034800             DEPENDING ON WS-CCRD-TAB-COUNT
034900             INDEXED BY CCRD-IDX
035000                                     PIC X(24).
035100
035200 01  WS-CONTROL-TOTALS.
035300     05  WS-CTR-ACCTS-CREATED    PIC 9(09) COMP VALUE 0.
035400     05  WS-CTR-ACCTS-UPDATED    PIC 9(09) COMP VALUE 0.
035500     05  WS-CTR-ACCTS-DELETED    PIC 9(09) COMP VALUE 0.
035600     05  WS-CTR-VIP-GRANTS       PIC 9(09) COMP VALUE 0.
035700     05  WS-CTR-VIP-REVOKED      PIC 9(09) COMP VALUE 0.
035800     05  WS-CTR-PYM-GRANTS       PIC 9(09) COMP VALUE 0.
035900     05  WS-CTR-PYM-REVOKED      PIC 9(09) COMP VALUE 0.
036000     05  WS-CTR-REJECTED         PIC 9(09) COMP VALUE 0.
036100     05  FILLER                  PIC X(08).
036200
036300 01  WS-WORK-FIELDS.
036400     05  WS-SUB                  PIC 9(04) COMP.
036500     05  WS-SUB2                 PIC 9(04) COMP.
036600     05  WS-HOLD-SUB             PIC 9(02) COMP.
036700     05  WS-SAV-COUNT            PIC 9(02) COMP.
036800     05  WS-CHK-COUNT            PIC 9(02) COMP.
036900     05  WS-FXT-COUNT            PIC 9(02) COMP.
037000     05  WS-CUST-SEARCH-KEY      PIC X(24).
037100     05  WS-ACCT-SEARCH-KEY      PIC X(24).
037200     05  WS-DELETED-ACCT-TYPE    PIC X(10).
037300     05  WS-HAS-CREDIT-CARD-SW   PIC X(01).
037400         88  WS-HAS-CREDIT-CARD      VALUE 'Y'.
037500     05  WS-FOUND-SW             PIC X(01).
037600         88  WS-ROW-FOUND            VALUE 'Y'.
037700     05  WS-EOF-SW               PIC X(01) VALUE 'N'.
037800         88  WS-ATX-EOF              VALUE 'Y'.
037900     05  WS-REJECT-REASON        PIC X(60).
038000     05  WS-P9010-LABEL          PIC X(08).
038100     05  WS-P9010-VALUE          PIC 9(09) COMP.
038200     05  FILLER                  PIC X(08).
038300
038400*    RUN-DATE / RUN-TIME WORK AREA.  BROKEN OUT OF THE OLD
038500*    BANK1-BANK10 ATM SUITE'S IN-LINE CAMPOS-FECHA BLOCK SO
038600*    EVERY BATCH PROGRAM IN THIS SUITE CARRIES THE SAME LAYOUT.
038700 01  WS-RUN-DATE-TIME.
038800     05  WS-RUN-TIMESTAMP        PIC 9(14).
038900     05  WS-RUN-TS-R REDEFINES WS-RUN-TIMESTAMP.
039000         10  WS-RUN-YYYY         PIC 9(04).
039100         10  WS-RUN-MM           PIC 9(02).
039200         10  WS-RUN-DD           PIC 9(02).
039300         10  WS-RUN-HH           PIC 9(02).
039400         10  WS-RUN-MN           PIC 9(02).
039500         10  WS-RUN-SS           PIC 9(02).
039600     05  FILLER                  PIC X(08) VALUE SPACES.
039700
039800*    RAW ACCEPT-FROM-DATE/TIME WORK AREA AND THE CENTURY WINDOW
039900*    ADDED IN THE Y2K REVIEW - SEE P1050-GET-RUN-DATE-TIME.  WE
040000*    WINDOW ON A PIVOT OF 50 SINCE THE SHOP HAS NO BUSINESS
040100*    DATES BEFORE 1950.                                 -- PIB
040200 01  WS-RUN-DATE-RAW.
040300     05  WS-RUN-RAW-YY           PIC 9(02).
040400     05  WS-RUN-RAW-MM           PIC 9(02).
040500     05  WS-RUN-RAW-DD           PIC 9(02).
040600
040700 01  WS-RUN-TIME-RAW.
040800     05  WS-RUN-RAW-HH           PIC 9(02).
040900     05  WS-RUN-RAW-MN           PIC 9(02).
041000     05  WS-RUN-RAW-SS           PIC 9(02).
041100     05  WS-RUN-RAW-HS           PIC 9(02).
041200
041300 01  WS-RUN-DATE-HR.
041400     05  WS-RUN-DATE-HR-YYYY     PIC 9(04).
041500     05  WS-RUN-DATE-HR-MM       PIC 9(02).
041600     05  WS-RUN-DATE-HR-DD       PIC 9(02).
041700     05  WS-RUN-DATE-HR-HH       PIC 9(02).
041800
041900 PROCEDURE DIVISION.
042000
042100 P1000-MAIN-CONTROL.
042200     PERFORM P1100-LOAD-ACCOUNT-TABLE THRU P1100-EXIT.
042300     PERFORM P1200-LOAD-CUSTOMER-TABLE THRU P1200-EXIT.
042400     PERFORM P1300-LOAD-CREDITCARD-TABLE THRU P1300-EXIT.
042500     PERFORM P1050-GET-RUN-DATE-TIME THRU P1050-EXIT.
042600
042700     OPEN INPUT ACCOUNT-TXN-FILE.
042800     IF NOT WS-ATX-OK
042900         GO TO P1000-EXIT
043000     END-IF.
043100
043200     PERFORM P2000-PROCESS-ONE-TXN THRU P2000-EXIT
043300         UNTIL WS-ATX-EOF.
043400
043500     CLOSE ACCOUNT-TXN-FILE.
043600
043700     PERFORM P8000-REWRITE-ACCOUNT-FILE THRU P8000-EXIT.
043800     PERFORM P8100-REWRITE-CUSTOMER-FILE THRU P8100-EXIT.
043900     PERFORM P8200-WRITE-RUN-TOTALS THRU P8200-EXIT.
044000     PERFORM P9000-PRINT-CONTROL-REPORT THRU P9000-EXIT.
044100
044200 P1000-EXIT.
044300     STOP RUN.
044400
044500*    P1050-GET-RUN-DATE-TIME - BUILDS WS-RUN-DATE-TIME FROM THE
044600*    COMPILER'S ACCEPT-FROM-DATE/TIME CLOCK, WINDOWING THE
044700*    2-DIGIT YEAR ACCEPT RETURNS ONTO A 4-DIGIT CENTURY.  ADDED
044800*    IN THE Y2K REVIEW TO RETIRE THE OLD CURRENT-DATE
044900*    INTRINSIC.                                            PIB
045000 P1050-GET-RUN-DATE-TIME.
045100     ACCEPT WS-RUN-DATE-RAW FROM DATE.
045200     ACCEPT WS-RUN-TIME-RAW FROM TIME.
045300     IF WS-RUN-RAW-YY < 50
045400         COMPUTE WS-RUN-YYYY = 2000 + WS-RUN-RAW-YY
045500     ELSE
045600         COMPUTE WS-RUN-YYYY = 1900 + WS-RUN-RAW-YY
045700     END-IF.
045800     MOVE WS-RUN-RAW-MM TO WS-RUN-MM.
045900     MOVE WS-RUN-RAW-DD TO WS-RUN-DD.
046000     MOVE WS-RUN-RAW-HH TO WS-RUN-HH.
046100     MOVE WS-RUN-RAW-MN TO WS-RUN-MN.
046200     MOVE WS-RUN-RAW-SS TO WS-RUN-SS.
046300 P1050-EXIT.
046400     EXIT.
046500
046600 P1100-LOAD-ACCOUNT-TABLE.
046700     MOVE 0 TO WS-ACCT-TAB-COUNT.
046800     OPEN INPUT ACCOUNT-FILE.
046900     IF NOT WS-ACCT-OK
047000         GO TO P1100-EXIT
047100     END-IF.
047200 P1110-LOAD-ACCT-LOOP.
047300     READ ACCOUNT-FILE AT END GO TO P1190-LOAD-ACCT-DONE.
047400     ADD 1 TO WS-ACCT-TAB-COUNT.
047500     MOVE ACCOUNT-RECORD TO TAB-ACCT-ENTRY (WS-ACCT-TAB-COUNT).
047600     MOVE 'N' TO TAB-ACCT-DELETED-SW (WS-ACCT-TAB-COUNT).
047700     GO TO P1110-LOAD-ACCT-LOOP.
047800 P1190-LOAD-ACCT-DONE.
047900     CLOSE ACCOUNT-FILE.
048000 P1100-EXIT.
048100     EXIT.
048200
048300 P1200-LOAD-CUSTOMER-TABLE.
048400     MOVE 0 TO WS-CUST-TAB-COUNT.
048500     OPEN INPUT CUSTOMER-FILE.
048600     IF NOT WS-CUST-OK
048700         GO TO P1200-EXIT
048800     END-IF.
048900 P1210-LOAD-CUST-LOOP.
049000     READ CUSTOMER-FILE AT END GO TO P1290-LOAD-CUST-DONE.
049100     ADD 1 TO WS-CUST-TAB-COUNT.
049200     MOVE CUST-ID TO TAB-CUST-ID (WS-CUST-TAB-COUNT).
049300     MOVE CUST-DOCUMENT-NUMBER TO
049400             TAB-CUST-DOCUMENT-NUM (WS-CUST-TAB-COUNT).
049500     MOVE CUST-FULL-NAME TO TAB-CUST-FULL-NAME (WS-CUST-TAB-COUNT).
049600     MOVE CUST-TYPE TO TAB-CUST-TYPE (WS-CUST-TAB-COUNT).
049700     MOVE CUST-VIP-FLAG TO TAB-CUST-VIP-FLAG (WS-CUST-TAB-COUNT).
049800     MOVE CUST-PYM-FLAG TO TAB-CUST-PYM-FLAG (WS-CUST-TAB-COUNT).
049900     MOVE CUST-OVERDUE-FLAG TO
050000             TAB-CUST-OVERDUE-FLAG (WS-CUST-TAB-COUNT).
050100     GO TO P1210-LOAD-CUST-LOOP.
050200 P1290-LOAD-CUST-DONE.
050300     CLOSE CUSTOMER-FILE.
050400 P1200-EXIT.
050500     EXIT.
050600
050700 P1300-LOAD-CREDITCARD-TABLE.
050800     MOVE 0 TO WS-CCRD-TAB-COUNT.
050900     OPEN INPUT CREDIT-CARD-FILE.
051000     IF NOT WS-CCRD-OK
051100         GO TO P1300-EXIT
051200     END-IF.
051300 P1310-LOAD-CCRD-LOOP.
051400     READ CREDIT-CARD-FILE AT END GO TO P1390-LOAD-CCRD-DONE.
051500     ADD 1 TO WS-CCRD-TAB-COUNT.
051600     MOVE CC-CUSTOMER-ID TO TAB-CCRD-CUST-ID (WS-CCRD-TAB-COUNT).
051700     GO TO P1310-LOAD-CCRD-LOOP.
051800 P1390-LOAD-CCRD-DONE.
051900     CLOSE CREDIT-CARD-FILE.
052000 P1300-EXIT.
052100     EXIT.
052200
052300*----------------------------------------------------------------
052400*    P2000-PROCESS-ONE-TXN - READS ONE TRANSACTION AND ROUTES IT
052500*    TO ITS HANDLER.  CALLED REPEATEDLY BY P1000 UNTIL EOF.
052600*----------------------------------------------------------------
052700 P2000-PROCESS-ONE-TXN.
052800     READ ACCOUNT-TXN-FILE AT END
052900         MOVE 'Y' TO WS-EOF-SW
053000         GO TO P2000-EXIT
053100     END-READ.
053200
053300     EVALUATE TRUE
053400         WHEN ATX-CREATE
053500             PERFORM P2100-CREATE-ACCOUNT THRU P2100-EXIT
053600         WHEN ATX-UPDATE
053700             PERFORM P2200-UPDATE-ACCOUNT THRU P2200-EXIT
053800         WHEN ATX-DELETE
053900             PERFORM P2300-DELETE-ACCOUNT THRU P2300-EXIT
054000         WHEN ATX-VIP-CHANGE OR ATX-PYM-CHANGE
054100             PERFORM P2400-STATUS-OVERRIDE THRU P2400-EXIT
054200         WHEN OTHER
054300             MOVE 'UNRECOGNIZED TRANSACTION CODE' TO
054400                     WS-REJECT-REASON
054500             PERFORM P2900-REJECT-TXN THRU P2900-EXIT
054600     END-EVALUATE.
054700 P2000-EXIT.
054800     EXIT.
054900
055000*----------------------------------------------------------------
055100*    P2100-CREATE-ACCOUNT
055200*----------------------------------------------------------------
055300 P2100-CREATE-ACCOUNT.
055400     MOVE ATX-CUSTOMER-ID TO WS-CUST-SEARCH-KEY.
055500     PERFORM P2110-FIND-CUSTOMER THRU P2110-EXIT.
055600     IF NOT WS-ROW-FOUND
055700         MOVE 'CUSTOMER NOT FOUND' TO WS-REJECT-REASON
055800         PERFORM P2900-REJECT-TXN THRU P2900-EXIT
055900         GO TO P2100-EXIT
056000     END-IF.
056100
056200     MOVE ATX-ACCT-ID TO WS-ACCT-SEARCH-KEY.
056300     PERFORM P2120-FIND-ACCOUNT THRU P2120-EXIT.
056400     IF WS-ROW-FOUND
056500         MOVE 'ACCOUNT ID ALREADY EXISTS' TO WS-REJECT-REASON
056600         PERFORM P2900-REJECT-TXN THRU P2900-EXIT
056700         GO TO P2100-EXIT
056800     END-IF.
056900
057000     PERFORM P2130-COUNT-ACCTS-BY-TYPE THRU P2130-EXIT.
057100
057200     IF TAB-CUST-TYPE (CUST-IDX) = 'PERSONAL'
057300         IF (ATX-CRE-ACCT-TYPE = 'SAVINGS'    AND WS-SAV-COUNT > 0)
057400            OR (ATX-CRE-ACCT-TYPE = 'CHECKING'   AND WS-CHK-COUNT > 0)
057500            OR (ATX-CRE-ACCT-TYPE = 'FIXED_TERM' AND WS-FXT-COUNT > 0)
057600             MOVE 'ONE-ACCOUNT-PER-TYPE LIMIT EXCEEDED' TO
057700                     WS-REJECT-REASON
057800             PERFORM P2900-REJECT-TXN THRU P2900-EXIT
057900             GO TO P2100-EXIT
058000         END-IF
058100     ELSE
058200         IF ATX-CRE-ACCT-TYPE NOT = 'CHECKING'
058300             MOVE 'BUSINESS CUSTOMERS MAY ONLY HOLD CHECKING' TO
058400                     WS-REJECT-REASON
058500             PERFORM P2900-REJECT-TXN THRU P2900-EXIT
058600             GO TO P2100-EXIT
058700         END-IF
058800     END-IF.
058900
059000     PERFORM P2140-CHECK-CREDIT-CARD THRU P2140-EXIT.
059100
059200     ADD 1 TO WS-ACCT-TAB-COUNT.
059300     MOVE ATX-ACCT-ID TO TAB-ACCT-ID (WS-ACCT-TAB-COUNT).
059400     MOVE ATX-CUSTOMER-ID TO
059500             TAB-ACCT-CUSTOMER-ID (WS-ACCT-TAB-COUNT).
059600     MOVE ATX-CRE-ACCT-TYPE TO TAB-ACCT-TYPE (WS-ACCT-TAB-COUNT).
059700     MOVE 0 TO TAB-ACCT-BALANCE (WS-ACCT-TAB-COUNT).
059800     MOVE 0 TO TAB-ACCT-VIP-FLAG (WS-ACCT-TAB-COUNT).
059900     MOVE 0 TO TAB-ACCT-MIN-BAL-REQD (WS-ACCT-TAB-COUNT).
060000     MOVE 0 TO TAB-ACCT-PYM-FLAG (WS-ACCT-TAB-COUNT).
060100     MOVE 0 TO TAB-ACCT-MAINT-FEE (WS-ACCT-TAB-COUNT).
060200     MOVE 0 TO TAB-ACCT-HOLDERS-COUNT (WS-ACCT-TAB-COUNT).
060300     MOVE 0 TO TAB-ACCT-SIGNERS-COUNT (WS-ACCT-TAB-COUNT).
060400     MOVE WS-RUN-TIMESTAMP TO TAB-ACCT-CREATED-AT (WS-ACCT-TAB-COUNT).
060500     MOVE SPACES TO TAB-ACCT-MODIFIED-AT (WS-ACCT-TAB-COUNT).
060600     MOVE 'N' TO TAB-ACCT-DELETED-SW (WS-ACCT-TAB-COUNT).
060700
060800     EVALUATE ATX-CRE-ACCT-TYPE
060900         WHEN 'SAVINGS'
061000             MOVE WS-SAV-MAX-FREE-TXN TO
061100                     TAB-ACCT-MAX-FREE-TXN (WS-ACCT-TAB-COUNT)
061200             MOVE WS-SAV-TXN-COST TO
061300                     TAB-ACCT-TXN-COST (WS-ACCT-TAB-COUNT)
061400             IF WS-HAS-CREDIT-CARD
061500                 MOVE 1 TO TAB-ACCT-VIP-FLAG (WS-ACCT-TAB-COUNT)
061600                 MOVE WS-VIP-MIN-BALANCE TO
061700                         TAB-ACCT-MIN-BAL-REQD (WS-ACCT-TAB-COUNT)
061800                 MOVE 1 TO TAB-CUST-VIP-FLAG (CUST-IDX)
061900                 ADD 1 TO WS-CTR-VIP-GRANTS
062000             END-IF
062100         WHEN 'CHECKING'
062200             MOVE WS-CHK-MAX-FREE-TXN TO
062300                     TAB-ACCT-MAX-FREE-TXN (WS-ACCT-TAB-COUNT)
062400             MOVE WS-CHK-TXN-COST TO
062500                     TAB-ACCT-TXN-COST (WS-ACCT-TAB-COUNT)
062600             IF WS-HAS-CREDIT-CARD
062700                 MOVE 1 TO TAB-ACCT-PYM-FLAG (WS-ACCT-TAB-COUNT)
062800                 MOVE WS-PYM-WAIVED-FEE TO
062900                         TAB-ACCT-MAINT-FEE (WS-ACCT-TAB-COUNT)
063000                 MOVE 1 TO TAB-CUST-PYM-FLAG (CUST-IDX)
063100                 ADD 1 TO WS-CTR-PYM-GRANTS
063200             ELSE
063300                 MOVE WS-PYM-NORMAL-FEE TO
063400                         TAB-ACCT-MAINT-FEE (WS-ACCT-TAB-COUNT)
063500             END-IF
063600         WHEN 'FIXED_TERM'
063700             MOVE WS-FXT-MAX-FREE-TXN TO
063800                     TAB-ACCT-MAX-FREE-TXN (WS-ACCT-TAB-COUNT)
063900             MOVE WS-FXT-TXN-COST TO
064000                     TAB-ACCT-TXN-COST (WS-ACCT-TAB-COUNT)
064100     END-EVALUATE.
064200
064300     PERFORM P2190-SORT-NEW-ACCT-ENTRY THRU P2190-EXIT.
064400
064500     ADD 1 TO WS-CTR-ACCTS-CREATED.
064600 P2100-EXIT.
064700     EXIT.
064800
064900*----------------------------------------------------------------
065000*    THE ROW WAS APPENDED AT THE END OF THE TABLE; SLIDE IT LEFT
065100*    UNTIL IT REACHES ITS SORTED POSITION SO SEARCH ALL CAN STILL
065200*    FIND IT IF A LATER TRANSACTION IN THIS SAME RUN REFERS TO
065300*    THE NEW ACCOUNT-ID.
065400*----------------------------------------------------------------
065500 P2190-SORT-NEW-ACCT-ENTRY.
065600     MOVE WS-ACCT-TAB-COUNT TO WS-SUB.
065700 P2191-SLIDE-LOOP.
065800     IF WS-SUB = 1
065900         GO TO P2190-EXIT
066000     END-IF.
066100     COMPUTE WS-SUB2 = WS-SUB - 1.
066200     IF TAB-ACCT-ID (WS-SUB2) > TAB-ACCT-ID (WS-SUB)
066300         PERFORM P2192-SWAP-ACCT-ROWS THRU P2192-EXIT
066400         COMPUTE WS-SUB = WS-SUB - 1
066500         GO TO P2191-SLIDE-LOOP
066600     END-IF.
066700 P2190-EXIT.
066800     EXIT.
066900
067000 P2192-SWAP-ACCT-ROWS.
067100     MOVE TAB-ACCT-ENTRY (WS-SUB) TO WS-ACCT-SWAP-AREA.
067200     MOVE TAB-ACCT-ENTRY (WS-SUB2) TO TAB-ACCT-ENTRY (WS-SUB).
067300     MOVE WS-ACCT-SWAP-AREA TO TAB-ACCT-ENTRY (WS-SUB2).
067400 P2192-EXIT.
067500     EXIT.
067600
067700*----------------------------------------------------------------
067800*    P2200-UPDATE-ACCOUNT
067900*----------------------------------------------------------------
068000 P2200-UPDATE-ACCOUNT.
068100     MOVE ATX-ACCT-ID TO WS-ACCT-SEARCH-KEY.
068200     PERFORM P2120-FIND-ACCOUNT THRU P2120-EXIT.
068300     IF NOT WS-ROW-FOUND
068400         MOVE 'ACCOUNT NOT FOUND' TO WS-REJECT-REASON
068500         PERFORM P2900-REJECT-TXN THRU P2900-EXIT
068600         GO TO P2200-EXIT
068700     END-IF.
068800
068900     MOVE ATX-UPD-ACCT-TYPE TO TAB-ACCT-TYPE (ACCT-IDX).
069000     MOVE ATX-UPD-HOLD-COUNT TO
069100             TAB-ACCT-HOLDERS-COUNT (ACCT-IDX).
069200     MOVE 0 TO WS-HOLD-SUB.
069300 P2210-COPY-HOLDER-LOOP.
069400     ADD 1 TO WS-HOLD-SUB.
069500     IF WS-HOLD-SUB > ATX-UPD-HOLD-COUNT
069600         GO TO P2220-COPY-SIGNER-SETUP
069700     END-IF.
069800     MOVE ATX-UPD-HOLDER-ID (WS-HOLD-SUB) TO
069900             TAB-ACCT-HOLDER-ID (ACCT-IDX, WS-HOLD-SUB).
070000     GO TO P2210-COPY-HOLDER-LOOP.
070100 P2220-COPY-SIGNER-SETUP.
070200     MOVE ATX-UPD-SIGN-COUNT TO
070300             TAB-ACCT-SIGNERS-COUNT (ACCT-IDX).
070400     MOVE 0 TO WS-HOLD-SUB.
070500 P2220-COPY-SIGNER-LOOP.
070600     ADD 1 TO WS-HOLD-SUB.
070700     IF WS-HOLD-SUB > ATX-UPD-SIGN-COUNT
070800         GO TO P2290-UPDATE-STAMP
070900     END-IF.
071000     MOVE ATX-UPD-SIGNER-ID (WS-HOLD-SUB) TO
071100             TAB-ACCT-SIGNER-ID (ACCT-IDX, WS-HOLD-SUB).
071200     GO TO P2220-COPY-SIGNER-LOOP.
071300 P2290-UPDATE-STAMP.
071400     MOVE WS-RUN-TIMESTAMP TO TAB-ACCT-MODIFIED-AT (ACCT-IDX).
071500     ADD 1 TO WS-CTR-ACCTS-UPDATED.
071600 P2200-EXIT.
071700     EXIT.
071800
071900*----------------------------------------------------------------
072000*    P2300-DELETE-ACCOUNT
072100*----------------------------------------------------------------
072200 P2300-DELETE-ACCOUNT.
072300     MOVE ATX-ACCT-ID TO WS-ACCT-SEARCH-KEY.
072400     PERFORM P2120-FIND-ACCOUNT THRU P2120-EXIT.
072500     IF NOT WS-ROW-FOUND
072600         MOVE 'ACCOUNT NOT FOUND' TO WS-REJECT-REASON
072700         PERFORM P2900-REJECT-TXN THRU P2900-EXIT
072800         GO TO P2300-EXIT
072900     END-IF.
073000
073100     MOVE TAB-ACCT-TYPE (ACCT-IDX) TO WS-DELETED-ACCT-TYPE.
073200     MOVE 'Y' TO TAB-ACCT-DELETED-SW (ACCT-IDX).
073300
073400     MOVE TAB-ACCT-CUSTOMER-ID (ACCT-IDX) TO WS-CUST-SEARCH-KEY.
073500     PERFORM P2110-FIND-CUSTOMER THRU P2110-EXIT.
073600     IF WS-ROW-FOUND
073700         PERFORM P2130-COUNT-ACCTS-BY-TYPE THRU P2130-EXIT
073800         IF WS-DELETED-ACCT-TYPE = 'SAVINGS' AND WS-SAV-COUNT = 0
073900             MOVE 0 TO TAB-CUST-VIP-FLAG (CUST-IDX)
074000             ADD 1 TO WS-CTR-VIP-REVOKED
074100         END-IF
074200         IF WS-DELETED-ACCT-TYPE = 'CHECKING' AND WS-CHK-COUNT = 0
074300             MOVE 0 TO TAB-CUST-PYM-FLAG (CUST-IDX)
074400             ADD 1 TO WS-CTR-PYM-REVOKED
074500         END-IF
074600     END-IF.
074700
074800     ADD 1 TO WS-CTR-ACCTS-DELETED.
074900 P2300-EXIT.
075000     EXIT.
075100
075200*----------------------------------------------------------------
075300*    P2400-STATUS-OVERRIDE - EXPLICIT ADMINISTRATIVE VIP/PYM
075400*    SET/CLEAR, INDEPENDENT OF CREATE/DELETE.
075500*----------------------------------------------------------------
075600 P2400-STATUS-OVERRIDE.
075700     MOVE ATX-ACCT-ID TO WS-ACCT-SEARCH-KEY.
075800     PERFORM P2120-FIND-ACCOUNT THRU P2120-EXIT.
075900     IF NOT WS-ROW-FOUND
076000         MOVE 'ACCOUNT NOT FOUND' TO WS-REJECT-REASON
076100         PERFORM P2900-REJECT-TXN THRU P2900-EXIT
076200         GO TO P2400-EXIT
076300     END-IF.
076400
076500     IF ATX-VIP-CHANGE
076600         IF ATX-STAT-SET-ON
076700             MOVE 1 TO TAB-ACCT-VIP-FLAG (ACCT-IDX)
076800             MOVE WS-VIP-MIN-BALANCE TO
076900                     TAB-ACCT-MIN-BAL-REQD (ACCT-IDX)
077000             ADD 1 TO WS-CTR-VIP-GRANTS
077100         ELSE
077200             MOVE 0 TO TAB-ACCT-VIP-FLAG (ACCT-IDX)
077300             ADD 1 TO WS-CTR-VIP-REVOKED
077400         END-IF
077500     ELSE
077600         IF ATX-STAT-SET-ON
077700             MOVE 1 TO TAB-ACCT-PYM-FLAG (ACCT-IDX)
077800             MOVE WS-PYM-WAIVED-FEE TO
077900                     TAB-ACCT-MAINT-FEE (ACCT-IDX)
078000             ADD 1 TO WS-CTR-PYM-GRANTS
078100         ELSE
078200             MOVE 0 TO TAB-ACCT-PYM-FLAG (ACCT-IDX)
078300             ADD 1 TO WS-CTR-PYM-REVOKED
078400         END-IF
078500     END-IF.
078600
078700     MOVE WS-RUN-TIMESTAMP TO TAB-ACCT-MODIFIED-AT (ACCT-IDX).
078800 P2400-EXIT.
078900     EXIT.
079000
079100 P2900-REJECT-TXN.
079200     ADD 1 TO WS-CTR-REJECTED.
079300     DISPLAY 'BANK11 REJECT ACCT=' ATX-ACCT-ID
079400             ' REASON=' WS-REJECT-REASON.
079500 P2900-EXIT.
079600     EXIT.
079700
079800*----------------------------------------------------------------
079900*    P2110-FIND-CUSTOMER - SEARCHES TAB-CUST-ENTRY FOR
080000*    WS-CUST-SEARCH-KEY (SET BY THE CALLING PARAGRAPH).  SETS
080100*    WS-FOUND-SW AND, ON SUCCESS, LEAVES CUST-IDX POSITIONED.
080200*----------------------------------------------------------------
080300 P2110-FIND-CUSTOMER.
080400     MOVE 'N' TO WS-FOUND-SW.
080500     IF WS-CUST-TAB-COUNT = 0
080600         GO TO P2110-EXIT
080700     END-IF.
080800     SET CUST-IDX TO 1.
080900     SEARCH ALL TAB-CUST-ENTRY
081000         AT END
081100             MOVE 'N' TO WS-FOUND-SW
081200         WHEN TAB-CUST-ID (CUST-IDX) = WS-CUST-SEARCH-KEY
081300             MOVE 'Y' TO WS-FOUND-SW
081400     END-SEARCH.
081500 P2110-EXIT.
081600     EXIT.
081700
081800*----------------------------------------------------------------
081900*    P2120-FIND-ACCOUNT - SEARCHES TAB-ACCT-ENTRY FOR
082000*    WS-ACCT-SEARCH-KEY (SET BY THE CALLING PARAGRAPH), SKIPPING
082100*    ANY ROW ALREADY FLAGGED DELETED THIS RUN.
082200*----------------------------------------------------------------
082300 P2120-FIND-ACCOUNT.
082400     MOVE 'N' TO WS-FOUND-SW.
082500     IF WS-ACCT-TAB-COUNT = 0
082600         GO TO P2120-EXIT
082700     END-IF.
082800     SET ACCT-IDX TO 1.
082900     SEARCH ALL TAB-ACCT-ENTRY
083000         AT END
083100             MOVE 'N' TO WS-FOUND-SW
083200         WHEN TAB-ACCT-ID (ACCT-IDX) = WS-ACCT-SEARCH-KEY
083300             IF TAB-ACCT-DELETED (ACCT-IDX)
083400                 MOVE 'N' TO WS-FOUND-SW
083500             ELSE
083600                 MOVE 'Y' TO WS-FOUND-SW
083700             END-IF
083800     END-SEARCH.
083900 P2120-EXIT.
084000     EXIT.
084100
084200*----------------------------------------------------------------
084300*    COUNTS THE (NON-DELETED) ACCOUNTS OF EACH TYPE THAT BELONG
084400*    TO TAB-CUST-ID (CUST-IDX).  A DELETE TRANSACTION FLAGS THE
084500*    ROW DELETED BEFORE CALLING THIS, SO THE COUNT COMES BACK AS
084600*    THE NUMBER REMAINING AFTER THE DELETE.
084700*----------------------------------------------------------------
084800 P2130-COUNT-ACCTS-BY-TYPE.
084900     MOVE 0 TO WS-SAV-COUNT.
085000     MOVE 0 TO WS-CHK-COUNT.
085100     MOVE 0 TO WS-FXT-COUNT.
085200     MOVE 0 TO WS-SUB.
085300 P2131-COUNT-LOOP.
085400     ADD 1 TO WS-SUB.
085500     IF WS-SUB > WS-ACCT-TAB-COUNT
085600         GO TO P2130-EXIT
085700     END-IF.
085800     IF TAB-ACCT-CUSTOMER-ID (WS-SUB) = TAB-CUST-ID (CUST-IDX)
085900             AND NOT TAB-ACCT-DELETED (WS-SUB)
086000         EVALUATE TAB-ACCT-TYPE (WS-SUB)
086100             WHEN 'SAVINGS'    ADD 1 TO WS-SAV-COUNT
086200             WHEN 'CHECKING'   ADD 1 TO WS-CHK-COUNT
086300             WHEN 'FIXED_TERM' ADD 1 TO WS-FXT-COUNT
086400         END-EVALUATE
086500     END-IF.
086600     GO TO P2131-COUNT-LOOP.
086700 P2130-EXIT.
086800     EXIT.
086900
087000*----------------------------------------------------------------
087100*    P2140-CHECK-CREDIT-CARD - SETS WS-HAS-CREDIT-CARD-SW BY
087200*    SCANNING THE CREDIT-CARD-FILE TABLE FOR ATX-CUSTOMER-ID.
087300*----------------------------------------------------------------
087400 P2140-CHECK-CREDIT-CARD.
087500     MOVE 'N' TO WS-HAS-CREDIT-CARD-SW.
087600     MOVE 0 TO WS-SUB.
087700 P2141-CCRD-SCAN-LOOP.
087800     ADD 1 TO WS-SUB.
087900     IF WS-SUB > WS-CCRD-TAB-COUNT OR WS-HAS-CREDIT-CARD
088000         GO TO P2140-EXIT
088100     END-IF.
088200     IF TAB-CCRD-CUST-ID (WS-SUB) = ATX-CUSTOMER-ID
088300         MOVE 'Y' TO WS-HAS-CREDIT-CARD-SW
088400     END-IF.
088500     GO TO P2141-CCRD-SCAN-LOOP.
088600 P2140-EXIT.
088700     EXIT.
088800
088900*----------------------------------------------------------------
089000*    P8000-REWRITE-ACCOUNT-FILE / P8100-REWRITE-CUSTOMER-FILE -
089100*    THE OLD-MASTER/NEW-MASTER PASS THIS FILE SET STANDS IN FOR
089200*    A TRUE INDEXED REWRITE.  ACCOUNT-FILE COMES BACK OUT IN
089300*    ACCT-ID SEQUENCE (THE TABLE IS KEPT SORTED THROUGHOUT THE
089400*    RUN) SO BANK12/13/14/15 CAN LOAD IT STRAIGHT INTO THEIR OWN
089500*    SEARCH ALL TABLES.
089600*----------------------------------------------------------------
089700 P8000-REWRITE-ACCOUNT-FILE.
089800     OPEN OUTPUT ACCOUNT-FILE.
089900     MOVE 0 TO WS-SUB.
090000 P8010-REWRITE-ACCT-LOOP.
090100     ADD 1 TO WS-SUB.
090200     IF WS-SUB > WS-ACCT-TAB-COUNT
090300         GO TO P8090-REWRITE-ACCT-DONE
090400     END-IF.
090500     IF NOT TAB-ACCT-DELETED (WS-SUB)
090600         MOVE TAB-ACCT-ENTRY (WS-SUB) TO ACCOUNT-RECORD
090700         WRITE ACCOUNT-RECORD
090800     END-IF.
090900     GO TO P8010-REWRITE-ACCT-LOOP.
091000 P8090-REWRITE-ACCT-DONE.
091100     CLOSE ACCOUNT-FILE.
091200 P8000-EXIT.
091300     EXIT.
091400
091500 P8100-REWRITE-CUSTOMER-FILE.
091600     OPEN OUTPUT CUSTOMER-FILE.
091700     MOVE 0 TO WS-SUB.
091800 P8110-REWRITE-CUST-LOOP.
091900     ADD 1 TO WS-SUB.
092000     IF WS-SUB > WS-CUST-TAB-COUNT
092100         GO TO P8190-REWRITE-CUST-DONE
092200     END-IF.
092300     MOVE TAB-CUST-ID (WS-SUB)           TO CUST-ID.
092400     MOVE TAB-CUST-DOCUMENT-NUM (WS-SUB) TO CUST-DOCUMENT-NUMBER.
092500     MOVE TAB-CUST-FULL-NAME (WS-SUB)    TO CUST-FULL-NAME.
092600     MOVE TAB-CUST-TYPE (WS-SUB)         TO CUST-TYPE.
092700     MOVE TAB-CUST-VIP-FLAG (WS-SUB)     TO CUST-VIP-FLAG.
092800     MOVE TAB-CUST-PYM-FLAG (WS-SUB)     TO CUST-PYM-FLAG.
092900     MOVE TAB-CUST-OVERDUE-FLAG (WS-SUB) TO CUST-OVERDUE-FLAG.
093000     WRITE CUSTOMER-RECORD.
093100     GO TO P8110-REWRITE-CUST-LOOP.
093200 P8190-REWRITE-CUST-DONE.
093300     CLOSE CUSTOMER-FILE.
093400 P8100-EXIT.
093500     EXIT.
093600
093700 P8200-WRITE-RUN-TOTALS.
093800     OPEN OUTPUT RUN-TOTALS-FILE.
093900     MOVE WS-CTR-REJECTED TO RTC-REJECTED-ACCOUNT.
094000     MOVE 0 TO RTC-REJECTED-CARD.
094100     MOVE 0 TO RTC-REJECTED-BOOTCOIN.
094200     MOVE 0 TO RTC-REJECTED-CARDLINK.
094300     WRITE RUN-TOTALS-CARRYOVER.
094400     CLOSE RUN-TOTALS-FILE.
094500 P8200-EXIT.
094600     EXIT.
094700
094800*----------------------------------------------------------------
094900*    P9000-PRINT-CONTROL-REPORT - BANK11 RUNS FIRST IN THE
095000*    NIGHTLY CYCLE SO IT OPENS THE CONTROL-REPORT-FILE FRESH
095100*    (OUTPUT); BANK12/13/14 OPEN IT EXTEND AND ADD THEIR OWN
095200*    SECTION.
095300*----------------------------------------------------------------
095400 P9000-PRINT-CONTROL-REPORT.
095500     OPEN OUTPUT CONTROL-REPORT-FILE.
095600     MOVE WS-RUN-YYYY TO WS-RUN-DATE-HR-YYYY.
095700     MOVE WS-RUN-MM   TO WS-RUN-DATE-HR-MM.
095800     MOVE WS-RUN-DD   TO WS-RUN-DATE-HR-DD.
095900     MOVE WS-RUN-HH   TO WS-RUN-DATE-HR-HH.
096000
096100     MOVE 'CREATED ' TO WS-P9010-LABEL.
096200     MOVE WS-CTR-ACCTS-CREATED TO WS-P9010-VALUE.
096300     PERFORM P9010-WRITE-COUNT-LINE THRU P9010-EXIT.
096400
096500     MOVE 'UPDATED ' TO WS-P9010-LABEL.
096600     MOVE WS-CTR-ACCTS-UPDATED TO WS-P9010-VALUE.
096700     PERFORM P9010-WRITE-COUNT-LINE THRU P9010-EXIT.
096800
096900     MOVE 'DELETED ' TO WS-P9010-LABEL.
097000     MOVE WS-CTR-ACCTS-DELETED TO WS-P9010-VALUE.
097100     PERFORM P9010-WRITE-COUNT-LINE THRU P9010-EXIT.
097200
097300     MOVE 'VIPGRANT' TO WS-P9010-LABEL.
097400     MOVE WS-CTR-VIP-GRANTS TO WS-P9010-VALUE.
097500     PERFORM P9010-WRITE-COUNT-LINE THRU P9010-EXIT.
097600
097700     MOVE 'VIPREVOK' TO WS-P9010-LABEL.
097800     MOVE WS-CTR-VIP-REVOKED TO WS-P9010-VALUE.
097900     PERFORM P9010-WRITE-COUNT-LINE THRU P9010-EXIT.
098000
098100     MOVE 'PYMGRANT' TO WS-P9010-LABEL.
098200     MOVE WS-CTR-PYM-GRANTS TO WS-P9010-VALUE.
098300     PERFORM P9010-WRITE-COUNT-LINE THRU P9010-EXIT.
098400
098500     MOVE 'PYMREVOK' TO WS-P9010-LABEL.
098600     MOVE WS-CTR-PYM-REVOKED TO WS-P9010-VALUE.
098700     PERFORM P9010-WRITE-COUNT-LINE THRU P9010-EXIT.
098800
098900     MOVE 'REJECTED' TO WS-P9010-LABEL.
099000     MOVE WS-CTR-REJECTED TO WS-P9010-VALUE.
099100     PERFORM P9010-WRITE-COUNT-LINE THRU P9010-EXIT.
099200
099300     CLOSE CONTROL-REPORT-FILE.
099400 P9000-EXIT.
099500     EXIT.
099600
099700 P9010-WRITE-COUNT-LINE.
099800     MOVE SPACES TO CONTROL-REPORT-LINE.
099900     STRING WS-RUN-DATE-HR-YYYY WS-RUN-DATE-HR-MM
100000            WS-RUN-DATE-HR-DD WS-RUN-DATE-HR-HH
100100            DELIMITED BY SIZE INTO CRL-RUN-DATE.
100200     MOVE 'ACCOUNT MAINTENANCE' TO CRL-SECTION-NAME.
100300     MOVE WS-P9010-LABEL TO CRL-COUNT-LABEL.
100400     MOVE WS-P9010-VALUE TO CRL-COUNT-VALUE.
100500     WRITE CONTROL-REPORT-LINE.
100600 P9010-EXIT.
100700     EXIT.
